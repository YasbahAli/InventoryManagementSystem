000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM IS TO LOAD THE PRODUCT MASTER FROM A COMMA-
000400*    DELIMITED EXTRACT DROPPED BY THE BUYERS' SPREADSHEET -
000500*    EVERY VALIDATED ROW BECOMES A BRAND-NEW PRODUCT, THE CATEGORY
000600*    NAME IS RESOLVED AGAINST THE CATEGORY MASTER TABLE, AND EVERY
000700*    REJECTED ROW IS LOGGED TO THE IMPORT ERROR FILE BY ROW NUMBER.
000800*
000900* Used File
001000*    - Product Import CSV (Line Sequential, Header Row): PRODIMP.CSV
001100*    - Category Master (Indexed, read into table)       : CATGMAST.DAT
001200*    - Product Master (Indexed, Output)                  : PRODMAST.DAT
001300*    - Import Error Log (Line Sequential)                : IMPRERRS.TXT
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 PRODLOAD.
001900 AUTHOR.                     ELENA SVESHNIKOVA.
002000 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
002100 DATE-WRITTEN.               FEBRUARY 14, 1994.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002400                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
002500                             THE DATA PROCESSING DEPARTMENT.
002600*-----------------------------------------------------------------
002700* CHANGE LOG.
002800*    02/14/1994  ESV  ORIGINAL VERSION, CALLED "PRODUCT-LOAD" -
002900*                     REPLACED THE KEY-TO-DISK STEP THE BUYERS
003000*                     USED TO MAINTAIN THE PRODUCT MASTER BY HAND
003100*                     (REQ IM-203).
003200*    07/08/1998  KJD  Y2K REVIEW - PROD-CREATED IS ASSIGNED FROM
003300*                     THE SYSTEM DATE AS CCYYMMDD, NO CHANGE
003400*                     REQUIRED.  SIGNED OFF.
003500*    11/30/2004  NCH  CATEGORY TABLE WIDENED FROM 50 TO 200
003600*                     ENTRIES - THE MERCHANDISING GROUP HAD
003700*                     OUTGROWN THE OLD LIMIT (REQ IM-318).
003800*    05/12/2011  NCH  RENAMED "PRODUCT-LOAD" TO PRODLOAD TO FIT
003900*                     THE EIGHT-CHARACTER PROGRAM-ID STANDARD
004000*                     ADOPTED ACROSS THE BATCH SUITE (TICKET
004100*                     HD-4471).
004200*    08/10/2026  NCH  NO LOGIC CHANGE - ADDED PARAGRAPH-HEADER
004300*                     COMMENTARY ON THE MAIN-LOOP, CATEGORY-
004400*                     RESOLVE AND NEW-PRODUCT-ID PARAGRAPHS
004500*                     (TICKET HD-4559).
004600*    08/10/2026  NCH  SPLIT 300-VALIDATE-IMPORT-ROW'S THREE-FIELD
004700*                     CASCADE (NAME, QUANTITY, PRICE) INTO THREE
004800*                     PARAGRAPHS RUN AS ONE PERFORM THRU RANGE, WITH
004900*                     A GO TO SHORT-CIRCUITING THE REMAINING CHECKS
005000*                     ONCE A ROW IS REJECTED - MATCHES THE RANGE
005100*                     STYLE ORDRUPDT USES FOR ITS INVENTORY RULE
005200*                     (TICKET HD-4559).
005300******************************************************************
005400 ENVIRONMENT                 DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION               SECTION.
005700 SOURCE-COMPUTER.            ASUS X751.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*-----------------------------------------------------------------
006100 INPUT-OUTPUT                SECTION.
006200 FILE-CONTROL.
006300     SELECT  PRODUCT-IMPORT-IN
006400             ASSIGN TO "PRODIMP.CSV"
006500             ORGANIZATION IS LINE SEQUENTIAL.
006600 
006700     SELECT  CATEGORY-MASTER-FILE
006800             ASSIGN TO "CATGMAST.DAT"
006900             ORGANIZATION IS INDEXED
007000             ACCESS MODE IS SEQUENTIAL
007100             RECORD KEY IS CAT-ID
007200             FILE STATUS IS CATEGORY-FILE-STAT.
007300 
007400     SELECT  PRODUCT-MASTER-FILE
007500             ASSIGN TO "PRODMAST.DAT"
007600             ORGANIZATION IS INDEXED
007700             ACCESS MODE IS RANDOM
007800             RECORD KEY IS PROD-ID
007900             FILE STATUS IS PRODUCT-FILE-STAT.
008000 
008100     SELECT  IMPORT-ERROR-LOG
008200             ASSIGN TO "IMPRERRS.TXT"
008300             ORGANIZATION IS LINE SEQUENTIAL.
008400*-----------------------------------------------------------------
008500 DATA                        DIVISION.
008600*-----------------------------------------------------------------
008700 FILE                        SECTION.
008800 FD  PRODUCT-IMPORT-IN
008900     RECORD CONTAINS 300 CHARACTERS.
009000 01  PRODUCT-IMPORT-LINE              PIC X(300).
009100 
009200 FD  CATEGORY-MASTER-FILE
009300     RECORD CONTAINS 60 CHARACTERS.
009400     COPY "CATGMAST.CPY".
009500 
009600 FD  PRODUCT-MASTER-FILE
009700     RECORD CONTAINS 400 CHARACTERS.
009800     COPY "PRODMAST.CPY".
009900 
010000 FD  IMPORT-ERROR-LOG
010100     RECORD CONTAINS 80 CHARACTERS.
010200 01  IMPORT-ERROR-LINE                PIC X(80).
010300*-----------------------------------------------------------------
010400 WORKING-STORAGE             SECTION.
010500*-----------------------------------------------------------------
010600 01  SWITCHES-AND-COUNTERS.
010700     05  IMPORT-EOF-SW               PIC X(01).
010800         88  IMPORT-EOF                    VALUE "Y".
010900     05  WS-HEADER-SW                PIC X(01).
011000         88  WS-HEADER-ROW                 VALUE "Y".
011100     05  WS-REJECT-SW                PIC X(01).
011200         88  WS-ROW-REJECTED                VALUE "Y".
011300     05  WS-ROWS-READ                PIC 9(07) COMP VALUE ZERO.
011400     05  WS-ROWS-WRITTEN             PIC 9(07) COMP VALUE ZERO.
011500     05  WS-ROWS-REJECTED            PIC 9(07) COMP VALUE ZERO.
011600     05  WS-ROW-NUMBER               PIC 9(07) COMP VALUE ZERO.
011700     05  WS-NEXT-PROD-SEQ            PIC 9(05) COMP VALUE ZERO.
011800     05  WS-CATG-TABLE-MAX           PIC 9(04) COMP VALUE ZERO.
011900     05  WS-CATG-TABLE-IDX           PIC 9(04) COMP VALUE ZERO.
012000*
012100 01  FILE-STATUS-FIELDS.
012200     05  CATEGORY-FILE-STAT          PIC X(02).
012300     05  PRODUCT-FILE-STAT           PIC X(02).
012400*
012500* Category master held entirely in a working table - the buyer's
012600* spreadsheet gives us category names, not category ids, so every
012700* row is resolved with an in-memory lookup rather than a keyed
012800* read (see change log 02/14/1994).
012900 01  WS-CATEGORY-TABLE.
013000     05  WS-CATG-ENTRY   OCCURS 1 TO 200 TIMES
013100                         DEPENDING ON WS-CATG-TABLE-MAX
013200                         INDEXED BY WS-CATG-IDX.
013300         10  WS-CATG-ID                  PIC 9(09).
013400         10  WS-CATG-NAME                PIC X(40).
013500         10  WS-CATG-NAME-UC             PIC X(40).
013600*
013700 01  WS-TODAY.
013800     05  WS-TODAY-CCYY               PIC 9(04).
013900     05  WS-TODAY-MM                 PIC 9(02).
014000     05  WS-TODAY-DD                 PIC 9(02).
014100 01  WS-TODAY-R REDEFINES WS-TODAY   PIC 9(08).
014200*
014300* One CSV row, broken into its five columns by UNSTRING.
014400 01  WS-CSV-FIELDS.
014500     05  WS-CSV-NAME                 PIC X(60).
014600     05  WS-CSV-DESC                 PIC X(200).
014700     05  WS-CSV-QTY-X                PIC X(10)  JUSTIFIED RIGHT.
014800     05  WS-CSV-PRICE-INT-X          PIC X(09)  JUSTIFIED RIGHT.
014900     05  WS-CSV-PRICE-DEC-X          PIC X(02)  JUSTIFIED RIGHT.
015000     05  WS-CSV-CATEGORY             PIC X(40).
015100*
015200 01  WS-CSV-QTY-R  REDEFINES WS-CSV-QTY-X        PIC 9(10).
015300 01  WS-CSV-PRICE-INT-R REDEFINES WS-CSV-PRICE-INT-X PIC 9(09).
015400 01  WS-CSV-PRICE-DEC-R REDEFINES WS-CSV-PRICE-DEC-X PIC 9(02).
015500*
015600 01  WS-CATEGORY-UC                 PIC X(40).
015700 01  WS-ROW-NUMBER-OUT              PIC 9(07).
015800*-----------------------------------------------------------------
015900 PROCEDURE                   DIVISION.
016000*-----------------------------------------------------------------
016100* Main procedure
016200*-----------------------------------------------------------------
016300* Load the category table once, then walk the CSV top to bottom -
016400* one row in, one product out (or one error logged), the same
016500* shape every load program in this suite follows.
016600 100-PRODUCT-LOAD.
016700     PERFORM 200-INITIATE-PRODUCT-LOAD.
016800     PERFORM 200-PROCEED-PRODUCT-LOAD UNTIL IMPORT-EOF.
016900     PERFORM 200-TERMINATE-PRODUCT-LOAD.
017000     STOP RUN.
017100*
017200******************************************************************
017300* Open all four files, capture today's date once for PROD-ID and
017400* PROD-CREATED, load the category table, then read past the
017500* header row - the first READ either finds data (no header) or
017600* finds the header, in which case we throw it away with a second
017700* READ and remember we saw one.
017800*-----------------------------------------------------------------
017900 200-INITIATE-PRODUCT-LOAD.
018000     OPEN    INPUT   PRODUCT-IMPORT-IN
018100             INPUT   CATEGORY-MASTER-FILE
018200             OUTPUT  PRODUCT-MASTER-FILE
018300             OUTPUT  IMPORT-ERROR-LOG.
018400     INITIALIZE SWITCHES-AND-COUNTERS.
018500     ACCEPT  WS-TODAY-R               FROM DATE YYYYMMDD.
018600     PERFORM 300-LOAD-CATEGORY-TABLE.
018700     PERFORM 300-READ-IMPORT-LINE.
018800     IF      NOT IMPORT-EOF
018900         MOVE    "Y"                 TO  WS-HEADER-SW
019000         PERFORM 300-READ-IMPORT-LINE
019100     END-IF.
019200*
019300*-----------------------------------------------------------------
019400* Parse, validate, resolve category, write - a row rejected in
019500* validation skips the category resolve and the write entirely,
019600* so a bad quantity/price never reaches PRODUCT-MASTER-FILE even
019700* in draft form.
019800*-----------------------------------------------------------------
019900 200-PROCEED-PRODUCT-LOAD.
020000     ADD     1                       TO  WS-ROW-NUMBER.
020100     MOVE    "N"                     TO  WS-REJECT-SW.
020200     PERFORM 300-PARSE-IMPORT-ROW.
020300     PERFORM 300-VALIDATE-IMPORT-ROW
020400             THRU    300-VALIDATE-IMPORT-ROW-EXIT.
020500     IF      WS-ROW-REJECTED
020600         PERFORM 400-WRITE-IMPORT-ERROR
020700     ELSE
020800         PERFORM 300-RESOLVE-CATEGORY
020900         PERFORM 300-WRITE-NEW-PRODUCT
021000     END-IF.
021100     PERFORM 300-READ-IMPORT-LINE.
021200*
021300*-----------------------------------------------------------------
021400* Close all four files and display the three control totals the
021500* operator's run sheet expects - read, written and rejected
021600* should tie back to the row count the buyers quote over the
021700* phone when a load looks short.
021800*-----------------------------------------------------------------
021900 200-TERMINATE-PRODUCT-LOAD.
022000     CLOSE   PRODUCT-IMPORT-IN
022100             CATEGORY-MASTER-FILE
022200             PRODUCT-MASTER-FILE
022300             IMPORT-ERROR-LOG.
022400     DISPLAY "PRODLOAD: ROWS READ      " WS-ROWS-READ.
022500     DISPLAY "PRODLOAD: ROWS WRITTEN    " WS-ROWS-WRITTEN.
022600     DISPLAY "PRODLOAD: ROWS REJECTED   " WS-ROWS-REJECTED.
022700*
022800******************************************************************
022900* Category master is small enough to hold entirely in working
023000* storage - read sequentially once at job start.
023100*-----------------------------------------------------------------
023200 300-LOAD-CATEGORY-TABLE.
023300     SET     WS-CATG-IDX             TO  1.
023400     PERFORM 400-LOAD-ONE-CATEGORY-ROW
023500             UNTIL CATEGORY-FILE-STAT = "10".
023600*
023700*-----------------------------------------------------------------
023800 400-LOAD-ONE-CATEGORY-ROW.
023900     READ    CATEGORY-MASTER-FILE    NEXT RECORD
024000             AT END
024100                 MOVE "10"           TO  CATEGORY-FILE-STAT
024200             NOT AT END
024300                 ADD 1               TO  WS-CATG-TABLE-MAX
024400                 MOVE CAT-ID         TO  WS-CATG-ID (WS-CATG-IDX)
024500                 MOVE CAT-NAME       TO  WS-CATG-NAME (WS-CATG-IDX)
024600                 MOVE CAT-NAME       TO  WS-CATG-NAME-UC
024700                                         (WS-CATG-IDX)
024800                 INSPECT WS-CATG-NAME-UC (WS-CATG-IDX)
024900                         CONVERTING
025000                         "abcdefghijklmnopqrstuvwxyz"
025100                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025200                 SET WS-CATG-IDX UP BY 1
025300     END-READ.
025400*
025500*-----------------------------------------------------------------
025600 300-READ-IMPORT-LINE.
025700     READ    PRODUCT-IMPORT-IN
025800             AT END      MOVE "Y" TO IMPORT-EOF-SW
025900             NOT AT END  ADD 1    TO WS-ROWS-READ.
026000*
026100*-----------------------------------------------------------------
026200* Break the CSV row into its five columns: Name, Description,
026300* Quantity, Price, Category.  Price is split again on the decimal
026400* point so each half can be validated and combined separately.
026500*-----------------------------------------------------------------
026600 300-PARSE-IMPORT-ROW.
026700     INITIALIZE WS-CSV-FIELDS.
026800     UNSTRING PRODUCT-IMPORT-LINE   DELIMITED BY ","
026900             INTO    WS-CSV-NAME
027000                     WS-CSV-DESC
027100                     WS-CSV-QTY-X
027200                     WS-CSV-PRICE-INT-X
027300                     WS-CSV-CATEGORY.
027400     UNSTRING WS-CSV-PRICE-INT-X     DELIMITED BY "."
027500             INTO    WS-CSV-PRICE-INT-X
027600                     WS-CSV-PRICE-DEC-X.
027700*
027800*-----------------------------------------------------------------
027900* Name, Quantity and Price are validated against their raw,
028000* still-blank-if-omitted form before the leading spaces left by
028100* JUSTIFIED RIGHT are zero-filled for the NUMERIC class test -
028200* a blank column must reject, not silently price/count as zero.
028300*-----------------------------------------------------------------
028400*-----------------------------------------------------------------
028500* 300-VALIDATE-IMPORT-ROW through 300-VALIDATE-IMPORT-ROW-EXIT is
028600* run as a single PERFORM THRU range spanning all three field
028700* checks rather than three separate PERFORMs nested under IF
028800* NOT WS-ROW-REJECTED - the first field to fail GOES TO the
028900* range's own stamp-and-exit paragraph, skipping every check
029000* still to come exactly as the old nested IFs used to.
029100*-----------------------------------------------------------------
029200 300-VALIDATE-IMPORT-ROW.
029300     IF      WS-CSV-NAME = SPACES
029400         MOVE    "Y"                 TO  WS-REJECT-SW
029500         MOVE    "Name is required"  TO  IMPORT-ERROR-LINE (12:40)
029600         GO TO   300-VALIDATE-IMPORT-ROW-EXIT
029700     END-IF.
029800*
029900*-----------------------------------------------------------------
030000* Quantity check - reached only when the name passed above.
030100*-----------------------------------------------------------------
030200 300-VALIDATE-IMPORT-QTY.
030300     IF      WS-CSV-QTY-X = SPACES
030400         MOVE    "Y"                 TO  WS-REJECT-SW
030500         MOVE "Quantity is required or invalid"
030600                                     TO  IMPORT-ERROR-LINE (12:40)
030700         GO TO   300-VALIDATE-IMPORT-ROW-EXIT
030800     END-IF.
030900     INSPECT WS-CSV-QTY-X            REPLACING LEADING SPACE
031000                                              BY ZERO.
031100     IF      WS-CSV-QTY-X NOT NUMERIC
031200         MOVE    "Y"                 TO  WS-REJECT-SW
031300         MOVE "Quantity is required or invalid"
031400                                     TO  IMPORT-ERROR-LINE (12:40)
031500         GO TO   300-VALIDATE-IMPORT-ROW-EXIT
031600     END-IF.
031700*
031800*-----------------------------------------------------------------
031900* Price check - reached only when the name and quantity above
032000* both passed.
032100*-----------------------------------------------------------------
032200 300-VALIDATE-IMPORT-PRICE.
032300     IF      WS-CSV-PRICE-INT-X = SPACES
032400         MOVE    "Y"                 TO  WS-REJECT-SW
032500         MOVE "Price is required or invalid"
032600                                     TO  IMPORT-ERROR-LINE (12:40)
032700         GO TO   300-VALIDATE-IMPORT-ROW-EXIT
032800     END-IF.
032900     INSPECT WS-CSV-PRICE-INT-X      REPLACING LEADING SPACE
033000                                              BY ZERO.
033100     INSPECT WS-CSV-PRICE-DEC-X      REPLACING LEADING SPACE
033200                                              BY ZERO.
033300     IF      WS-CSV-PRICE-INT-X NOT NUMERIC
033400             OR WS-CSV-PRICE-DEC-X NOT NUMERIC
033500         MOVE    "Y"                 TO  WS-REJECT-SW
033600         MOVE "Price is required or invalid"
033700                                     TO  IMPORT-ERROR-LINE (12:40)
033800     END-IF.
033900*-----------------------------------------------------------------
034000* Exit paragraph for the 300-VALIDATE-IMPORT-ROW THRU range -
034100* reached either by falling through normally or by any of the
034200* three GO TOs above.  A rejected row is stamped with its row
034300* number and separator here, once, regardless of which field
034400* check caught it.
034500*-----------------------------------------------------------------
034600 300-VALIDATE-IMPORT-ROW-EXIT.
034700     IF      WS-ROW-REJECTED
034800         COMPUTE WS-ROW-NUMBER-OUT   =  WS-ROW-NUMBER + 1
034900         MOVE    WS-ROW-NUMBER-OUT   TO  IMPORT-ERROR-LINE (1:7)
035000         MOVE    " - "               TO  IMPORT-ERROR-LINE (8:3)
035100         ADD     1                   TO  WS-ROWS-REJECTED
035200     END-IF.
035300*
035400*-----------------------------------------------------------------
035500* Case-insensitive category match - blank or unmatched leaves the
035600* product uncategorized, never rejects the row.
035700*-----------------------------------------------------------------
035800 300-RESOLVE-CATEGORY.
035900     MOVE    ZERO                    TO  PROD-CAT-ID.
036000     MOVE    SPACES                  TO  PROD-CAT-NAME.
036100     IF      WS-CSV-CATEGORY NOT = SPACES
036200         MOVE    WS-CSV-CATEGORY     TO  WS-CATEGORY-UC
036300         INSPECT WS-CATEGORY-UC      CONVERTING
036400                 "abcdefghijklmnopqrstuvwxyz"
036500              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036600         SET     WS-CATG-IDX         TO  1
036700         SEARCH  WS-CATG-ENTRY
036800             AT END
036900                 CONTINUE
037000             WHEN WS-CATG-NAME-UC (WS-CATG-IDX) = WS-CATEGORY-UC
037100                 MOVE WS-CATG-ID (WS-CATG-IDX)   TO PROD-CAT-ID
037200                 MOVE WS-CATG-NAME (WS-CATG-IDX) TO PROD-CAT-NAME
037300         END-SEARCH
037400     END-IF.
037500*
037600*-----------------------------------------------------------------
037700* Product id is assigned the same way ORDRLOAD assigns order id -
037800* today's date times one hundred thousand plus a daily sequence
037900* number, so two products loaded on the same day never collide
038000* and a duplicate key can only mean the table restarted under a
038100* clock that rolled backward.
038200* PROD-REC-IND is set to "U" (uncategorized) unless the category
038300* resolve found a match, in which case it is flipped to "A"
038400* (active, categorized) - this indicator byte is what lets
038500* RPTSTOCK bucket the uncategorized products without retesting
038600* PROD-CAT-ID itself.
038700 300-WRITE-NEW-PRODUCT.
038800     ADD     1                       TO  WS-NEXT-PROD-SEQ.
038900     COMPUTE PROD-ID = WS-TODAY-R * 100000 + WS-NEXT-PROD-SEQ.
039000     MOVE    WS-CSV-NAME             TO  PROD-NAME.
039100     MOVE    WS-CSV-DESC             TO  PROD-DESC.
039200     MOVE    WS-CSV-QTY-R            TO  PROD-QTY.
039300     COMPUTE PROD-PRICE = WS-CSV-PRICE-INT-R
039400                         + (WS-CSV-PRICE-DEC-R / 100).
039500     MOVE    WS-TODAY-R              TO  PROD-CREATED-DATE
039600                                         OF PROD-CREATED-R.
039700     MOVE    "U"                     TO  PROD-REC-IND.
039800     IF      PROD-CAT-ID NOT = ZERO
039900         MOVE    "A"                 TO  PROD-REC-IND
040000     END-IF.
040100     WRITE   PROD-MASTER-RECORD
040200             INVALID KEY
040300                 DISPLAY "PRODLOAD: DUPLICATE PRODUCT ID "
040400                         PROD-ID
040500             NOT INVALID KEY
040600                 ADD 1 TO WS-ROWS-WRITTEN
040700     END-WRITE.
040800*
040900******************************************************************
041000* Every rejection, whatever check caught it, lands on this one
041100* WRITE - the row number and separator are stamped into the line
041200* by 300-VALIDATE-IMPORT-ROW before this paragraph is ever called,
041300* so there is nothing left to do here but put the line out.
041400*-----------------------------------------------------------------
041500 400-WRITE-IMPORT-ERROR.
041600     WRITE   IMPORT-ERROR-LINE.
041700 
041800 
041900 
042000 
