000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* COPYBOOK:  SUPPMAST
000400* TITLE:     SUPPLIER MASTER RECORD LAYOUT
000500*
000600* Reference-only master - no batch job in this system maintains
000700* SUPPLIER-MASTER, it is only read (by SUPP-ID on ORDRUPDT and
000800* ORDRLOAD, by SUPP-NAME on ORDRLOAD's import lookup table, and
000900* for the denormalized supplier name on ORDRDUMP's export).
001000* Copy into the FD of the owning program with
001100* COPY "SUPPMAST.CPY".
001200*
001300* CHANGE LOG.
001400*    11/02/1987  RLM  ORIGINAL LAYOUT, CARRIED OVER FROM THE
001500*                     VENDOR FILE USED BY THE OLD RECEIPTS JOB.
001600*    06/11/1990  BSK  RENAMED FROM VENDOR-RECORD TO THE CURRENT
001700*                     SUPP- PREFIX TO MATCH THE NEW ORDER SYSTEM.
001800******************************************************************
001900 01  SUPP-MASTER-RECORD.
002000     05  SUPP-ID                     PIC 9(09).
002100     05  SUPP-NAME                   PIC X(60).
002200     05  FILLER                      PIC X(31).
002300 
