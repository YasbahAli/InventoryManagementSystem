000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* COPYBOOK:  PRODMAST
000400* TITLE:     PRODUCT MASTER RECORD LAYOUT
000500*
000600* Shared by every job that reads or writes PRODUCT-MASTER:
000700* CNVTMSTR, PRODLOAD, PRODDUMP, ORDRUPDT, ORDRLOAD, RPTSALES,
000800* RPTSTOCK, RPTDASH.  Copy into the FD of the owning program with
000900* COPY "PRODMAST.CPY".
001000*
001100* CHANGE LOG.
001200*    11/02/1987  RLM  ORIGINAL LAYOUT FOR INVENTORY CONVERSION.
001300*    04/19/1988  RLM  ADDED PROD-CAT-ID/PROD-CAT-NAME FOR THE NEW
001400*                     CATEGORY MASTER TIE-IN (REQ IM-114).
001500*    09/30/1991  BSK  WIDENED PROD-DESC TO X(200) PER MKTG REQUEST.
001600*    02/14/1994  ESV  ADDED PROD-CREATED REDEFINES FOR REPORT
001700*                     DATE-BREAKOUT (REQ IM-203).
001800*    07/08/1998  KJD  Y2K REVIEW - PROD-CREATED ALREADY CCYYMMDD,
001900*                     NO CHANGE REQUIRED.  SIGNED OFF.
002000*    03/22/2001  NCH  ADDED PROD-REC-IND TO CARRY THE UNCATEGORIZED
002100*                     FLAG OUT OF THE REPORTING JOBS (REQ IM-261).
002200******************************************************************
002300 01  PROD-MASTER-RECORD.
002400     05  PROD-ID                     PIC 9(09).
002500     05  PROD-NAME                   PIC X(60).
002600     05  PROD-DESC                   PIC X(200).
002700     05  PROD-QTY                    PIC S9(07).
002800     05  PROD-PRICE                  PIC S9(09)V99.
002900     05  PROD-CAT-ID                 PIC 9(09).
003000     05  PROD-CAT-NAME                PIC X(40).
003100     05  PROD-CREATED.
003200         10  PROD-CREATED-CCYY       PIC 9(04).
003300         10  PROD-CREATED-MM         PIC 9(02).
003400         10  PROD-CREATED-DD         PIC 9(02).
003500     05  PROD-REC-IND                PIC X(01).
003600         88  PROD-REC-CATEGORIZED         VALUE "A".
003700         88  PROD-REC-UNCATEGORIZED       VALUE "U".
003800     05  FILLER                      PIC X(55).
003900*
004000 01  PROD-CREATED-R REDEFINES PROD-MASTER-RECORD.
004100     05  FILLER                      PIC X(336).
004200     05  PROD-CREATED-DATE           PIC 9(08).
004300     05  FILLER                      PIC X(56).
004400 
