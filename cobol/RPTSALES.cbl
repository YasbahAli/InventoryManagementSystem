000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM IS TO PRINT THE SALES-BY-PRODUCT, SALES-BY-
000400*    CATEGORY, AND MONTHLY SALES REPORTS THAT THE SALES DESK ASKS
000500*    FOR EVERY MONTH-END.  ONLY COMPLETED ORDERS COUNT TOWARD
000600*    SALES - SEE THE NOTES AT EACH ACCUMULATOR PARAGRAPH.
000700*
000800* Used File
000900*    - Order Master (Indexed, Sequential Read)   : ORDRMAST.DAT
001000*    - Product Master (Indexed, Random Read)     : PRODMAST.DAT
001100*    - Sales Report File (Line Sequential)        : SALESRPT.TXT
001200*
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 RPTSALES.
001700 AUTHOR.                     KARADJORDJE DABIC.
001800 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
001900 DATE-WRITTEN.               MARCH 3, 1996.
002000 DATE-COMPILED.
002100 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002200                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
002300                             THE DATA PROCESSING DEPARTMENT.
002400*-----------------------------------------------------------------
002500* CHANGE LOG.
002600*    03/03/1996  KJD  ORIGINAL VERSION, CALLED "SALES-REPORT",
002700*                     BUILT ON THE INVENTORY-REPORT TITLE/HEADER/
002800*                     DETAIL/FOOTER IDIOM (REQ IM-114).
002900*    09/19/1997  KJD  ADDED SALES-BY-CATEGORY SECTION - THE
003000*                     MERCHANDISING GROUP WANTED CATEGORY ROLL-
003100*                     UPS ALONGSIDE PRODUCT ROLL-UPS.
003200*    07/08/1998  KJD  Y2K REVIEW - ALL WORKING DATE FIELDS ARE
003300*                     ALREADY CCYYMMDD, NO CHANGE REQUIRED.
003400*                     SIGNED OFF.
003500*    11/30/2004  NCH  ADDED THE 12-MONTH ROLLING SALES SECTION
003600*                     FOR THE BOARD PACKET (REQ IM-261).
003700*    05/12/2011  NCH  RENAMED "SALES-REPORT" TO RPTSALES TO FIT
003800*                     THE EIGHT-CHARACTER PROGRAM-ID STANDARD
003900*                     ADOPTED ACROSS THE BATCH SUITE (TICKET
004000*                     HD-4471).
004100*    08/10/2026  NCH  CHANGED THE UNRESOLVED-PRODUCT LABEL FROM
004200*                     "UNKNOWN" TO "Unknown" TO MATCH THE LABEL
004300*                     SPELLING THE BOARD PACKET WAS BUILT AROUND
004400*                     (TICKET HD-4559).
004500*    08/10/2026  NCH  NO LOGIC CHANGE - ADDED PARAGRAPH-HEADER
004600*                     COMMENTARY ON THE MAIN-LOOP AND SORT-PASS
004700*                     PARAGRAPHS (TICKET HD-4559).
004800*    08/10/2026  NCH  SPLIT THE PRODUCT-MASTER READ OUT OF
004900*                     400-RESOLVE-PRODUCT-AND-CATEGORY AND RUN THE
005000*                     PAIR AS ONE PERFORM THRU RANGE, WITH A GO TO
005100*                     SKIPPING THE READ WHEN THE ORDER CARRIES NO
005200*                     PRODUCT ID - MATCHES THE RANGE STYLE ORDRUPDT
005300*                     USES FOR ITS INVENTORY RULE (TICKET HD-4559).
005400******************************************************************
005500 ENVIRONMENT                 DIVISION.
005600*-----------------------------------------------------------------
005700 CONFIGURATION               SECTION.
005800 SOURCE-COMPUTER.            ASUS X751.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*-----------------------------------------------------------------
006200 INPUT-OUTPUT                SECTION.
006300 FILE-CONTROL.
006400     SELECT  ORDER-MASTER-FILE
006500             ASSIGN TO "ORDRMAST.DAT"
006600             ORGANIZATION IS INDEXED
006700             ACCESS MODE IS SEQUENTIAL
006800             RECORD KEY IS ORD-ID
006900             FILE STATUS IS ORDER-FILE-STAT.
007000 
007100     SELECT  PRODUCT-MASTER-FILE
007200             ASSIGN TO "PRODMAST.DAT"
007300             ORGANIZATION IS INDEXED
007400             ACCESS MODE IS RANDOM
007500             RECORD KEY IS PROD-ID
007600             FILE STATUS IS PRODUCT-FILE-STAT.
007700 
007800     SELECT  SALES-REPORT-OUT
007900             ASSIGN TO "SALESRPT.TXT"
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100*-----------------------------------------------------------------
008200 DATA                        DIVISION.
008300*-----------------------------------------------------------------
008400 FILE                        SECTION.
008500 FD  ORDER-MASTER-FILE
008600     RECORD CONTAINS 104 CHARACTERS.
008700     COPY "ORDRMAST.CPY".
008800 
008900 FD  PRODUCT-MASTER-FILE
009000     RECORD CONTAINS 400 CHARACTERS.
009100     COPY "PRODMAST.CPY".
009200 
009300 FD  SALES-REPORT-OUT
009400     RECORD CONTAINS 80 CHARACTERS.
009500 01  SALES-REPORT-LINE               PIC X(80).
009600*-----------------------------------------------------------------
009700 WORKING-STORAGE             SECTION.
009800*-----------------------------------------------------------------
009900 01  SWITCHES-AND-COUNTERS.
010000     05  ORDER-EOF-SW                PIC X(01).
010100         88  ORDER-EOF                     VALUE "Y".
010200     05  WS-ORDERS-READ              PIC 9(07) COMP VALUE ZERO.
010300     05  WS-PS-MAX                   PIC 9(04) COMP VALUE ZERO.
010400     05  WS-CS-MAX                   PIC 9(04) COMP VALUE ZERO.
010500*
010600 01  FILE-STATUS-FIELDS.
010700     05  ORDER-FILE-STAT             PIC X(02).
010800     05  PRODUCT-FILE-STAT           PIC X(02).
010900*
011000* Resolved name and category for the order currently being
011100* accumulated - blank category excludes the order from the
011200* category roll-up, per the reporting rules.
011300 01  WS-RESOLVED-PRODUCT-NAME        PIC X(20).
011400 01  WS-RESOLVED-CATEGORY-NAME       PIC X(20).
011500*
011600 01  WS-TODAY.
011700     05  WS-TODAY-CCYY               PIC 9(04).
011800     05  WS-TODAY-MM                 PIC 9(02).
011900     05  WS-TODAY-DD                 PIC 9(02).
012000 01  WS-TODAY-R REDEFINES WS-TODAY   PIC 9(08).
012100*
012200 01  WS-CURRENT-ABS-MONTH            PIC 9(06) COMP.
012300 01  WS-WINDOW-START-ABS             PIC 9(06) COMP.
012400 01  WS-ORDER-ABS-MONTH              PIC 9(06) COMP.
012500 01  WS-MONTHS-IN-WINDOW             PIC 9(02) COMP VALUE 12.
012600 01  WS-BUCKET-ABS-MONTH             PIC 9(06) COMP.
012700 01  WS-BUCKET-YEAR                  PIC 9(04) COMP.
012800 01  WS-BUCKET-MONTH                 PIC 9(02) COMP.
012900*
013000* Sales-by-product accumulator - unsorted until the rank pass,
013100* which selection-sorts it descending and keeps the top ten.
013200 01  WS-PRODUCT-SALES-TABLE.
013300     05  WS-PS-ENTRY                 OCCURS 1 TO 500 TIMES
013400                                     DEPENDING ON WS-PS-MAX
013500                                     INDEXED BY WS-PS-IDX
013600                                                 WS-PS-IDX2.
013700         10  WS-PS-NAME               PIC X(20).
013800         10  WS-PS-TOTAL              PIC S9(09)V99 COMP-3.
013900         10  FILLER                   PIC X(05).
014000*
014100* Sales-by-category accumulator - sorted descending, kept in
014200* full (no truncation).
014300 01  WS-CATEGORY-SALES-TABLE.
014400     05  WS-CS-ENTRY                 OCCURS 1 TO 200 TIMES
014500                                     DEPENDING ON WS-CS-MAX
014600                                     INDEXED BY WS-CS-IDX
014700                                                 WS-CS-IDX2.
014800         10  WS-CS-NAME               PIC X(20).
014900         10  WS-CS-TOTAL              PIC S9(09)V99 COMP-3.
015000         10  FILLER                   PIC X(05).
015100*
015200* Rolling 12-month window, oldest to newest.
015300 01  WS-MONTHLY-SALES-TABLE.
015400     05  WS-MS-ENTRY                 OCCURS 12 TIMES.
015500         10  WS-MS-CCYY               PIC 9(04).
015600         10  WS-MS-MM                 PIC 9(02).
015700         10  WS-MS-TOTAL              PIC S9(09)V99 COMP-3.
015800         10  FILLER                   PIC X(05).
015900 01  WS-MONTH-IDX                    PIC 9(02) COMP.
016000*
016100 01  WS-PRODUCT-GRAND-TOTAL          PIC S9(11)V99 COMP-3.
016200 01  WS-CATEGORY-GRAND-TOTAL         PIC S9(11)V99 COMP-3.
016300 01  WS-MONTHLY-GRAND-TOTAL          PIC S9(11)V99 COMP-3.
016400 01  WS-SWAP-NAME                    PIC X(20).
016500 01  WS-SWAP-TOTAL                   PIC S9(09)V99 COMP-3.
016600 01  WS-TOP-TEN-LIMIT                PIC 9(02) COMP VALUE 10.
016700*
016800 01  WS-AMOUNT-EDIT                  PIC Z,ZZZ,ZZ9.99.
016900 01  WS-AMOUNT-EDIT-R REDEFINES WS-AMOUNT-EDIT.
017000     05  FILLER                      PIC X(11).
017100*
017200 01  WS-COUNT-EDIT                   PIC Z(06)9.
017300 01  WS-COUNT-EDIT-R REDEFINES WS-COUNT-EDIT.
017400     05  FILLER                      PIC X(07).
017500*
017600*-----------------------------------------------------------------
017700 PROCEDURE                   DIVISION.
017800*-----------------------------------------------------------------
017900* Main procedure
018000*-----------------------------------------------------------------
018100 100-SALES-REPORTS.
018200     PERFORM 200-INITIATE-SALES-REPORTS.
018300     PERFORM 200-ACCUMULATE-SALES UNTIL ORDER-EOF.
018400     PERFORM 200-RANK-AND-PRINT-REPORTS.
018500     PERFORM 200-TERMINATE-SALES-REPORTS.
018600     STOP RUN.
018700*
018800******************************************************************
018900* Open both masters and the report file, build the empty rolling
019000* 12-month window off today's date before a single order is read
019100* (so the window's shape does not shift mid-run), then prime the
019200* accumulation loop with the first order.
019300*-----------------------------------------------------------------
019400 200-INITIATE-SALES-REPORTS.
019500     OPEN    INPUT   ORDER-MASTER-FILE
019600             INPUT   PRODUCT-MASTER-FILE
019700             OUTPUT  SALES-REPORT-OUT.
019800     INITIALIZE SWITCHES-AND-COUNTERS.
019900     ACCEPT   WS-TODAY                FROM DATE YYYYMMDD.
020000     PERFORM 300-LOAD-MONTHLY-WINDOW.
020100     PERFORM 300-READ-ORDER-MASTER.
020200*
020300*-----------------------------------------------------------------
020400* Only a completed order feeds the accumulators - the business
020500* rule stated at the top of this program (only completed orders
020600* count toward sales) is enforced in exactly this one place, not
020700* repeated inside each accumulator.
020800*-----------------------------------------------------------------
020900 200-ACCUMULATE-SALES.
021000     IF      ORD-COMPLETED
021100         PERFORM 300-ACCUM-ONE-ORDER
021200     END-IF.
021300     PERFORM 300-READ-ORDER-MASTER.
021400*
021500*-----------------------------------------------------------------
021600* All accumulation is done by the time control reaches here - this
021700* paragraph only sorts and prints, in report order: product, then
021800* category, then the rolling monthly window.
021900*-----------------------------------------------------------------
022000 200-RANK-AND-PRINT-REPORTS.
022100     PERFORM 300-SORT-PRODUCT-TABLE.
022200     PERFORM 300-PRINT-SALES-BY-PRODUCT.
022300     PERFORM 300-SORT-CATEGORY-TABLE.
022400     PERFORM 300-PRINT-SALES-BY-CATEGORY.
022500     PERFORM 300-PRINT-MONTHLY-SALES.
022600*
022700*-----------------------------------------------------------------
022800* Close all three files and display the read/tally counts the
022900* sales desk checks each month-end against the order count the
023000* on-line system reports for the same period.
023100*-----------------------------------------------------------------
023200 200-TERMINATE-SALES-REPORTS.
023300     CLOSE   ORDER-MASTER-FILE
023400             PRODUCT-MASTER-FILE
023500             SALES-REPORT-OUT.
023600     DISPLAY "RPTSALES: ORDERS READ    " WS-ORDERS-READ.
023700     MOVE    WS-PS-MAX               TO  WS-COUNT-EDIT.
023800     DISPLAY "RPTSALES: PRODUCTS TALLIED " WS-COUNT-EDIT.
023900     MOVE    WS-CS-MAX               TO  WS-COUNT-EDIT.
024000     DISPLAY "RPTSALES: CATEGORIES TALLIED " WS-COUNT-EDIT.
024100*
024200******************************************************************
024300* Build the rolling window of calendar year-months, oldest first,
024400* ending with the current month - each bucket starts at zero.
024500*-----------------------------------------------------------------
024600 300-LOAD-MONTHLY-WINDOW.
024700     COMPUTE WS-CURRENT-ABS-MONTH = WS-TODAY-CCYY * 12
024800                                     + WS-TODAY-MM.
024900     COMPUTE WS-WINDOW-START-ABS = WS-CURRENT-ABS-MONTH
025000                                     - WS-MONTHS-IN-WINDOW + 1.
025100     PERFORM 400-BUILD-ONE-MONTH-BUCKET
025200             VARYING WS-MONTH-IDX FROM 1 BY 1
025300             UNTIL WS-MONTH-IDX > WS-MONTHS-IN-WINDOW.
025400*
025500*-----------------------------------------------------------------
025600 300-READ-ORDER-MASTER.
025700     READ    ORDER-MASTER-FILE        NEXT RECORD
025800             AT END      MOVE "Y" TO ORDER-EOF-SW
025900             NOT AT END  ADD 1 TO WS-ORDERS-READ.
026000*
026100*-----------------------------------------------------------------
026200* Resolve the order's product and category, then feed all three
026300* accumulators - an order with no linked product still counts
026400* toward sales-by-product (bucket "Unknown") but is excluded
026500* from sales-by-category entirely.
026600*-----------------------------------------------------------------
026700 300-ACCUM-ONE-ORDER.
026800     PERFORM 400-RESOLVE-PRODUCT-AND-CATEGORY
026900             THRU    400-RESOLVE-PRODUCT-AND-CATEGORY-EXIT.
027000     PERFORM 400-ACCUM-PRODUCT-SALES.
027100     IF      WS-RESOLVED-CATEGORY-NAME NOT = SPACES
027200         PERFORM 400-ACCUM-CATEGORY-SALES
027300     END-IF.
027400     PERFORM 400-ACCUM-MONTHLY-SALES.
027500*
027600*-----------------------------------------------------------------
027700* Selection sort, descending by total - table is small enough
027800* (at most 500 distinct products per the OCCURS bound) that an
027900* O(n-squared) in-memory sort is perfectly acceptable for an
028000* end-of-month batch report.
028100*-----------------------------------------------------------------
028200 300-SORT-PRODUCT-TABLE.
028300     IF      WS-PS-MAX > 1
028400         PERFORM 400-SORT-PRODUCT-OUTER-PASS
028500                 VARYING WS-PS-IDX FROM 1 BY 1
028600                 UNTIL WS-PS-IDX > WS-PS-MAX
028700     END-IF.
028800*
028900*-----------------------------------------------------------------
029000 300-SORT-CATEGORY-TABLE.
029100     IF      WS-CS-MAX > 1
029200         PERFORM 400-SORT-CATEGORY-OUTER-PASS
029300                 VARYING WS-CS-IDX FROM 1 BY 1
029400                 UNTIL WS-CS-IDX > WS-CS-MAX
029500     END-IF.
029600*
029700*-----------------------------------------------------------------
029800* Print only the first ten rows of the now-descending table -
029900* the grand total is the sum of those ten, not the true total
030000* across every product, per the reporting rules.
030100*-----------------------------------------------------------------
030200 300-PRINT-SALES-BY-PRODUCT.
030300     MOVE    ZERO                    TO  WS-PRODUCT-GRAND-TOTAL.
030400     MOVE    SPACES                  TO  SALES-REPORT-LINE.
030500     STRING  "SALES BY PRODUCT (TOP 10)" DELIMITED BY SIZE
030600             INTO SALES-REPORT-LINE.
030700     WRITE   SALES-REPORT-LINE       AFTER ADVANCING PAGE.
030800     MOVE    SPACES                  TO  SALES-REPORT-LINE.
030900     STRING  "PRODUCT NAME            SALES" DELIMITED BY SIZE
031000             INTO SALES-REPORT-LINE.
031100     WRITE   SALES-REPORT-LINE       AFTER ADVANCING 2 LINES.
031200     PERFORM 400-PRINT-ONE-PRODUCT-LINE
031300             VARYING WS-PS-IDX FROM 1 BY 1
031400             UNTIL WS-PS-IDX > WS-PS-MAX
031500                 OR WS-PS-IDX > WS-TOP-TEN-LIMIT.
031600     MOVE    WS-PRODUCT-GRAND-TOTAL  TO  WS-AMOUNT-EDIT.
031700     MOVE    SPACES                  TO  SALES-REPORT-LINE.
031800     STRING  "TOTAL  "               DELIMITED BY SIZE
031900             WS-AMOUNT-EDIT          DELIMITED BY SIZE
032000             INTO SALES-REPORT-LINE.
032100     WRITE   SALES-REPORT-LINE       AFTER ADVANCING 1 LINE.
032200*
032300*-----------------------------------------------------------------
032400 300-PRINT-SALES-BY-CATEGORY.
032500     MOVE    ZERO                    TO  WS-CATEGORY-GRAND-TOTAL.
032600     MOVE    SPACES                  TO  SALES-REPORT-LINE.
032700     STRING  "SALES BY CATEGORY" DELIMITED BY SIZE
032800             INTO SALES-REPORT-LINE.
032900     WRITE   SALES-REPORT-LINE       AFTER ADVANCING PAGE.
033000     MOVE    SPACES                  TO  SALES-REPORT-LINE.
033100     STRING  "CATEGORY NAME           SALES" DELIMITED BY SIZE
033200             INTO SALES-REPORT-LINE.
033300     WRITE   SALES-REPORT-LINE       AFTER ADVANCING 2 LINES.
033400     PERFORM 400-PRINT-ONE-CATEGORY-LINE
033500             VARYING WS-CS-IDX FROM 1 BY 1
033600             UNTIL WS-CS-IDX > WS-CS-MAX.
033700     MOVE    WS-CATEGORY-GRAND-TOTAL TO  WS-AMOUNT-EDIT.
033800     MOVE    SPACES                  TO  SALES-REPORT-LINE.
033900     STRING  "TOTAL  "               DELIMITED BY SIZE
034000             WS-AMOUNT-EDIT          DELIMITED BY SIZE
034100             INTO SALES-REPORT-LINE.
034200     WRITE   SALES-REPORT-LINE       AFTER ADVANCING 1 LINE.
034300*
034400*-----------------------------------------------------------------
034500 300-PRINT-MONTHLY-SALES.
034600     MOVE    ZERO                    TO  WS-MONTHLY-GRAND-TOTAL.
034700     MOVE    SPACES                  TO  SALES-REPORT-LINE.
034800     STRING  "MONTHLY SALES (ROLLING 12 MONTHS)" DELIMITED
034900             BY SIZE
035000             INTO SALES-REPORT-LINE.
035100     WRITE   SALES-REPORT-LINE       AFTER ADVANCING PAGE.
035200     MOVE    SPACES                  TO  SALES-REPORT-LINE.
035300     STRING  "MONTH          SALES"  DELIMITED BY SIZE
035400             INTO SALES-REPORT-LINE.
035500     WRITE   SALES-REPORT-LINE       AFTER ADVANCING 2 LINES.
035600     PERFORM 400-PRINT-ONE-MONTH
035700             VARYING WS-MONTH-IDX FROM 1 BY 1
035800             UNTIL WS-MONTH-IDX > WS-MONTHS-IN-WINDOW.
035900     MOVE    WS-MONTHLY-GRAND-TOTAL  TO  WS-AMOUNT-EDIT.
036000     MOVE    SPACES                  TO  SALES-REPORT-LINE.
036100     STRING  "TOTAL  "               DELIMITED BY SIZE
036200             WS-AMOUNT-EDIT          DELIMITED BY SIZE
036300             INTO SALES-REPORT-LINE.
036400     WRITE   SALES-REPORT-LINE       AFTER ADVANCING 1 LINE.
036500*
036600******************************************************************
036700* Inner pass of the product-table selection sort - called once
036800* per outer index by 300-SORT-PRODUCT-TABLE's PERFORM VARYING.
036900*-----------------------------------------------------------------
037000 400-SORT-PRODUCT-OUTER-PASS.
037100     PERFORM 500-SORT-PRODUCT-INNER-PASS
037200             VARYING WS-PS-IDX2 FROM 1 BY 1
037300             UNTIL WS-PS-IDX2 > WS-PS-MAX.
037400*
037500*-----------------------------------------------------------------
037600 400-SORT-CATEGORY-OUTER-PASS.
037700     PERFORM 500-SORT-CATEGORY-INNER-PASS
037800             VARYING WS-CS-IDX2 FROM 1 BY 1
037900             UNTIL WS-CS-IDX2 > WS-CS-MAX.
038000*
038100*-----------------------------------------------------------------
038200 400-PRINT-ONE-PRODUCT-LINE.
038300     MOVE    WS-PS-TOTAL (WS-PS-IDX) TO WS-AMOUNT-EDIT.
038400     MOVE    SPACES                  TO  SALES-REPORT-LINE.
038500     STRING  WS-PS-NAME (WS-PS-IDX)  DELIMITED BY SIZE
038600             "  "                    DELIMITED BY SIZE
038700             WS-AMOUNT-EDIT          DELIMITED BY SIZE
038800             INTO SALES-REPORT-LINE.
038900     WRITE   SALES-REPORT-LINE.
039000     ADD     WS-PS-TOTAL (WS-PS-IDX) TO  WS-PRODUCT-GRAND-TOTAL.
039100*
039200*-----------------------------------------------------------------
039300 400-PRINT-ONE-CATEGORY-LINE.
039400     MOVE    WS-CS-TOTAL (WS-CS-IDX) TO WS-AMOUNT-EDIT.
039500     MOVE    SPACES                  TO  SALES-REPORT-LINE.
039600     STRING  WS-CS-NAME (WS-CS-IDX)  DELIMITED BY SIZE
039700             "  "                    DELIMITED BY SIZE
039800             WS-AMOUNT-EDIT          DELIMITED BY SIZE
039900             INTO SALES-REPORT-LINE.
040000     WRITE   SALES-REPORT-LINE.
040100     ADD     WS-CS-TOTAL (WS-CS-IDX) TO  WS-CATEGORY-GRAND-TOTAL.
040200*
040300*-----------------------------------------------------------------
040400* Inner pass of the product-table selection sort - compares the
040500* outer index's entry against every other entry and swaps
040600* whenever a larger total is found further down the table, so
040700* the largest unplaced total bubbles into WS-PS-IDX's slot.
040800*-----------------------------------------------------------------
040900 500-SORT-PRODUCT-INNER-PASS.
041000     IF      WS-PS-TOTAL (WS-PS-IDX2) > WS-PS-TOTAL (WS-PS-IDX)
041100         MOVE    WS-PS-NAME (WS-PS-IDX)  TO  WS-SWAP-NAME
041200         MOVE    WS-PS-TOTAL (WS-PS-IDX) TO  WS-SWAP-TOTAL
041300         MOVE    WS-PS-NAME (WS-PS-IDX2) TO  WS-PS-NAME (WS-PS-IDX)
041400         MOVE    WS-PS-TOTAL (WS-PS-IDX2)
041500                                 TO  WS-PS-TOTAL (WS-PS-IDX)
041600         MOVE    WS-SWAP-NAME        TO  WS-PS-NAME (WS-PS-IDX2)
041700         MOVE    WS-SWAP-TOTAL       TO  WS-PS-TOTAL (WS-PS-IDX2)
041800     END-IF.
041900*
042000*-----------------------------------------------------------------
042100 500-SORT-CATEGORY-INNER-PASS.
042200     IF      WS-CS-TOTAL (WS-CS-IDX2) > WS-CS-TOTAL (WS-CS-IDX)
042300         MOVE    WS-CS-NAME (WS-CS-IDX)  TO  WS-SWAP-NAME
042400         MOVE    WS-CS-TOTAL (WS-CS-IDX) TO  WS-SWAP-TOTAL
042500         MOVE    WS-CS-NAME (WS-CS-IDX2) TO  WS-CS-NAME (WS-CS-IDX)
042600         MOVE    WS-CS-TOTAL (WS-CS-IDX2)
042700                                 TO  WS-CS-TOTAL (WS-CS-IDX)
042800         MOVE    WS-SWAP-NAME        TO  WS-CS-NAME (WS-CS-IDX2)
042900         MOVE    WS-SWAP-TOTAL       TO  WS-CS-TOTAL (WS-CS-IDX2)
043000     END-IF.
043100*
043200*-----------------------------------------------------------------
043300* Work back from the window's starting absolute month to the
043400* CCYY/MM of this bucket and zero its accumulator - absolute
043500* month arithmetic avoids having to borrow across a year
043600* boundary by hand.
043700*-----------------------------------------------------------------
043800 400-BUILD-ONE-MONTH-BUCKET.
043900     COMPUTE WS-BUCKET-ABS-MONTH = WS-WINDOW-START-ABS
044000                                     + WS-MONTH-IDX - 1.
044100     COMPUTE WS-BUCKET-YEAR = (WS-BUCKET-ABS-MONTH - 1) / 12.
044200     COMPUTE WS-BUCKET-MONTH = WS-BUCKET-ABS-MONTH
044300                                 - (WS-BUCKET-YEAR * 12).
044400     MOVE    WS-BUCKET-YEAR          TO
044500                             WS-MS-CCYY (WS-MONTH-IDX).
044600     MOVE    WS-BUCKET-MONTH         TO
044700                             WS-MS-MM (WS-MONTH-IDX).
044800     MOVE    ZERO                    TO
044900                             WS-MS-TOTAL (WS-MONTH-IDX).
045000*
045100*-----------------------------------------------------------------
045200* 400-RESOLVE-PRODUCT-AND-CATEGORY THRU the EXIT below is run as
045300* one range - a zero product id has no key to read on, so the
045400* GO TO sends that order straight to the range exit with the
045500* "Unknown"/blank defaults already moved (see change log
045600* 08/10/2026).
045700 400-RESOLVE-PRODUCT-AND-CATEGORY.
045800     MOVE    "Unknown"               TO  WS-RESOLVED-PRODUCT-NAME.
045900     MOVE    SPACES                  TO  WS-RESOLVED-CATEGORY-NAME.
046000     IF      ORD-PROD-ID = ZERO
046100         GO TO   400-RESOLVE-PRODUCT-AND-CATEGORY-EXIT
046200     END-IF.
046300     MOVE    ORD-PROD-ID             TO  PROD-ID.
046400*
046500 400-READ-PRODUCT-FOR-SALES.
046600     READ    PRODUCT-MASTER-FILE
046700             INVALID KEY
046800                 CONTINUE
046900             NOT INVALID KEY
047000                 MOVE PROD-NAME      TO  WS-RESOLVED-PRODUCT-NAME
047100                 MOVE PROD-CAT-NAME  TO  WS-RESOLVED-CATEGORY-NAME
047200     END-READ.
047300*-----------------------------------------------------------------
047400* Exit paragraph for the 400-RESOLVE-PRODUCT-AND-CATEGORY THRU
047500* range - reached either by falling through normally or by the
047600* GO TO above.
047700*-----------------------------------------------------------------
047800 400-RESOLVE-PRODUCT-AND-CATEGORY-EXIT.
047900     EXIT.
048000*
048100*-----------------------------------------------------------------
048200 400-ACCUM-PRODUCT-SALES.
048300     SET     WS-PS-IDX               TO 1.
048400     SEARCH  WS-PS-ENTRY
048500             AT END
048600                 ADD 1               TO  WS-PS-MAX
048700                 MOVE WS-RESOLVED-PRODUCT-NAME
048800                                     TO  WS-PS-NAME (WS-PS-MAX)
048900                 MOVE ORD-TOTAL      TO  WS-PS-TOTAL (WS-PS-MAX)
049000             WHEN WS-PS-NAME (WS-PS-IDX) =
049100                                     WS-RESOLVED-PRODUCT-NAME
049200                 ADD ORD-TOTAL       TO
049300                                     WS-PS-TOTAL (WS-PS-IDX)
049400     END-SEARCH.
049500*
049600*-----------------------------------------------------------------
049700 400-ACCUM-CATEGORY-SALES.
049800     SET     WS-CS-IDX               TO 1.
049900     SEARCH  WS-CS-ENTRY
050000             AT END
050100                 ADD 1               TO  WS-CS-MAX
050200                 MOVE WS-RESOLVED-CATEGORY-NAME
050300                                     TO  WS-CS-NAME (WS-CS-MAX)
050400                 MOVE ORD-TOTAL      TO  WS-CS-TOTAL (WS-CS-MAX)
050500             WHEN WS-CS-NAME (WS-CS-IDX) =
050600                                     WS-RESOLVED-CATEGORY-NAME
050700                 ADD ORD-TOTAL       TO
050800                                     WS-CS-TOTAL (WS-CS-IDX)
050900     END-SEARCH.
051000*
051100*-----------------------------------------------------------------
051200 400-ACCUM-MONTHLY-SALES.
051300     COMPUTE WS-ORDER-ABS-MONTH = ORD-DATE-CCYY * 12
051400                                     + ORD-DATE-MM.
051500     IF      WS-ORDER-ABS-MONTH >= WS-WINDOW-START-ABS
051600         AND WS-ORDER-ABS-MONTH <= WS-CURRENT-ABS-MONTH
051700         COMPUTE WS-MONTH-IDX = WS-ORDER-ABS-MONTH
051800                                 - WS-WINDOW-START-ABS + 1
051900         ADD     ORD-TOTAL           TO
052000                                     WS-MS-TOTAL (WS-MONTH-IDX)
052100     END-IF.
052200*
052300*-----------------------------------------------------------------
052400 400-PRINT-ONE-MONTH.
052500     MOVE    WS-MS-TOTAL (WS-MONTH-IDX) TO WS-AMOUNT-EDIT.
052600     MOVE    SPACES                  TO  SALES-REPORT-LINE.
052700     STRING  WS-MS-CCYY (WS-MONTH-IDX) DELIMITED BY SIZE
052800             "-"                      DELIMITED BY SIZE
052900             WS-MS-MM (WS-MONTH-IDX)   DELIMITED BY SIZE
053000             "   "                    DELIMITED BY SIZE
053100             WS-AMOUNT-EDIT           DELIMITED BY SIZE
053200             INTO SALES-REPORT-LINE.
053300     WRITE   SALES-REPORT-LINE.
053400     ADD     WS-MS-TOTAL (WS-MONTH-IDX) TO  WS-MONTHLY-GRAND-TOTAL.
053500 
053600 
053700 
053800 
053900 
054000 
