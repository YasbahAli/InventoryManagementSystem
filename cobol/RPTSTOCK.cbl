000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM IS TO PRINT THE LOW-STOCK LISTING AND THE INVENTORY
000400*    VALUE SUMMARY THAT THE WAREHOUSE SUPERVISOR ASKS FOR EVERY
000500*    MONTH-END ALONGSIDE THE SALES REPORTS.  BOTH SECTIONS SCAN THE
000600*    PRODUCT MASTER ONCE EACH - NO ORDER DATA IS TOUCHED.
000700*
000800* SECTION 1, LOW-STOCK LISTING:
000900*    EVERY PRODUCT WHOSE ON-HAND QUANTITY IS BELOW
001000*    WS-LOW-STOCK-THRESHOLD IS CARRIED ON THE TABLE, THEN PRINTED
001100*    ASCENDING BY QUANTITY SO THE MOST URGENT REORDER IS AT THE
001200*    TOP OF THE LISTING.  NO TRUNCATION - EVERY QUALIFYING PRODUCT
001300*    IS PRINTED, NO MATTER HOW LONG THE LISTING RUNS.
001400* SECTION 2, INVENTORY VALUE SUMMARY:
001500*    ON-HAND QUANTITY TIMES UNIT PRICE, ROLLED UP BY CATEGORY AND
001600*    IN TOTAL, PLUS AN AVERAGE VALUE PER PRODUCT.  A PRODUCT WITH
001700*    NO CATEGORY ASSIGNED FALLS INTO THE "Uncategorized" BUCKET
001800*    RATHER THAN BEING DROPPED FROM THE VALUE ROLL-UP.
001900*
002000* Used File
002100*    - Product Master (Indexed, Sequential Read)     : PRODMAST.DAT
002200*    - Stock Report File (Line Sequential)             : STOCKRPT.TXT
002300*
002400******************************************************************
002500 IDENTIFICATION              DIVISION.
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.                 RPTSTOCK.
002800 AUTHOR.                     KARADJORDJE DABIC.
002900 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
003000 DATE-WRITTEN.               MARCH 3, 1996.
003100 DATE-COMPILED.
003200 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
003300                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
003400                             THE DATA PROCESSING DEPARTMENT.
003500*-----------------------------------------------------------------
003600* CHANGE LOG.
003700*    03/03/1996  KJD  ORIGINAL VERSION, CALLED "STOCK-REPORT", SPLIT
003800*                     OFF FROM THE OLD INVENTORY-REPORT JOB TO GIVE
003900*                     THE WAREHOUSE SUPERVISOR A STANDALONE LOW-STOCK
004000*                     LISTING (REQ IM-114).
004100*    06/02/1997  KJD  ADDED THE INVENTORY VALUE SUMMARY SECTION, WITH
004200*                     VALUE ROLLED UP BY CATEGORY AS WELL AS IN TOTAL
004300*                     (REQ IM-132).
004400*    07/08/1998  KJD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
004500*                     NO CHANGE REQUIRED.  SIGNED OFF.
004600*    05/03/2002  NCH  CALLS COMPVALU FOR THE INVENTORY VALUE LINE
004700*                     INSTEAD OF COMPUTING IT INLINE, SO THE ROUNDING
004800*                     RULE STAYS IN ONE PLACE WITH THE ORDER SYSTEM
004900*                     (REQ IM-277).
005000*    05/12/2011  NCH  RENAMED "STOCK-REPORT" TO RPTSTOCK TO FIT THE
005100*                     EIGHT-CHARACTER PROGRAM-ID STANDARD ADOPTED
005200*                     ACROSS THE BATCH SUITE (TICKET HD-4471).
005300*    08/10/2026  NCH  CHANGED THE UNCATEGORIZED-BUCKET LABEL FROM
005400*                     "UNCATEGORIZED" TO "Uncategorized" TO MATCH
005500*                     THE LABEL SPELLING THE VALUE SUMMARY WAS
005600*                     BUILT AROUND (TICKET HD-4559).
005700*    08/10/2026  NCH  SPLIT PRODUCT-EOF-SW OFF SWITCHES-AND-COUNTERS
005800*                     INTO A STANDALONE 77-LEVEL ITEM - IT IS THE
005900*                     ONLY SWITCH IN THIS PROGRAM, SO THERE WAS NO
006000*                     REASON TO CARRY IT UNDER A GROUP WITH THE RUN
006100*                     COUNTERS (TICKET HD-4559).
006200*    08/10/2026  NCH  COLLAPSED 400-ACCUM-UNCATEGORIZED-VALUE AND
006300*                     400-ACCUM-CATEGORY-VALUE INTO ONE PERFORM THRU
006400*                     RANGE WITH A GO TO GUARDING EACH SIDE, MATCHING
006500*                     THE RANGE STYLE ORDRUPDT USES FOR ITS INVENTORY
006600*                     RULE (TICKET HD-4559).
006700******************************************************************
006800 ENVIRONMENT                 DIVISION.
006900*-----------------------------------------------------------------
007000 CONFIGURATION               SECTION.
007100 SOURCE-COMPUTER.            ASUS X751.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*-----------------------------------------------------------------
007500 INPUT-OUTPUT                SECTION.
007600 FILE-CONTROL.
007700* Read once, top to bottom by physical sequence - no key is
007800* needed since every product on file is touched exactly once.
007900     SELECT  PRODUCT-MASTER-FILE
008000             ASSIGN TO "PRODMAST.DAT"
008100             ORGANIZATION IS INDEXED
008200             ACCESS MODE IS SEQUENTIAL
008300             RECORD KEY IS PROD-ID
008400             FILE STATUS IS PRODUCT-FILE-STAT.
008500 
008600     SELECT  STOCK-REPORT-OUT
008700             ASSIGN TO "STOCKRPT.TXT"
008800             ORGANIZATION IS LINE SEQUENTIAL.
008900*-----------------------------------------------------------------
009000 DATA                        DIVISION.
009100*-----------------------------------------------------------------
009200 FILE                        SECTION.
009300 FD  PRODUCT-MASTER-FILE
009400     RECORD CONTAINS 400 CHARACTERS.
009500     COPY "PRODMAST.CPY".
009600 
009700* One print line, both report sections - the low-stock listing
009800* and the value summary never run at the same time, so one
009900* 80-column buffer covers both.
010000 FD  STOCK-REPORT-OUT
010100     RECORD CONTAINS 80 CHARACTERS.
010200 01  STOCK-REPORT-LINE               PIC X(80).
010300*-----------------------------------------------------------------
010400 WORKING-STORAGE             SECTION.
010500*-----------------------------------------------------------------
010600* End-of-file switch - standalone 77-level item, see the change
010700* log entry of 08/10/2026.
010800 77  PRODUCT-EOF-SW              PIC X(01).
010900     88  PRODUCT-EOF                   VALUE "Y".
011000*
011100 01  WS-RUN-COUNTERS.
011200     05  WS-PRODUCTS-READ             PIC 9(07) COMP VALUE ZERO.
011300     05  WS-LS-MAX                   PIC 9(04) COMP VALUE ZERO.
011400     05  WS-CV-MAX                   PIC 9(04) COMP VALUE ZERO.
011500*
011600 01  FILE-STATUS-FIELDS.
011700     05  PRODUCT-FILE-STAT           PIC X(02).
011800*
011900* Threshold below which a product is carried on the low-stock
012000* listing - a caller parameter in the on-line system, held here as
012100* the one value the warehouse supervisor has ever asked for.
012200 01  WS-LOW-STOCK-THRESHOLD          PIC S9(07) COMP VALUE 10.
012300*
012400* Parameters passed to COMPVALU for the line value of one product's
012500* on-hand quantity - same subprogram the order system uses for the
012600* order line total (see change log 05/03/2002).
012700 01  WS-VALUE-PARMS.
012800     05  WS-VP-QUANTITY               PIC S9(07).
012900     05  WS-VP-UNIT-PRICE             PIC S9(09)V99.
013000     05  WS-VP-LINE-VALUE             PIC S9(09)V99.
013100*
013200* Print-line edit fields, one per data shape on the two reports -
013300* zero-suppressed id, signed quantity, and money.
013400 01  WS-ID-EDIT                      PIC Z(08)9.
013500 01  WS-ID-EDIT-R REDEFINES WS-ID-EDIT.
013600     05  FILLER                      PIC X(09).
013700*
013800 01  WS-QTY-EDIT                     PIC -(06)9.
013900 01  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT.
014000     05  FILLER                      PIC X(08).
014100*
014200 01  WS-VALUE-EDIT                   PIC Z(08)9.99.
014300 01  WS-VALUE-EDIT-R REDEFINES WS-VALUE-EDIT.
014400     05  FILLER                      PIC X(12).
014500*
014600* Low-stock listing accumulator - selection-sorted ascending by
014700* quantity before it is printed (no truncation - every product
014800* under the threshold is listed, per the reporting rules).
014900 01  WS-LOW-STOCK-TABLE.
015000     05  WS-LS-ENTRY                 OCCURS 1 TO 500 TIMES
015100                                     DEPENDING ON WS-LS-MAX
015200                                     INDEXED BY WS-LS-IDX
015300                                                 WS-LS-IDX2.
015400         10  WS-LS-ID                 PIC 9(09).
015500         10  WS-LS-NAME               PIC X(30).
015600         10  WS-LS-QTY                PIC S9(07).
015700         10  WS-LS-CATEGORY           PIC X(20).
015800         10  FILLER                   PIC X(06).
015900*
016000* Inventory value accumulator, keyed by category name.  An
016100* uncategorized product accumulates against the row named
016200* "Uncategorized" rather than being skipped.
016300 01  WS-CATEGORY-VALUE-TABLE.
016400     05  WS-CV-ENTRY                 OCCURS 1 TO 200 TIMES
016500                                     DEPENDING ON WS-CV-MAX
016600                                     INDEXED BY WS-CV-IDX.
016700         10  WS-CV-NAME               PIC X(20).
016800         10  WS-CV-TOTAL              PIC S9(11)V99 COMP-3.
016900         10  FILLER                   PIC X(05).
017000*
017100* Scratch fields for the low-stock table's selection sort.
017200 01  WS-SWAP-ID                      PIC 9(09).
017300 01  WS-SWAP-NAME                    PIC X(30).
017400 01  WS-SWAP-QTY                     PIC S9(07).
017500 01  WS-SWAP-CATEGORY                PIC X(20).
017600*
017700* Whole-file value summary totals.
017800 01  WS-TOTAL-VALUE                  PIC S9(11)V99 COMP-3 VALUE ZERO.
017900 01  WS-TOTAL-PRODUCTS               PIC 9(07) COMP VALUE ZERO.
018000 01  WS-AVERAGE-VALUE                PIC S9(11)V99 COMP-3 VALUE ZERO.
018100*-----------------------------------------------------------------
018200 PROCEDURE                   DIVISION.
018300*-----------------------------------------------------------------
018400* Main procedure
018500*-----------------------------------------------------------------
018600 100-STOCK-REPORTS.
018700     PERFORM 200-INITIATE-STOCK-REPORTS.
018800     PERFORM 200-SCAN-ONE-PRODUCT UNTIL PRODUCT-EOF.
018900     PERFORM 200-RANK-AND-PRINT-REPORTS.
019000     PERFORM 200-TERMINATE-STOCK-REPORTS.
019100     STOP RUN.
019200*
019300******************************************************************
019400* Open both files and read the first product to prime the scan.
019500*-----------------------------------------------------------------
019600 200-INITIATE-STOCK-REPORTS.
019700     OPEN    INPUT   PRODUCT-MASTER-FILE
019800             OUTPUT  STOCK-REPORT-OUT.
019900     INITIALIZE WS-RUN-COUNTERS.
020000     MOVE    SPACES                  TO  PRODUCT-EOF-SW.
020100     PERFORM 300-READ-PRODUCT-MASTER.
020200*
020300*-----------------------------------------------------------------
020400* One pass over the product master feeds both report sections -
020500* every product's value is accumulated, and a product under
020600* threshold is also added to the low-stock table.
020700*-----------------------------------------------------------------
020800 200-SCAN-ONE-PRODUCT.
020900     ADD     1                       TO  WS-TOTAL-PRODUCTS.
021000     PERFORM 300-ACCUM-INVENTORY-VALUE.
021100     IF      PROD-QTY < WS-LOW-STOCK-THRESHOLD
021200         PERFORM 300-ADD-LOW-STOCK-ROW
021300     END-IF.
021400     PERFORM 300-READ-PRODUCT-MASTER.
021500*
021600*-----------------------------------------------------------------
021700* Sort the low-stock table, then print both sections in turn.
021800*-----------------------------------------------------------------
021900 200-RANK-AND-PRINT-REPORTS.
022000     PERFORM 300-SORT-LOW-STOCK-TABLE.
022100     PERFORM 300-PRINT-LOW-STOCK-LISTING.
022200     PERFORM 300-PRINT-INVENTORY-VALUE.
022300*
022400*-----------------------------------------------------------------
022500* Close the files and display the end-of-job control total.
022600*-----------------------------------------------------------------
022700 200-TERMINATE-STOCK-REPORTS.
022800     CLOSE   PRODUCT-MASTER-FILE
022900             STOCK-REPORT-OUT.
023000     DISPLAY "RPTSTOCK: PRODUCTS READ  " WS-PRODUCTS-READ.
023100*
023200******************************************************************
023300* Pull the next product on file, or set the end-of-file switch
023400* when the master is exhausted.
023500*-----------------------------------------------------------------
023600 300-READ-PRODUCT-MASTER.
023700     READ    PRODUCT-MASTER-FILE     NEXT RECORD
023800             AT END      MOVE "Y"    TO  PRODUCT-EOF-SW
023900             NOT AT END  ADD 1       TO  WS-PRODUCTS-READ
024000     END-READ.
024100*
024200*-----------------------------------------------------------------
024300* Missing quantity or price is carried as zero on the master (no
024400* null state in a fixed-width COBOL field), so COMPVALU's result
024500* is simply added in for every product read - nothing special is
024600* required to treat "missing" as zero, per the valuation rule.
024700* Category is resolved the same way the low-stock row resolves
024800* it below - uncategorized falls to 400-ACCUM-UNCATEGORIZED-VALUE
024900* rather than being skipped.
025000*-----------------------------------------------------------------
025100* 400-ACCUM-UNCATEGORIZED-VALUE through 400-ACCUM-CATEGORY-VALUE
025200* -EXIT is run as a single PERFORM THRU range instead of the old
025300* IF/ELSE pair of separate PERFORMs - an uncategorized product
025400* posts its SEARCH and GOES TO the range's own exit paragraph,
025500* skipping the categorized SEARCH entirely exactly as the old
025600* ELSE branch used to (08/10/2026, HD-4559).
025700 300-ACCUM-INVENTORY-VALUE.
025800     MOVE    PROD-QTY                TO  WS-VP-QUANTITY.
025900     MOVE    PROD-PRICE              TO  WS-VP-UNIT-PRICE.
026000     CALL    "COMPVALU"              USING WS-VALUE-PARMS.
026100     ADD     WS-VP-LINE-VALUE        TO  WS-TOTAL-VALUE.
026200     PERFORM 400-ACCUM-UNCATEGORIZED-VALUE
026300             THRU    400-ACCUM-CATEGORY-VALUE-EXIT.
026400*
026500*-----------------------------------------------------------------
026600* Add one row to the low-stock table for a product under
026700* threshold - category defaults to "N/A" on the listing rather
026800* than the value summary's "Uncategorized", matching how the
026900* warehouse supervisor's printed listing has always read.
027000*-----------------------------------------------------------------
027100 300-ADD-LOW-STOCK-ROW.
027200     ADD     1                       TO  WS-LS-MAX.
027300     MOVE    PROD-ID                 TO  WS-LS-ID (WS-LS-MAX).
027400     MOVE    PROD-NAME               TO  WS-LS-NAME (WS-LS-MAX).
027500     MOVE    PROD-QTY                TO  WS-LS-QTY (WS-LS-MAX).
027600     IF      PROD-REC-UNCATEGORIZED
027700         MOVE "N/A"                  TO  WS-LS-CATEGORY (WS-LS-MAX)
027800     ELSE
027900         MOVE PROD-CAT-NAME          TO  WS-LS-CATEGORY (WS-LS-MAX)
028000     END-IF.
028100*
028200*-----------------------------------------------------------------
028300* Drive the outer pass of the low-stock table's selection sort -
028400* no-op when zero or one row is on the table.
028500*-----------------------------------------------------------------
028600 300-SORT-LOW-STOCK-TABLE.
028700     IF      WS-LS-MAX > 1
028800         PERFORM 400-SORT-LOW-STOCK-OUTER-PASS
028900                 VARYING WS-LS-IDX FROM 1 BY 1
029000                 UNTIL WS-LS-IDX > WS-LS-MAX
029100     END-IF.
029200*
029300*-----------------------------------------------------------------
029400* Print the low-stock listing - title, column heading, one row
029500* per table entry ascending by quantity, and a row count.
029600*-----------------------------------------------------------------
029700 300-PRINT-LOW-STOCK-LISTING.
029800     MOVE    SPACES                  TO  STOCK-REPORT-LINE.
029900     STRING  "LOW STOCK LISTING"     DELIMITED BY SIZE
030000             INTO STOCK-REPORT-LINE.
030100     WRITE   STOCK-REPORT-LINE       AFTER ADVANCING PAGE.
030200     MOVE    SPACES                  TO  STOCK-REPORT-LINE.
030300     STRING  "ID        NAME                           QTY  CATEGORY"
030400             DELIMITED BY SIZE
030500             INTO STOCK-REPORT-LINE.
030600     WRITE   STOCK-REPORT-LINE       AFTER ADVANCING 2 LINES.
030700     PERFORM 400-PRINT-ONE-LOW-STOCK-ROW
030800             VARYING WS-LS-IDX FROM 1 BY 1
030900             UNTIL WS-LS-IDX > WS-LS-MAX.
031000     MOVE    WS-LS-MAX               TO  WS-QTY-EDIT.
031100     MOVE    SPACES                  TO  STOCK-REPORT-LINE.
031200     STRING  "TOTAL ROWS  "          DELIMITED BY SIZE
031300             WS-QTY-EDIT             DELIMITED BY SIZE
031400             INTO STOCK-REPORT-LINE.
031500     WRITE   STOCK-REPORT-LINE       AFTER ADVANCING 1 LINE.
031600*
031700*-----------------------------------------------------------------
031800* Print the inventory value summary - title, column heading, one
031900* row per category accumulated (including "Uncategorized"), then
032000* the whole-file total, product count, and average value.
032100*-----------------------------------------------------------------
032200 300-PRINT-INVENTORY-VALUE.
032300     IF      WS-TOTAL-PRODUCTS > ZERO
032400         COMPUTE WS-AVERAGE-VALUE ROUNDED =
032500                 WS-TOTAL-VALUE / WS-TOTAL-PRODUCTS
032600     ELSE
032700         MOVE    ZERO                TO  WS-AVERAGE-VALUE
032800     END-IF.
032900     MOVE    SPACES                  TO  STOCK-REPORT-LINE.
033000     STRING  "INVENTORY VALUE SUMMARY" DELIMITED BY SIZE
033100             INTO STOCK-REPORT-LINE.
033200     WRITE   STOCK-REPORT-LINE       AFTER ADVANCING PAGE.
033300     MOVE    SPACES                  TO  STOCK-REPORT-LINE.
033400     STRING  "CATEGORY                VALUE"  DELIMITED BY SIZE
033500             INTO STOCK-REPORT-LINE.
033600     WRITE   STOCK-REPORT-LINE       AFTER ADVANCING 2 LINES.
033700     PERFORM 400-PRINT-ONE-CATEGORY-VALUE
033800             VARYING WS-CV-IDX FROM 1 BY 1
033900             UNTIL WS-CV-IDX > WS-CV-MAX.
034000     MOVE    WS-TOTAL-VALUE          TO  WS-VALUE-EDIT.
034100     MOVE    SPACES                  TO  STOCK-REPORT-LINE.
034200     STRING  "TOTAL-VALUE     "      DELIMITED BY SIZE
034300             WS-VALUE-EDIT           DELIMITED BY SIZE
034400             INTO STOCK-REPORT-LINE.
034500     WRITE   STOCK-REPORT-LINE       AFTER ADVANCING 1 LINE.
034600     MOVE    WS-TOTAL-PRODUCTS       TO  WS-QTY-EDIT.
034700     MOVE    SPACES                  TO  STOCK-REPORT-LINE.
034800     STRING  "TOTAL-PRODUCTS  "      DELIMITED BY SIZE
034900             WS-QTY-EDIT             DELIMITED BY SIZE
035000             INTO STOCK-REPORT-LINE.
035100     WRITE   STOCK-REPORT-LINE       AFTER ADVANCING 1 LINE.
035200     MOVE    WS-AVERAGE-VALUE        TO  WS-VALUE-EDIT.
035300     MOVE    SPACES                  TO  STOCK-REPORT-LINE.
035400     STRING  "AVERAGE-VALUE   "      DELIMITED BY SIZE
035500             WS-VALUE-EDIT           DELIMITED BY SIZE
035600             INTO STOCK-REPORT-LINE.
035700     WRITE   STOCK-REPORT-LINE       AFTER ADVANCING 1 LINE.
035800*
035900******************************************************************
036000* Find or add the "Uncategorized" row and accumulate this
036100* product's value into it - the bucket every uncategorized
036200* product's value falls into, per SEARCH on category name.  Not
036300* every product reaches this paragraph - only PROD-REC-UNCATEGORIZED
036400* does; an uncategorized product GOES TO the range exit below once
036500* posted, skipping the categorized SEARCH in 400-ACCUM-CATEGORY
036600* -VALUE entirely, the same as the old ELSE branch used to.
036700*-----------------------------------------------------------------
036800 400-ACCUM-UNCATEGORIZED-VALUE.
036900     IF      NOT PROD-REC-UNCATEGORIZED
037000         GO TO   400-ACCUM-CATEGORY-VALUE
037100     END-IF.
037200     SET     WS-CV-IDX               TO 1.
037300     SEARCH  WS-CV-ENTRY
037400             AT END
037500                 ADD 1               TO  WS-CV-MAX
037600                 MOVE "Uncategorized" TO WS-CV-NAME (WS-CV-MAX)
037700                 MOVE WS-VP-LINE-VALUE TO WS-CV-TOTAL (WS-CV-MAX)
037800             WHEN WS-CV-NAME (WS-CV-IDX) = "Uncategorized"
037900                 ADD WS-VP-LINE-VALUE TO WS-CV-TOTAL (WS-CV-IDX)
038000     END-SEARCH.
038100     GO TO   400-ACCUM-CATEGORY-VALUE-EXIT.
038200*
038300*-----------------------------------------------------------------
038400* Find or add this product's category row and accumulate its
038500* value into it - reached either by falling through from the
038600* paragraph above when PROD-REC-UNCATEGORIZED is false, or by the
038700* GO TO at the top of this paragraph.
038800*-----------------------------------------------------------------
038900 400-ACCUM-CATEGORY-VALUE.
039000     SET     WS-CV-IDX               TO 1.
039100     SEARCH  WS-CV-ENTRY
039200             AT END
039300                 ADD 1               TO  WS-CV-MAX
039400                 MOVE PROD-CAT-NAME  TO  WS-CV-NAME (WS-CV-MAX)
039500                 MOVE WS-VP-LINE-VALUE TO WS-CV-TOTAL (WS-CV-MAX)
039600             WHEN WS-CV-NAME (WS-CV-IDX) = PROD-CAT-NAME
039700                 ADD WS-VP-LINE-VALUE TO WS-CV-TOTAL (WS-CV-IDX)
039800     END-SEARCH.
039900*-----------------------------------------------------------------
040000* Exit paragraph for the 400-ACCUM-UNCATEGORIZED-VALUE THRU range -
040100* reached either by falling through normally or by either GO TO
040200* above.
040300*-----------------------------------------------------------------
040400 400-ACCUM-CATEGORY-VALUE-EXIT.
040500     EXIT.
040600*
040700*-----------------------------------------------------------------
040800* Outer/inner selection-sort pass over the low-stock table, lowest
040900* quantity first - same bubble-the-smallest-unplaced-entry idiom
041000* RPTSALES uses for its descending sort, just the other direction.
041100*-----------------------------------------------------------------
041200 400-SORT-LOW-STOCK-OUTER-PASS.
041300     PERFORM 500-SORT-LOW-STOCK-INNER-PASS
041400             VARYING WS-LS-IDX2 FROM 1 BY 1
041500             UNTIL WS-LS-IDX2 > WS-LS-MAX.
041600*
041700*-----------------------------------------------------------------
041800* Print one low-stock row - id, name, quantity, category.
041900*-----------------------------------------------------------------
042000 400-PRINT-ONE-LOW-STOCK-ROW.
042100     MOVE    WS-LS-ID (WS-LS-IDX)    TO  WS-ID-EDIT.
042200     MOVE    WS-LS-QTY (WS-LS-IDX)   TO  WS-QTY-EDIT.
042300     MOVE    SPACES                  TO  STOCK-REPORT-LINE.
042400     STRING  WS-ID-EDIT              DELIMITED BY SIZE
042500             "  "                    DELIMITED BY SIZE
042600             WS-LS-NAME (WS-LS-IDX)  DELIMITED BY SIZE
042700             " "                     DELIMITED BY SIZE
042800             WS-QTY-EDIT             DELIMITED BY SIZE
042900             "  "                    DELIMITED BY SIZE
043000             WS-LS-CATEGORY (WS-LS-IDX) DELIMITED BY SIZE
043100             INTO STOCK-REPORT-LINE.
043200     WRITE   STOCK-REPORT-LINE.
043300*
043400*-----------------------------------------------------------------
043500* Print one category-value row - name and rolled-up value.
043600*-----------------------------------------------------------------
043700 400-PRINT-ONE-CATEGORY-VALUE.
043800     MOVE    WS-CV-TOTAL (WS-CV-IDX) TO  WS-VALUE-EDIT.
043900     MOVE    SPACES                  TO  STOCK-REPORT-LINE.
044000     STRING  WS-CV-NAME (WS-CV-IDX)  DELIMITED BY SIZE
044100             "  "                    DELIMITED BY SIZE
044200             WS-VALUE-EDIT           DELIMITED BY SIZE
044300             INTO STOCK-REPORT-LINE.
044400     WRITE   STOCK-REPORT-LINE.
044500*
044600******************************************************************
044700* Compare the two indexed rows and swap them if the outer-pass
044800* candidate (WS-LS-IDX2) belongs ahead of the current placed
044900* position (WS-LS-IDX) - a straight four-field swap since the
045000* table carries no OCCURS-within-OCCURS to move as a block.
045100*-----------------------------------------------------------------
045200 500-SORT-LOW-STOCK-INNER-PASS.
045300     IF      WS-LS-QTY (WS-LS-IDX2) < WS-LS-QTY (WS-LS-IDX)
045400         MOVE    WS-LS-ID (WS-LS-IDX)      TO  WS-SWAP-ID
045500         MOVE    WS-LS-NAME (WS-LS-IDX)    TO  WS-SWAP-NAME
045600         MOVE    WS-LS-QTY (WS-LS-IDX)     TO  WS-SWAP-QTY
045700         MOVE    WS-LS-CATEGORY (WS-LS-IDX) TO WS-SWAP-CATEGORY
045800         MOVE    WS-LS-ID (WS-LS-IDX2)     TO  WS-LS-ID (WS-LS-IDX)
045900         MOVE    WS-LS-NAME (WS-LS-IDX2)   TO  WS-LS-NAME (WS-LS-IDX)
046000         MOVE    WS-LS-QTY (WS-LS-IDX2)    TO  WS-LS-QTY (WS-LS-IDX)
046100         MOVE    WS-LS-CATEGORY (WS-LS-IDX2)
046200                                     TO  WS-LS-CATEGORY (WS-LS-IDX)
046300         MOVE    WS-SWAP-ID                TO  WS-LS-ID (WS-LS-IDX2)
046400         MOVE    WS-SWAP-NAME              TO  WS-LS-NAME (WS-LS-IDX2)
046500         MOVE    WS-SWAP-QTY               TO  WS-LS-QTY (WS-LS-IDX2)
046600         MOVE    WS-SWAP-CATEGORY
046700                                     TO  WS-LS-CATEGORY (WS-LS-IDX2)
046800     END-IF.
046900 
047000 
047100 
