000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM IS TO PRINT THE DASHBOARD SUMMARY - A SINGLE PAGE OF
000400*    KEY FIGURES PULLED FROM BOTH THE PRODUCT MASTER AND THE ORDER
000500*    MASTER THAT THE WAREHOUSE MANAGER LOOKS AT FIRST EACH MORNING,
000600*    BEFORE THE DETAIL REPORTS.
000700*
000800* Business Rule Summary
000900*    - Low-stock count uses the same ten-unit threshold RPTSTOCK
001000*      uses for its own listing (see change log 05/03/2002) - the
001100*      two reports are meant to agree on what "low" means, so a
001200*      manager comparing the dashboard count to the detail
001300*      listing's row count never has to wonder why they differ.
001400*    - Orders are bucketed into exactly two dashboard buckets,
001500*      completed and pending - CANCELLED, SHIPPED and any other
001600*      in-between status are counted toward total orders but do
001700*      not add to either bucket, since the manager's morning read
001800*      is "how many are done, how many are still open", not a
001900*      full status breakdown (that detail lives in RPTSALES).
002000*    - Completed sales total only ever accumulates off orders
002100*      that are actually ORD-COMPLETED - a PENDING order's total
002200*      is real money on paper but has not shipped yet, so it does
002300*      not belong in a revenue figure.
002400*    - Six fixed KPI lines, written straight down with no table or
002500*      loop - there being exactly six of them and no prospect of
002600*      that count changing without a program change anyway.
002700*
002800* Used File
002900*    - Product Master (Indexed, Sequential Read)   : PRODMAST.DAT
003000*    - Order Master (Indexed, Sequential Read)      : ORDRMAST.DAT
003100*    - Dashboard Report File (Line Sequential)       : DASHRPT.TXT
003200*
003300******************************************************************
003400 IDENTIFICATION              DIVISION.
003500*-----------------------------------------------------------------
003600 PROGRAM-ID.                 RPTDASH.
003700 AUTHOR.                     KARADJORDJE DABIC.
003800 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
003900 DATE-WRITTEN.               MARCH 3, 1996.
004000 DATE-COMPILED.
004100 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
004200                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
004300                             THE DATA PROCESSING DEPARTMENT.
004400*-----------------------------------------------------------------
004500* CHANGE LOG.
004600*    03/03/1996  KJD  ORIGINAL VERSION, CALLED "DASHBOARD-SUMMARY",
004700*                     WRITTEN AT THE WAREHOUSE MANAGER'S REQUEST FOR
004800*                     A ONE-PAGE MORNING SUMMARY (REQ IM-117).
004900*    07/08/1998  KJD  Y2K REVIEW - NO DATE FIELDS CARRIED FORWARD
005000*                     BETWEEN RUNS, NO CHANGE REQUIRED.  SIGNED OFF.
005100*    05/03/2002  NCH  LOW-STOCK COUNT NOW USES THE SAME THRESHOLD OF
005200*                     10 UNITS AS THE RPTSTOCK LISTING, INSTEAD OF
005300*                     THE OLD HARD-CODED 5 (REQ IM-277).
005400*    05/12/2011  NCH  RENAMED "DASHBOARD-SUMMARY" TO RPTDASH TO FIT
005500*                     THE EIGHT-CHARACTER PROGRAM-ID STANDARD
005600*                     ADOPTED ACROSS THE BATCH SUITE (TICKET
005700*                     HD-4471).
005800*    08/10/2026  NCH  SPLIT THE TWO END-OF-FILE SWITCHES OFF
005900*                     SWITCHES-AND-COUNTERS INTO STANDALONE 77-
006000*                     LEVEL ITEMS AND ADDED PARAGRAPH-HEADER
006100*                     COMMENTARY ON THE SCAN AND PRINT PARAGRAPHS
006200*                     (TICKET HD-4559).
006300*    08/10/2026  NCH  SPLIT THE COMPLETED-SALES ADD OUT OF
006400*                     200-SCAN-ONE-ORDER AND RUN THE PAIR AS ONE
006500*                     PERFORM THRU RANGE, WITH A GO TO SKIPPING
006600*                     THE SALES ADD FOR ANY ORDER THAT IS NOT
006700*                     ORD-COMPLETED - MATCHES THE RANGE STYLE
006800*                     ORDRUPDT USES FOR ITS INVENTORY RULE
006900*                     (TICKET HD-4559).
007000******************************************************************
007100 ENVIRONMENT                 DIVISION.
007200*-----------------------------------------------------------------
007300 CONFIGURATION               SECTION.
007400 SOURCE-COMPUTER.            ASUS X751.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*-----------------------------------------------------------------
007800 INPUT-OUTPUT                SECTION.
007900 FILE-CONTROL.
008000*    Product master, read straight through for the total-product
008100*    and low-stock-count figures - no random access needed.
008200     SELECT  PRODUCT-MASTER-FILE
008300             ASSIGN TO "PRODMAST.DAT"
008400             ORGANIZATION IS INDEXED
008500             ACCESS MODE IS SEQUENTIAL
008600             RECORD KEY IS PROD-ID
008700             FILE STATUS IS PRODUCT-FILE-STAT.
008800 
008900*    Order master, read straight through for the order-count and
009000*    completed-sales figures.
009100     SELECT  ORDER-MASTER-FILE
009200             ASSIGN TO "ORDRMAST.DAT"
009300             ORGANIZATION IS INDEXED
009400             ACCESS MODE IS SEQUENTIAL
009500             RECORD KEY IS ORD-ID
009600             FILE STATUS IS ORDER-FILE-STAT.
009700 
009800*    The one-page summary itself.
009900     SELECT  DASHBOARD-REPORT-OUT
010000             ASSIGN TO "DASHRPT.TXT"
010100             ORGANIZATION IS LINE SEQUENTIAL.
010200*-----------------------------------------------------------------
010300 DATA                        DIVISION.
010400*-----------------------------------------------------------------
010500 FILE                        SECTION.
010600 FD  PRODUCT-MASTER-FILE
010700     RECORD CONTAINS 400 CHARACTERS.
010800     COPY "PRODMAST.CPY".
010900 
011000 FD  ORDER-MASTER-FILE
011100     RECORD CONTAINS 104 CHARACTERS.
011200     COPY "ORDRMAST.CPY".
011300 
011400 FD  DASHBOARD-REPORT-OUT
011500     RECORD CONTAINS 80 CHARACTERS.
011600 01  DASHBOARD-REPORT-LINE           PIC X(80).
011700*-----------------------------------------------------------------
011800 WORKING-STORAGE             SECTION.
011900*-----------------------------------------------------------------
012000*    Two independent end-of-file switches, one per master - each
012100*    is tested by its own UNTIL clause in 100-DASHBOARD-SUMMARY,
012200*    never together, so there is no reason to carry them grouped
012300*    under the run counters below (see change log 08/10/2026).
012400 77  PRODUCT-EOF-SW              PIC X(01).
012500     88  PRODUCT-EOF                   VALUE "Y".
012600 77  ORDER-EOF-SW                PIC X(01).
012700     88  ORDER-EOF                     VALUE "Y".
012800*
012900 01  WS-RUN-COUNTERS.
013000     05  WS-PRODUCTS-READ             PIC 9(07) COMP VALUE ZERO.
013100     05  WS-ORDERS-READ               PIC 9(07) COMP VALUE ZERO.
013200     05  FILLER                      PIC X(10).
013300*
013400 01  FILE-STATUS-FIELDS.
013500     05  PRODUCT-FILE-STAT           PIC X(02).
013600     05  ORDER-FILE-STAT             PIC X(02).
013700*
013800 01  WS-LOW-STOCK-THRESHOLD          PIC S9(07) COMP VALUE 10.
013900 
014000 01  WS-TODAY.
014100     05  WS-TODAY-CCYY                PIC 9(04).
014200     05  WS-TODAY-MM                  PIC 9(02).
014300     05  WS-TODAY-DD                  PIC 9(02).
014400 01  WS-TODAY-R REDEFINES WS-TODAY   PIC 9(08).
014500*
014600* The six KPI figures that make up the dashboard - gathered in one
014700* pass of each master, no sort or table lookup required.
014800 01  WS-DASHBOARD-FIGURES.
014900     05  WS-DF-TOTAL-PRODUCTS         PIC 9(07) COMP VALUE ZERO.
015000     05  WS-DF-TOTAL-ORDERS           PIC 9(07) COMP VALUE ZERO.
015100     05  WS-DF-COMPLETED-ORDERS       PIC 9(07) COMP VALUE ZERO.
015200     05  WS-DF-PENDING-ORDERS         PIC 9(07) COMP VALUE ZERO.
015300     05  WS-DF-LOW-STOCK-COUNT        PIC 9(07) COMP VALUE ZERO.
015400     05  WS-DF-COMPLETED-SALES        PIC S9(11)V99 COMP-3 VALUE ZERO.
015500     05  FILLER                      PIC X(10).
015600*
015700 01  WS-COUNT-EDIT                   PIC Z(06)9.
015800 01  WS-COUNT-EDIT-R REDEFINES WS-COUNT-EDIT.
015900     05  FILLER                      PIC X(07).
016000*
016100 01  WS-SALES-EDIT                   PIC Z(08)9.99.
016200 01  WS-SALES-EDIT-R REDEFINES WS-SALES-EDIT.
016300     05  FILLER                      PIC X(12).
016400*-----------------------------------------------------------------
016500 PROCEDURE                   DIVISION.
016600*-----------------------------------------------------------------
016700* Main procedure
016800*-----------------------------------------------------------------
016900* Scan the product master, then the order master, each to its own
017000* completion, print the one dashboard page from the accumulated
017100* figures, and stop - no control break, no sort, the whole report
017200* fits in working storage between the two scans.
017300*-----------------------------------------------------------------
017400 100-DASHBOARD-SUMMARY.
017500     PERFORM 200-INITIATE-DASHBOARD-SUMMARY.
017600     PERFORM 200-SCAN-ONE-PRODUCT UNTIL PRODUCT-EOF.
017700     PERFORM 200-SCAN-ONE-ORDER UNTIL ORDER-EOF.
017800     PERFORM 200-PRINT-DASHBOARD.
017900     PERFORM 200-TERMINATE-DASHBOARD-SUMMARY.
018000     STOP RUN.
018100*
018200******************************************************************
018300* Open all three files, zero both figure groups, capture today's
018400* date for the banner line, and prime both read loops with their
018500* first record.
018600*-----------------------------------------------------------------
018700 200-INITIATE-DASHBOARD-SUMMARY.
018800     OPEN    INPUT   PRODUCT-MASTER-FILE
018900                     ORDER-MASTER-FILE
019000             OUTPUT  DASHBOARD-REPORT-OUT.
019100     INITIALIZE WS-RUN-COUNTERS
019200                WS-DASHBOARD-FIGURES.
019300     MOVE    SPACES                  TO  PRODUCT-EOF-SW
019400                                         ORDER-EOF-SW.
019500     ACCEPT  WS-TODAY-R              FROM DATE YYYYMMDD.
019600     PERFORM 300-READ-PRODUCT-MASTER.
019700     PERFORM 300-READ-ORDER-MASTER.
019800*
019900*-----------------------------------------------------------------
020000* One product record in, two figures possibly touched - total
020100* products always climbs, low-stock count only climbs when
020200* on-hand quantity is under the shared ten-unit threshold.
020300*-----------------------------------------------------------------
020400 200-SCAN-ONE-PRODUCT.
020500     ADD     1                       TO  WS-DF-TOTAL-PRODUCTS.
020600     IF      PROD-QTY < WS-LOW-STOCK-THRESHOLD
020700         ADD 1                       TO  WS-DF-LOW-STOCK-COUNT
020800     END-IF.
020900     PERFORM 300-READ-PRODUCT-MASTER.
021000*
021100*-----------------------------------------------------------------
021200* One order record in - total orders always climbs, and the
021300* order lands in exactly one of the two dashboard buckets
021400* (completed or pending/blank) or in neither, per the business
021500* rule summary at the top of this program; completed sales only
021600* accumulates for the completed bucket.
021700*-----------------------------------------------------------------
021800 200-SCAN-ONE-ORDER.
021900     ADD     1                       TO  WS-DF-TOTAL-ORDERS.
022000     PERFORM 300-CLASSIFY-ORDER-BUCKET
022100             THRU    300-ACCUM-COMPLETED-SALES-EXIT.
022200     PERFORM 300-READ-ORDER-MASTER.
022300*
022400*-----------------------------------------------------------------
022500* Sort the order into its dashboard bucket - an order that is not
022600* ORD-COMPLETED can only ever be pending or blank-status, and
022700* carries no figure on to the completed-sales total, so the GO TO
022800* below sends it straight past the sales add.
022900*-----------------------------------------------------------------
023000 300-CLASSIFY-ORDER-BUCKET.
023100     IF      NOT ORD-COMPLETED
023200         IF      ORD-PENDING
023300                 OR ORD-STATUS = SPACES
023400             ADD 1               TO  WS-DF-PENDING-ORDERS
023500         END-IF
023600         GO TO   300-ACCUM-COMPLETED-SALES-EXIT
023700     END-IF.
023800     ADD     1                       TO  WS-DF-COMPLETED-ORDERS.
023900*
024000 300-ACCUM-COMPLETED-SALES.
024100     ADD     ORD-TOTAL               TO  WS-DF-COMPLETED-SALES.
024200*-----------------------------------------------------------------
024300* Exit paragraph for the 300-CLASSIFY-ORDER-BUCKET THRU range -
024400* reached either by falling through normally or by the GO TO
024500* above.
024600*-----------------------------------------------------------------
024700 300-ACCUM-COMPLETED-SALES-EXIT.
024800     EXIT.
024900*
025000*-----------------------------------------------------------------
025100* Title and as-of-date lines, then hand off to the one paragraph
025200* that prints all six KPI figures.
025300*-----------------------------------------------------------------
025400 200-PRINT-DASHBOARD.
025500     MOVE    SPACES                  TO  DASHBOARD-REPORT-LINE.
025600     STRING  "DASHBOARD SUMMARY"     DELIMITED BY SIZE
025700             INTO DASHBOARD-REPORT-LINE.
025800     WRITE   DASHBOARD-REPORT-LINE   AFTER ADVANCING PAGE.
025900     MOVE    SPACES                  TO  DASHBOARD-REPORT-LINE.
026000     STRING  WS-TODAY-CCYY           DELIMITED BY SIZE
026100             "-"                     DELIMITED BY SIZE
026200             WS-TODAY-MM             DELIMITED BY SIZE
026300             "-"                     DELIMITED BY SIZE
026400             WS-TODAY-DD             DELIMITED BY SIZE
026500             INTO DASHBOARD-REPORT-LINE.
026600     WRITE   DASHBOARD-REPORT-LINE   AFTER ADVANCING 1 LINE.
026700     PERFORM 300-PRINT-ONE-FIGURE-LINE.
026800*
026900*-----------------------------------------------------------------
027000* Close all three files and display the two read counts the
027100* operator's run sheet checks against the master file row counts
027200* reported by the nightly backup job.
027300*-----------------------------------------------------------------
027400 200-TERMINATE-DASHBOARD-SUMMARY.
027500     CLOSE   PRODUCT-MASTER-FILE
027600             ORDER-MASTER-FILE
027700             DASHBOARD-REPORT-OUT.
027800     DISPLAY "RPTDASH:  PRODUCTS READ  " WS-PRODUCTS-READ.
027900     DISPLAY "RPTDASH:  ORDERS READ    " WS-ORDERS-READ.
028000*
028100******************************************************************
028200 300-READ-PRODUCT-MASTER.
028300     READ    PRODUCT-MASTER-FILE     NEXT RECORD
028400             AT END      MOVE "Y"    TO  PRODUCT-EOF-SW
028500             NOT AT END  ADD 1       TO  WS-PRODUCTS-READ
028600     END-READ.
028700*
028800*-----------------------------------------------------------------
028900 300-READ-ORDER-MASTER.
029000     READ    ORDER-MASTER-FILE       NEXT RECORD
029100             AT END      MOVE "Y"    TO  ORDER-EOF-SW
029200             NOT AT END  ADD 1       TO  WS-ORDERS-READ
029300     END-READ.
029400*
029500*-----------------------------------------------------------------
029600* One KPI line per figure - there being exactly six of them, the
029700* lines are written straight down rather than through a table, the
029800* same way 300-INIT-STATUS-TABLE in RPTSTAT favors explicit code
029900* over a loop for a short, fixed list.  Counts edit through
030000* WS-COUNT-EDIT, the sales total through WS-SALES-EDIT with its
030100* two decimal places, and every line is built fresh in
030200* DASHBOARD-REPORT-LINE so a short caption never leaves a trailing
030300* fragment of the previous figure's label on the page.
030400*-----------------------------------------------------------------
030500 300-PRINT-ONE-FIGURE-LINE.
030600     MOVE    WS-DF-TOTAL-PRODUCTS    TO  WS-COUNT-EDIT.
030700     MOVE    SPACES                  TO  DASHBOARD-REPORT-LINE.
030800     STRING  "TOTAL-PRODUCTS      "  DELIMITED BY SIZE
030900             WS-COUNT-EDIT           DELIMITED BY SIZE
031000             INTO DASHBOARD-REPORT-LINE.
031100     WRITE   DASHBOARD-REPORT-LINE   AFTER ADVANCING 2 LINES.
031200     MOVE    WS-DF-TOTAL-ORDERS      TO  WS-COUNT-EDIT.
031300     MOVE    SPACES                  TO  DASHBOARD-REPORT-LINE.
031400     STRING  "TOTAL-ORDERS        "  DELIMITED BY SIZE
031500             WS-COUNT-EDIT           DELIMITED BY SIZE
031600             INTO DASHBOARD-REPORT-LINE.
031700     WRITE   DASHBOARD-REPORT-LINE   AFTER ADVANCING 1 LINE.
031800     MOVE    WS-DF-COMPLETED-ORDERS  TO  WS-COUNT-EDIT.
031900     MOVE    SPACES                  TO  DASHBOARD-REPORT-LINE.
032000     STRING  "COMPLETED-ORDERS    "  DELIMITED BY SIZE
032100             WS-COUNT-EDIT           DELIMITED BY SIZE
032200             INTO DASHBOARD-REPORT-LINE.
032300     WRITE   DASHBOARD-REPORT-LINE   AFTER ADVANCING 1 LINE.
032400     MOVE    WS-DF-PENDING-ORDERS    TO  WS-COUNT-EDIT.
032500     MOVE    SPACES                  TO  DASHBOARD-REPORT-LINE.
032600     STRING  "PENDING-ORDERS      "  DELIMITED BY SIZE
032700             WS-COUNT-EDIT           DELIMITED BY SIZE
032800             INTO DASHBOARD-REPORT-LINE.
032900     WRITE   DASHBOARD-REPORT-LINE   AFTER ADVANCING 1 LINE.
033000     MOVE    WS-DF-LOW-STOCK-COUNT   TO  WS-COUNT-EDIT.
033100     MOVE    SPACES                  TO  DASHBOARD-REPORT-LINE.
033200     STRING  "LOW-STOCK-COUNT     "  DELIMITED BY SIZE
033300             WS-COUNT-EDIT           DELIMITED BY SIZE
033400             INTO DASHBOARD-REPORT-LINE.
033500     WRITE   DASHBOARD-REPORT-LINE   AFTER ADVANCING 1 LINE.
033600     MOVE    WS-DF-COMPLETED-SALES   TO  WS-SALES-EDIT.
033700     MOVE    SPACES                  TO  DASHBOARD-REPORT-LINE.
033800     STRING  "TOTAL-COMPLETED-SALES" DELIMITED BY SIZE
033900             WS-SALES-EDIT           DELIMITED BY SIZE
034000             INTO DASHBOARD-REPORT-LINE.
034100     WRITE   DASHBOARD-REPORT-LINE   AFTER ADVANCING 1 LINE.
034200 
034300 
