000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* COPYBOOK:  ORDRMAST
000400* TITLE:     CUSTOMER ORDER MASTER RECORD LAYOUT
000500*
000600* Shared by ORDRUPDT, ORDRLOAD, ORDRDUMP, RPTSALES, RPTSTAT,
000700* RPTDASH.  Copy into the FD of the owning program with
000800* COPY "ORDRMAST.CPY".
000900*
001000* CHANGE LOG.
001100*    11/02/1987  RLM  ORIGINAL LAYOUT, CARRIED OVER FROM THE
001200*                     RECEIPT/SALE TRANSACTION RECORD.
001300*    06/11/1990  BSK  ADDED ORD-STATUS TO SUPPORT THE NEW ORDER
001400*                     LIFECYCLE (REQ IM-141).
001500*    02/14/1994  ESV  ADDED ORD-DATE REDEFINES FOR REPORT
001600*                     DATE-BREAKOUT (REQ IM-203).
001700*    07/08/1998  KJD  Y2K REVIEW - ORD-DATE ALREADY CCYYMMDD,
001800*                     NO CHANGE REQUIRED.  SIGNED OFF.
001900*    05/03/2002  NCH  ADDED ORD-SUPP-ID FOR THE SUPPLIER TIE-IN
002000*                     ON IMPORTED ORDERS (REQ IM-277).
002100******************************************************************
002200 01  ORDR-MASTER-RECORD.
002300     05  ORD-ID                      PIC 9(09).
002400     05  ORD-PROD-ID                 PIC 9(09).
002500     05  ORD-QTY                     PIC S9(07).
002600     05  ORD-DATE.
002700         10  ORD-DATE-CCYY           PIC 9(04).
002800         10  ORD-DATE-MM             PIC 9(02).
002900         10  ORD-DATE-DD             PIC 9(02).
003000     05  ORD-STATUS                  PIC X(09).
003100         88  ORD-PENDING                  VALUE "PENDING".
003200         88  ORD-CONFIRMED                VALUE "CONFIRMED".
003300         88  ORD-SHIPPED                  VALUE "SHIPPED".
003400         88  ORD-COMPLETED                VALUE "COMPLETED".
003500         88  ORD-CANCELLED                VALUE "CANCELLED".
003600     05  ORD-TOTAL                   PIC S9(09)V99.
003700     05  ORD-SUPP-ID                 PIC 9(09).
003800     05  FILLER                      PIC X(42).
003900*
004000 01  ORD-DATE-R REDEFINES ORDR-MASTER-RECORD.
004100     05  FILLER                      PIC X(25).
004200     05  ORD-DATE-FULL               PIC 9(08).
004300     05  FILLER                      PIC X(71).
004400 
