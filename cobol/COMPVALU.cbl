000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM COMPUTES A LINE VALUE (QUANTITY TIMES UNIT PRICE,
000400*    ROUNDED TO THE NEAREST CENT) FOR ANY CALLER THAT PASSES A
000500*    QUANTITY AND A UNIT PRICE.  IT HOLDS NO FILES AND NO MASTER
000600*    DATA OF ITS OWN - IT IS CALLED, NOT RUN AS A JOB STEP.
000700*
000800* Called By
000900*    - ORDRUPDT (order line total = PROD-PRICE * ORD-QTY)
001000*    - ORDRLOAD (same, on the CSV-import upsert path)
001100*    - RPTSTOCK (inventory value = PROD-QTY * PROD-PRICE)
001200*
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 COMPVALU.
001700 AUTHOR.                     R. L. MASTERS.
001800 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
001900 DATE-WRITTEN.               NOVEMBER 24, 1987.
002000 DATE-COMPILED.
002100 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002200                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
002300                             THE DATA PROCESSING DEPARTMENT.
002400*-----------------------------------------------------------------
002500* CHANGE LOG.
002600*    11/24/1987  RLM  ORIGINAL VERSION, CALLED "COMPUTE-VALUE",
002700*                     RETURNED AN UNROUNDED INVENTORY VALUE FOR
002800*                     THE INVENTORY REPORT JOB.
002900*    04/19/1988  RLM  RENAMED PARAMETERS TO MATCH THE NEW CATALOG
003000*                     OF SHARED SUBPROGRAMS (REQ IM-114).
003100*    06/11/1990  BSK  WIDENED LS-UNIT-PRICE AND LS-LINE-VALUE TO
003200*                     S9(09)V99 SO THE NEW ORDER SYSTEM COULD
003300*                     CALL THE SAME ROUTINE FOR LINE TOTALS
003400*                     (REQ IM-141).
003500*    09/30/1991  BSK  ADDED COMPUTE ... ROUNDED - THE OLD
003600*                     UNROUNDED COMPUTE WAS LEAVING FRACTIONS OF
003700*                     A CENT ON LARGE ORDER QUANTITIES.
003800*    02/14/1994  ESV  ADDED WS-TRACE-AREA AND WS-CALL-COUNTER FOR
003900*                     DIAGNOSING THE ROUNDING COMPLAINTS FROM
004000*                     ACCOUNTING (REQ IM-203).  TRACE IS OFF
004100*                     UNLESS WS-TRACE-SW IS SET TO "Y" UNDER THE
004200*                     DEBUGGER.
004300*    07/08/1998  KJD  Y2K REVIEW - WS-TRACE-DATE IS ALREADY
004400*                     CCYYMMDD, NO CHANGE REQUIRED.  SIGNED OFF.
004500*    05/03/2002  NCH  ADDED OVERFLOW CHECK - A LINE VALUE THAT
004600*                     WOULD NOT FIT IN S9(09)V99 NOW SETS
004700*                     WS-OVERFLOW AND RETURNS THE FIELD AT ITS
004800*                     MAXIMUM MAGNITUDE RATHER THAN TRUNCATING
004900*                     SILENTLY (REQ IM-277).
005000*    03/11/2009  NCH  ADDED CALL COUNTER ROLLOVER CHECK (TICKET
005100*                     HD-4471 - NIGHTLY BATCH LOG SHOWED A
005200*                     NEGATIVE CALL COUNT AFTER THE YEAR-END
005300*                     REPORT RUN).
005400*    08/10/2026  NCH  CHANGED THE TRACE CALL FROM AN IF-GUARDED
005500*                     PERFORM TO AN UNCONDITIONAL PERFORM THRU RANGE
005600*                     WITH THE GUARD MOVED INSIDE AS A GO TO - MATCHES
005700*                     THE RANGE STYLE ORDRUPDT USES FOR ITS INVENTORY
005800*                     RULE (TICKET HD-4559).
005900******************************************************************
006000 ENVIRONMENT                 DIVISION.
006100*-----------------------------------------------------------------
006200 CONFIGURATION               SECTION.
006300 SOURCE-COMPUTER.            ASUS X751.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*-----------------------------------------------------------------
006700 DATA                        DIVISION.
006800*-----------------------------------------------------------------
006900 WORKING-STORAGE             SECTION.
007000*-----------------------------------------------------------------
007100* Diagnostic trace area - not referenced unless WS-TRACE-SW is
007200* forced on under the debugger.  See change log 02/14/1994.
007300 01  WS-TRACE-AREA.
007400     05  WS-TRACE-DATE.
007500         10  WS-TRACE-CCYY           PIC 9(04).
007600         10  WS-TRACE-MM             PIC 9(02).
007700         10  WS-TRACE-DD             PIC 9(02).
007800     05  WS-TRACE-QTY                PIC S9(07).
007900     05  WS-TRACE-PRICE              PIC S9(09)V99.
008000     05  WS-TRACE-VALUE               PIC S9(09)V99.
008100*
008200 01  WS-TRACE-AREA-R REDEFINES WS-TRACE-AREA.
008300     05  WS-TRACE-DATE-FULL          PIC 9(08).
008400     05  FILLER                      PIC X(23).
008500*
008600 01  WS-TRACE-SW                     PIC X(01) VALUE "N".
008700     88  WS-TRACE-ON                       VALUE "Y".
008800*
008900 01  WS-CALL-COUNTER                 PIC 9(07) COMP VALUE ZERO.
009000 01  WS-CALL-COUNTER-D REDEFINES WS-CALL-COUNTER
009100                                 PIC 9(07) COMP.
009200*
009300 01  WS-EDIT-AREA.
009400     05  WS-EDIT-VALUE                PIC S9(09)V99.
009500 01  WS-EDIT-AREA-R REDEFINES WS-EDIT-AREA.
009600     05  WS-EDIT-VALUE-PRT           PIC $$$,$$$,$$9.99-.
009700*
009800 01  WS-OVERFLOW-SW                  PIC X(01) VALUE "N".
009900     88  WS-OVERFLOW                       VALUE "Y".
010000*-----------------------------------------------------------------
010100 LINKAGE                     SECTION.
010200*-----------------------------------------------------------------
010300 01  LINK-PARAMETERS.
010400     05  LS-QUANTITY                 PIC S9(07).
010500     05  LS-UNIT-PRICE                PIC S9(09)V99.
010600     05  LS-LINE-VALUE                PIC S9(09)V99.
010700*
010800******************************************************************
010900 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
011000*-----------------------------------------------------------------
011100* Main procedure - compute quantity times unit price, rounded to
011200* the nearest cent, and hand the result back in LS-LINE-VALUE.
011300*-----------------------------------------------------------------
011400 100-COMPUTE-LINE-VALUE.
011500*
011600     ADD     1                        TO  WS-CALL-COUNTER
011700         ON SIZE ERROR
011800             MOVE    1                TO  WS-CALL-COUNTER.
011900*
012000     MOVE    "N"                      TO  WS-OVERFLOW-SW.
012100*
012200     COMPUTE LS-LINE-VALUE ROUNDED =  LS-QUANTITY * LS-UNIT-PRICE
012300         ON SIZE ERROR
012400             MOVE    "Y"              TO  WS-OVERFLOW-SW
012500             MOVE    999999999.99     TO  LS-LINE-VALUE.
012600*
012700     PERFORM 200-WRITE-TRACE-LINE
012800             THRU    200-WRITE-TRACE-LINE-EXIT.
012900*
013000     EXIT    PROGRAM.
013100*
013200*-----------------------------------------------------------------
013300* 200-WRITE-TRACE-LINE through 200-WRITE-TRACE-LINE-EXIT is run as
013400* a single PERFORM THRU range rather than the old IF WS-TRACE-ON
013500* guard ahead of the PERFORM - trace is only written when
013600* WS-TRACE-SW is forced to "Y" under the debugger (see change log
013700* 02/14/1994); otherwise the GO TO below sends the call straight
013800* to the range exit with no DISPLAY issued.
013900*-----------------------------------------------------------------
014000 200-WRITE-TRACE-LINE.
014100     IF      NOT WS-TRACE-ON
014200         GO TO   200-WRITE-TRACE-LINE-EXIT
014300     END-IF.
014400*
014500     ACCEPT  WS-TRACE-DATE-FULL       FROM DATE YYYYMMDD.
014600     MOVE    LS-QUANTITY              TO  WS-TRACE-QTY.
014700     MOVE    LS-UNIT-PRICE            TO  WS-TRACE-PRICE.
014800     MOVE    LS-LINE-VALUE            TO  WS-TRACE-VALUE.
014900     MOVE    LS-LINE-VALUE            TO  WS-EDIT-VALUE.
015000     DISPLAY "COMPVALU TRACE: " WS-TRACE-AREA
015100             " CALL#" WS-CALL-COUNTER-D
015200             " VALUE" WS-EDIT-VALUE-PRT.
015300*-----------------------------------------------------------------
015400* Exit paragraph for the 200-WRITE-TRACE-LINE THRU range - reached
015500* either by falling through normally or by the GO TO above.
015600*-----------------------------------------------------------------
015700 200-WRITE-TRACE-LINE-EXIT.
015800     EXIT.
015900 
016000 
