000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM IS TO PRINT THE ORDER STATUS DISTRIBUTION THE ORDER
000400*    DESK ASKS FOR EVERY MONTH-END - A COUNT OF ORDERS IN EACH OF
000500*    THE FIVE KNOWN STATUSES, PLUS A GRAND TOTAL.  AN ORDER WITH NO
000600*    STATUS ON FILE IS COUNTED AS PENDING.
000700*
000800* Used File
000900*    - Order Master (Indexed, Sequential Read)    : ORDRMAST.DAT
001000*    - Status Report File (Line Sequential)        : STATRPT.TXT
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 RPTSTAT.
001600 AUTHOR.                     KARADJORDJE DABIC.
001700 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
001800 DATE-WRITTEN.               MARCH 3, 1996.
001900 DATE-COMPILED.
002000 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002100                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
002200                             THE DATA PROCESSING DEPARTMENT.
002300*-----------------------------------------------------------------
002400* CHANGE LOG.
002500*    03/03/1996  KJD  ORIGINAL VERSION, CALLED "STATUS-REPORT",
002600*                     BUILT ON THE INVENTORY-REPORT TITLE/HEADER/
002700*                     DETAIL/FOOTER IDIOM (REQ IM-114).
002800*    06/11/1998  KJD  ADDED THE RULE THAT A BLANK ORD-STATUS COUNTS
002900*                     AS PENDING - THE OLD ORDER-ENTRY SCREEN LEFT
003000*                     STATUS BLANK UNTIL CONFIRMATION (REQ IM-151).
003100*    07/08/1998  KJD  Y2K REVIEW - WS-TODAY IS ALREADY CCYYMMDD, NO
003200*                     CHANGE REQUIRED.  SIGNED OFF.
003300*    05/12/2011  NCH  RENAMED "STATUS-REPORT" TO RPTSTAT TO FIT THE
003400*                     EIGHT-CHARACTER PROGRAM-ID STANDARD ADOPTED
003500*                     ACROSS THE BATCH SUITE (TICKET HD-4471).
003600*    08/10/2026  NCH  NO LOGIC CHANGE - ADDED PARAGRAPH-HEADER
003700*                     COMMENTARY ON THE MAIN-LOOP AND
003800*                     CLASSIFICATION PARAGRAPHS (TICKET HD-4559).
003900*    08/10/2026  NCH  SPLIT THE TOTAL-ORDERS COUNT OUT OF
004000*                     300-CLASSIFY-ORDER-STATUS AND RUN THE PAIR AS
004100*                     ONE PERFORM THRU RANGE, WITH A GO TO SKIPPING
004200*                     THE EVALUATE FOR A BLANK STATUS - MATCHES THE
004300*                     RANGE STYLE ORDRUPDT USES FOR ITS INVENTORY
004400*                     RULE (TICKET HD-4559).
004500******************************************************************
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            ASUS X751.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT                SECTION.
005400 FILE-CONTROL.
005500     SELECT  ORDER-MASTER-FILE
005600             ASSIGN TO "ORDRMAST.DAT"
005700             ORGANIZATION IS INDEXED
005800             ACCESS MODE IS SEQUENTIAL
005900             RECORD KEY IS ORD-ID
006000             FILE STATUS IS ORDER-FILE-STAT.
006100 
006200     SELECT  STATUS-REPORT-OUT
006300             ASSIGN TO "STATRPT.TXT"
006400             ORGANIZATION IS LINE SEQUENTIAL.
006500*-----------------------------------------------------------------
006600 DATA                        DIVISION.
006700*-----------------------------------------------------------------
006800 FILE                        SECTION.
006900 FD  ORDER-MASTER-FILE
007000     RECORD CONTAINS 104 CHARACTERS.
007100     COPY "ORDRMAST.CPY".
007200 
007300 FD  STATUS-REPORT-OUT
007400     RECORD CONTAINS 80 CHARACTERS.
007500 01  STATUS-REPORT-LINE              PIC X(80).
007600*-----------------------------------------------------------------
007700 WORKING-STORAGE             SECTION.
007800*-----------------------------------------------------------------
007900 01  SWITCHES-AND-COUNTERS.
008000     05  ORDER-EOF-SW                PIC X(01).
008100         88  ORDER-EOF                     VALUE "Y".
008200     05  WS-ORDERS-READ               PIC 9(07) COMP VALUE ZERO.
008300     05  WS-TOTAL-ORDERS              PIC 9(07) COMP VALUE ZERO.
008400     05  WS-ST-IDX                   PIC 9(02) COMP VALUE ZERO.
008500*
008600 01  FILE-STATUS-FIELDS.
008700     05  ORDER-FILE-STAT             PIC X(02).
008800*
008900 01  WS-TODAY.
009000     05  WS-TODAY-CCYY                PIC 9(04).
009100     05  WS-TODAY-MM                  PIC 9(02).
009200     05  WS-TODAY-DD                  PIC 9(02).
009300 01  WS-TODAY-R REDEFINES WS-TODAY   PIC 9(08).
009400*
009500 01  WS-COUNT-EDIT                   PIC Z(06)9.
009600 01  WS-COUNT-EDIT-R REDEFINES WS-COUNT-EDIT.
009700     05  FILLER                      PIC X(07).
009800*
009900 01  WS-TOTAL-EDIT                   PIC Z(06)9.
010000 01  WS-TOTAL-EDIT-R REDEFINES WS-TOTAL-EDIT.
010100     05  FILLER                      PIC X(07).
010200*
010300* Five known statuses, fixed order, counted regardless of status -
010400* this table is never sorted, PENDING always prints first.
010500 01  WS-STATUS-TABLE.
010600     05  WS-ST-ENTRY                 OCCURS 5 TIMES
010700                                     INDEXED BY WS-ST-PRT-IDX.
010800         10  WS-ST-NAME               PIC X(09).
010900         10  WS-ST-COUNT              PIC 9(07) COMP.
011000*-----------------------------------------------------------------
011100 PROCEDURE                   DIVISION.
011200*-----------------------------------------------------------------
011300* Main procedure
011400*-----------------------------------------------------------------
011500* One pass of the order master to classify and count, then one
011600* pass of the fixed five-entry status table to print - the two
011700* passes never interleave, so the table's counts are final and
011800* stable by the time printing starts.
011900 100-STATUS-REPORT.
012000     PERFORM 200-INITIATE-STATUS-REPORT.
012100     PERFORM 200-SCAN-ONE-ORDER UNTIL ORDER-EOF.
012200     PERFORM 200-PRINT-STATUS-REPORT.
012300     PERFORM 200-TERMINATE-STATUS-REPORT.
012400     STOP RUN.
012500*
012600******************************************************************
012700* Open both files, capture today's date for the report banner,
012800* load the fixed five-row status table, and prime the scan loop
012900* with the first order record.
013000*-----------------------------------------------------------------
013100 200-INITIATE-STATUS-REPORT.
013200     OPEN    INPUT   ORDER-MASTER-FILE
013300             OUTPUT  STATUS-REPORT-OUT.
013400     INITIALIZE SWITCHES-AND-COUNTERS.
013500     ACCEPT  WS-TODAY-R              FROM DATE YYYYMMDD.
013600     PERFORM 300-INIT-STATUS-TABLE.
013700     PERFORM 300-READ-ORDER-MASTER.
013800*
013900*-----------------------------------------------------------------
014000* One order record in, one bucket incremented - every order falls
014100* into exactly one of the five known buckets, per the
014200* classification rule below.
014300*-----------------------------------------------------------------
014400 200-SCAN-ONE-ORDER.
014500     PERFORM 300-CLASSIFY-ORDER-STATUS
014600             THRU    300-COUNT-TOTAL-ORDER-EXIT.
014700     PERFORM 300-READ-ORDER-MASTER.
014800*
014900*-----------------------------------------------------------------
015000* Title and as-of-date lines, then the five status rows in the
015100* table's fixed PENDING-first order, then the grand total - no
015200* sort step, the table order is the print order.
015300*-----------------------------------------------------------------
015400 200-PRINT-STATUS-REPORT.
015500     PERFORM 300-PRINT-TITLE-AND-HEADER.
015600     PERFORM 400-PRINT-ONE-STATUS-ROW
015700             VARYING WS-ST-PRT-IDX FROM 1 BY 1
015800             UNTIL WS-ST-PRT-IDX > 5.
015900     PERFORM 300-PRINT-TOTAL-LINE.
016000*
016100*-----------------------------------------------------------------
016200* Close both files and display the one control total the order
016300* desk checks against the total-orders line on the printed
016400* report - the two should always agree since every order read
016500* lands in exactly one bucket.
016600*-----------------------------------------------------------------
016700 200-TERMINATE-STATUS-REPORT.
016800     CLOSE   ORDER-MASTER-FILE
016900             STATUS-REPORT-OUT.
017000     DISPLAY "RPTSTAT:  ORDERS READ    " WS-ORDERS-READ.
017100*
017200******************************************************************
017300* The table is always the same five entries in the same order, so
017400* it is built with five plain MOVEs rather than a lookup loop - the
017500* order desk has never asked for a sixth status.
017600*-----------------------------------------------------------------
017700 300-INIT-STATUS-TABLE.
017800     MOVE    "PENDING"               TO  WS-ST-NAME (1).
017900     MOVE    "CONFIRMED"              TO  WS-ST-NAME (2).
018000     MOVE    "SHIPPED"               TO  WS-ST-NAME (3).
018100     MOVE    "COMPLETED"              TO  WS-ST-NAME (4).
018200     MOVE    "CANCELLED"              TO  WS-ST-NAME (5).
018300     MOVE    ZERO                    TO  WS-ST-COUNT (1)
018400                                         WS-ST-COUNT (2)
018500                                         WS-ST-COUNT (3)
018600                                         WS-ST-COUNT (4)
018700                                         WS-ST-COUNT (5).
018800*
018900*-----------------------------------------------------------------
019000 300-READ-ORDER-MASTER.
019100     READ    ORDER-MASTER-FILE       NEXT RECORD
019200             AT END      MOVE "Y"    TO  ORDER-EOF-SW
019300             NOT AT END  ADD 1       TO  WS-ORDERS-READ
019400     END-READ.
019500*
019600*-----------------------------------------------------------------
019700* A blank ORD-STATUS (no status ever posted to the master) counts
019800* as PENDING, per the 06/11/1998 change.  300-CLASSIFY-ORDER-STATUS
019900* THRU 300-COUNT-TOTAL-ORDER-EXIT is run as one range - a blank
020000* status is bucketed directly, with the GO TO skipping the
020100* EVALUATE entirely rather than letting it fall through ORD-PENDING
020200* (see change log 08/10/2026).
020300*-----------------------------------------------------------------
020400 300-CLASSIFY-ORDER-STATUS.
020500     IF      ORD-STATUS = SPACES
020600         ADD     1                   TO  WS-ST-COUNT (1)
020700         GO TO   300-COUNT-TOTAL-ORDER
020800     END-IF.
020900     EVALUATE TRUE
021000         WHEN ORD-PENDING
021100             ADD 1                   TO  WS-ST-COUNT (1)
021200         WHEN ORD-CONFIRMED
021300             ADD 1                   TO  WS-ST-COUNT (2)
021400         WHEN ORD-SHIPPED
021500             ADD 1                   TO  WS-ST-COUNT (3)
021600         WHEN ORD-COMPLETED
021700             ADD 1                   TO  WS-ST-COUNT (4)
021800         WHEN ORD-CANCELLED
021900             ADD 1                   TO  WS-ST-COUNT (5)
022000     END-EVALUATE.
022100*
022200 300-COUNT-TOTAL-ORDER.
022300     ADD     1                       TO  WS-TOTAL-ORDERS.
022400*-----------------------------------------------------------------
022500* Exit paragraph for the 300-CLASSIFY-ORDER-STATUS THRU range -
022600* reached either by falling through normally or by the GO TO
022700* above.
022800*-----------------------------------------------------------------
022900 300-COUNT-TOTAL-ORDER-EXIT.
023000     EXIT.
023100*
023200*-----------------------------------------------------------------
023300 300-PRINT-TITLE-AND-HEADER.
023400     MOVE    SPACES                  TO  STATUS-REPORT-LINE.
023500     STRING  "ORDER STATUS DISTRIBUTION"  DELIMITED BY SIZE
023600             INTO STATUS-REPORT-LINE.
023700     WRITE   STATUS-REPORT-LINE      AFTER ADVANCING PAGE.
023800     MOVE    SPACES                  TO  STATUS-REPORT-LINE.
023900     STRING  WS-TODAY-CCYY           DELIMITED BY SIZE
024000             "-"                     DELIMITED BY SIZE
024100             WS-TODAY-MM             DELIMITED BY SIZE
024200             "-"                     DELIMITED BY SIZE
024300             WS-TODAY-DD             DELIMITED BY SIZE
024400             INTO STATUS-REPORT-LINE.
024500     WRITE   STATUS-REPORT-LINE      AFTER ADVANCING 1 LINE.
024600     MOVE    SPACES                  TO  STATUS-REPORT-LINE.
024700     STRING  "STATUS               COUNT" DELIMITED BY SIZE
024800             INTO STATUS-REPORT-LINE.
024900     WRITE   STATUS-REPORT-LINE      AFTER ADVANCING 2 LINES.
025000*
025100*-----------------------------------------------------------------
025200 300-PRINT-TOTAL-LINE.
025300     MOVE    WS-TOTAL-ORDERS         TO  WS-TOTAL-EDIT.
025400     MOVE    SPACES                  TO  STATUS-REPORT-LINE.
025500     STRING  "TOTAL-ORDERS     "     DELIMITED BY SIZE
025600             WS-TOTAL-EDIT           DELIMITED BY SIZE
025700             INTO STATUS-REPORT-LINE.
025800     WRITE   STATUS-REPORT-LINE      AFTER ADVANCING 1 LINE.
025900*
026000******************************************************************
026100 400-PRINT-ONE-STATUS-ROW.
026200     MOVE    WS-ST-COUNT (WS-ST-PRT-IDX) TO WS-COUNT-EDIT.
026300     MOVE    SPACES                  TO  STATUS-REPORT-LINE.
026400     STRING  WS-ST-NAME (WS-ST-PRT-IDX) DELIMITED BY SIZE
026500             "  "                    DELIMITED BY SIZE
026600             WS-COUNT-EDIT           DELIMITED BY SIZE
026700             INTO STATUS-REPORT-LINE.
026800     WRITE   STATUS-REPORT-LINE.
026900 
027000 
027100 
027200 
