000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM IS TO DUMP THE ENTIRE PRODUCT MASTER TO A COMMA-
000400*    DELIMITED FILE FOR THE MERCHANDISING GROUP'S SPREADSHEET -
000500*    NO SORT OR SELECTION IS APPLIED, RECORDS GO OUT IN WHATEVER
000600*    ORDER THE MASTER IS STORED.
000700*
000800* Used File
000900*    - Product Master (Indexed, Sequential Read): PRODMAST.DAT
001000*    - Product Export CSV (Line Sequential)       : PRODEXP.CSV
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 PRODDUMP.
001600 AUTHOR.                     ELENA SVESHNIKOVA.
001700 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
001800 DATE-WRITTEN.               FEBRUARY 14, 1994.
001900 DATE-COMPILED.
002000 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002100                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
002200                             THE DATA PROCESSING DEPARTMENT.
002300*-----------------------------------------------------------------
002400* CHANGE LOG.
002500*    02/14/1994  ESV  ORIGINAL VERSION, CALLED "PRODUCT-DUMP",
002600*                     WRITTEN ALONGSIDE PRODUCT-LOAD SO THE
002700*                     MERCHANDISING GROUP COULD ROUND-TRIP THE
002800*                     PRODUCT MASTER THROUGH THEIR SPREADSHEET
002900*                     (REQ IM-203).
003000*    07/08/1998  KJD  Y2K REVIEW - PROD-CREATED-DATE EXPORTS AS
003100*                     CCYYMMDD ALREADY, NO CHANGE REQUIRED.
003200*                     SIGNED OFF.
003300*    05/12/2011  NCH  RENAMED "PRODUCT-DUMP" TO PRODDUMP TO FIT
003400*                     THE EIGHT-CHARACTER PROGRAM-ID STANDARD
003500*                     ADOPTED ACROSS THE BATCH SUITE (TICKET
003600*                     HD-4471).
003700*    08/10/2026  NCH  NO LOGIC CHANGE - ADDED PARAGRAPH-HEADER
003800*                     COMMENTARY ON THE EXPORT-LINE BUILD AND THE
003900*                     MAIN-LOOP CONTROL PARAGRAPHS SO THE EDIT
004000*                     PATTERNS DO NOT HAVE TO BE RE-DERIVED FROM
004100*                     THE CODE ON THE NEXT MAINTENANCE PASS
004200*                     (TICKET HD-4559).
004300*    08/10/2026  NCH  SPLIT THE CATEGORY-COLUMN EDIT OUT OF
004400*                     300-BUILD-EXPORT-LINE AND RUN THE TWO AS ONE
004500*                     PERFORM THRU RANGE, WITH A GO TO SENDING AN
004600*                     UNCATEGORIZED ROW STRAIGHT TO A BLANK COLUMN -
004700*                     MATCHES THE RANGE STYLE ORDRUPDT USES FOR ITS
004800*                     INVENTORY RULE (TICKET HD-4559).
004900******************************************************************
005000 ENVIRONMENT                 DIVISION.
005100*-----------------------------------------------------------------
005200 CONFIGURATION               SECTION.
005300 SOURCE-COMPUTER.            ASUS X751.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  PRODUCT-MASTER-FILE
006000             ASSIGN TO "PRODMAST.DAT"
006100             ORGANIZATION IS INDEXED
006200             ACCESS MODE IS SEQUENTIAL
006300             RECORD KEY IS PROD-ID
006400             FILE STATUS IS PRODUCT-FILE-STAT.
006500 
006600     SELECT  PRODUCT-EXPORT-OUT
006700             ASSIGN TO "PRODEXP.CSV"
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900*-----------------------------------------------------------------
007000 DATA                        DIVISION.
007100*-----------------------------------------------------------------
007200 FILE                        SECTION.
007300 FD  PRODUCT-MASTER-FILE
007400     RECORD CONTAINS 400 CHARACTERS.
007500     COPY "PRODMAST.CPY".
007600 
007700 FD  PRODUCT-EXPORT-OUT
007800     RECORD CONTAINS 320 CHARACTERS.
007900 01  PRODUCT-EXPORT-LINE              PIC X(320).
008000*-----------------------------------------------------------------
008100 WORKING-STORAGE             SECTION.
008200*-----------------------------------------------------------------
008300 01  SWITCHES-AND-COUNTERS.
008400     05  PRODUCT-EOF-SW              PIC X(01).
008500         88  PRODUCT-EOF                   VALUE "Y".
008600     05  WS-ROWS-WRITTEN             PIC 9(07) COMP VALUE ZERO.
008700*
008800 01  FILE-STATUS-FIELDS.
008900     05  PRODUCT-FILE-STAT           PIC X(02).
009000*
009100* Price is exported as a plain decimal number, not an edited
009200* picture, since the merchandising spreadsheet parses the column
009300* itself - see 300-BUILD-EXPORT-LINE.
009400 01  WS-PRICE-EDIT                   PIC Z(08)9.99.
009500 01  WS-PRICE-EDIT-R REDEFINES WS-PRICE-EDIT.
009600     05  FILLER                      PIC X(12).
009700*
009800 01  WS-QTY-EDIT                     PIC Z(06)9.
009900 01  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT.
010000     05  FILLER                      PIC X(07).
010100*
010200 01  WS-ID-EDIT                      PIC Z(08)9.
010300 01  WS-ID-EDIT-R REDEFINES WS-ID-EDIT.
010400     05  FILLER                      PIC X(09).
010500*
010600 01  WS-EXPORT-BUILD-AREA.
010700     05  WS-EB-ID                     PIC X(09).
010800     05  WS-EB-NAME                   PIC X(60).
010900     05  WS-EB-DESC                   PIC X(200).
011000     05  WS-EB-QTY                    PIC X(07).
011100     05  WS-EB-PRICE                  PIC X(12).
011200     05  WS-EB-CATEGORY               PIC X(40).
011300     05  WS-EB-CREATED                PIC X(08).
011400*-----------------------------------------------------------------
011500 PROCEDURE                   DIVISION.
011600*-----------------------------------------------------------------
011700* Main procedure
011800*-----------------------------------------------------------------
011900* Straight read-build-write loop, one pass of the master, no
012000* sort step and no selection criteria - every product that is
012100* on file goes out, in whatever physical order PRODUCT-MASTER-
012200* FILE happens to store it, same as 100-ORDER-DUMP's philosophy
012300* in ORDRDUMP.
012400 100-PRODUCT-DUMP.
012500     PERFORM 200-INITIATE-PRODUCT-DUMP.
012600     PERFORM 200-PROCEED-PRODUCT-DUMP UNTIL PRODUCT-EOF.
012700     PERFORM 200-TERMINATE-PRODUCT-DUMP.
012800     STOP RUN.
012900*
013000******************************************************************
013100* Open both files, write the CSV column header row first, then
013200* prime the loop with the first master record so the UNTIL test
013300* in 100-PRODUCT-DUMP has something to look at.
013400*-----------------------------------------------------------------
013500 200-INITIATE-PRODUCT-DUMP.
013600     OPEN    INPUT   PRODUCT-MASTER-FILE
013700             OUTPUT  PRODUCT-EXPORT-OUT.
013800     INITIALIZE SWITCHES-AND-COUNTERS.
013900     PERFORM 300-WRITE-HEADER-LINE.
014000     PERFORM 300-READ-PRODUCT-MASTER.
014100*
014200*-----------------------------------------------------------------
014300* Build, write, read - one master record in, one CSV row out,
014400* repeated until PRODUCT-EOF trips.
014500*-----------------------------------------------------------------
014600 200-PROCEED-PRODUCT-DUMP.
014700     PERFORM 300-BUILD-EXPORT-LINE
014800             THRU    300-BUILD-EXPORT-LINE-EXIT.
014900     PERFORM 300-ASSEMBLE-EXPORT-LINE.
015000     PERFORM 300-WRITE-EXPORT-LINE.
015100     PERFORM 300-READ-PRODUCT-MASTER.
015200*
015300*-----------------------------------------------------------------
015400* Close both files and display the one control total this
015500* program keeps - there is nothing to reject or skip on a
015600* straight dump, so rows written is the only count that matters.
015700*-----------------------------------------------------------------
015800 200-TERMINATE-PRODUCT-DUMP.
015900     CLOSE   PRODUCT-MASTER-FILE
016000             PRODUCT-EXPORT-OUT.
016100     DISPLAY "PRODDUMP: ROWS WRITTEN   " WS-ROWS-WRITTEN.
016200*
016300******************************************************************
016400* Fixed seven-column header line, written once before the first
016500* master record is ever read.
016600*-----------------------------------------------------------------
016700 300-WRITE-HEADER-LINE.
016800     MOVE    SPACES                  TO  PRODUCT-EXPORT-LINE.
016900     STRING  "ID,Name,Description,Quantity,Price,Category,"
017000             "Created At"
017100             DELIMITED BY SIZE
017200             INTO PRODUCT-EXPORT-LINE.
017300     WRITE   PRODUCT-EXPORT-LINE.
017400*
017500*-----------------------------------------------------------------
017600* Sequential NEXT RECORD read - PRODUCT-MASTER-FILE is opened
017700* INPUT/SEQUENTIAL above, so this walks the file in physical
017800* storage order exactly as 100-PRODUCT-DUMP's banner promises.
017900*-----------------------------------------------------------------
018000 300-READ-PRODUCT-MASTER.
018100     READ    PRODUCT-MASTER-FILE     NEXT RECORD
018200             AT END      MOVE "Y" TO PRODUCT-EOF-SW.
018300*
018400*-----------------------------------------------------------------
018500* Right-trim every edited numeric field before it goes into the
018600* CSV line - ZERO-SUPPRESSED PICTUREs leave leading spaces that
018700* have to be squeezed out, not carried into the comma-delimited
018800* columns.  THRU 300-BUILD-EXPORT-LINE-EXIT, the category column
018900* is edited last - an uncategorized product carries no
019000* PROD-CAT-NAME worth exporting, so the GO TO below sends it
019100* straight to a blank column instead of falling into
019200* 300-EDIT-CATEGORY-COLUMN (see change log 08/10/2026).
019300*-----------------------------------------------------------------
019400 300-BUILD-EXPORT-LINE.
019500     MOVE    PROD-ID                 TO  WS-ID-EDIT.
019600     MOVE    WS-ID-EDIT              TO  WS-EB-ID.
019700     INSPECT WS-EB-ID                REPLACING LEADING SPACE
019800                                              BY ZERO.
019900     MOVE    PROD-NAME               TO  WS-EB-NAME.
020000     MOVE    PROD-DESC               TO  WS-EB-DESC.
020100     MOVE    PROD-QTY                TO  WS-QTY-EDIT.
020200     MOVE    WS-QTY-EDIT             TO  WS-EB-QTY.
020300     INSPECT WS-EB-QTY                REPLACING LEADING SPACE
020400                                              BY ZERO.
020500     MOVE    PROD-PRICE              TO  WS-PRICE-EDIT.
020600     MOVE    WS-PRICE-EDIT           TO  WS-EB-PRICE.
020700     INSPECT WS-EB-PRICE             REPLACING LEADING SPACE
020800                                              BY ZERO.
020900     MOVE    PROD-CREATED-DATE OF PROD-CREATED-R
021000                                     TO  WS-EB-CREATED.
021100     IF      PROD-REC-UNCATEGORIZED
021200         MOVE    SPACES              TO  WS-EB-CATEGORY
021300         GO TO   300-BUILD-EXPORT-LINE-EXIT
021400     END-IF.
021500*
021600 300-EDIT-CATEGORY-COLUMN.
021700     MOVE    PROD-CAT-NAME           TO  WS-EB-CATEGORY.
021800*-----------------------------------------------------------------
021900* Exit paragraph for the 300-BUILD-EXPORT-LINE THRU range -
022000* reached either by falling through normally or by the GO TO
022100* above.
022200*-----------------------------------------------------------------
022300 300-BUILD-EXPORT-LINE-EXIT.
022400     EXIT.
022500*
022600*-----------------------------------------------------------------
022700* Assemble the seven export columns built above into one
022800* comma-delimited CSV line.
022900*-----------------------------------------------------------------
023000 300-ASSEMBLE-EXPORT-LINE.
023100     MOVE    SPACES                  TO  PRODUCT-EXPORT-LINE.
023200*    Fields are written at their full declared width, trailing
023300*    spaces and all - the merchandising spreadsheet's import
023400*    macro trims each column itself on the way in.
023500     STRING  WS-EB-ID        DELIMITED BY SIZE ","
023600             WS-EB-NAME      DELIMITED BY SIZE ","
023700             WS-EB-DESC      DELIMITED BY SIZE ","
023800             WS-EB-QTY       DELIMITED BY SIZE ","
023900             WS-EB-PRICE     DELIMITED BY SIZE ","
024000             WS-EB-CATEGORY  DELIMITED BY SIZE ","
024100             WS-EB-CREATED   DELIMITED BY SIZE
024200             INTO PRODUCT-EXPORT-LINE.
024300*
024400*-----------------------------------------------------------------
024500 300-WRITE-EXPORT-LINE.
024600     WRITE   PRODUCT-EXPORT-LINE.
024700     ADD     1                       TO  WS-ROWS-WRITTEN.
024800 
024900 
025000 
