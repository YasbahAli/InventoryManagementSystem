000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* COPYBOOK:  ORDRHIST
000400* TITLE:     ORDER STATUS HISTORY RECORD LAYOUT
000500*
000600* Append-only audit trail written by ORDRUPDT and ORDRLOAD any
000700* time an order's status changes.  No record is ever rewritten
000800* or deleted - ORDER-HISTORY-FILE is opened EXTEND and written
000900* forward only.  Copy into the FD of the owning program with
001000* COPY "ORDRHIST.CPY".
001100*
001200* CHANGE LOG.
001300*    06/11/1990  BSK  ORIGINAL LAYOUT, WRITTEN ALONGSIDE THE
001400*                     ORD-STATUS FIELD ADDED TO ORDRMAST (IM-141).
001500*    02/14/1994  ESV  ADDED HIST-CHANGED REDEFINES FOR REPORT
001600*                     DATE-BREAKOUT (REQ IM-203).
001700*    07/08/1998  KJD  Y2K REVIEW - HIST-CHANGED ALREADY CCYYMMDD,
001800*                     NO CHANGE REQUIRED.  SIGNED OFF.
001900*    11/30/2004  NCH  RESERVED HIST-ACTOR FOR THE OPERATOR-ID
002000*                     CARRIED BY THE NEW ON-LINE TERMINALS; NOT
002100*                     YET POPULATED BY ANY BATCH JOB (REQ IM-318).
002200******************************************************************
002300 01  ORDR-HISTORY-RECORD.
002400     05  HIST-ID                     PIC 9(09).
002500     05  HIST-ORD-ID                 PIC 9(09).
002600     05  HIST-PREV-ST                PIC X(09).
002700     05  HIST-NEW-ST                 PIC X(09).
002800     05  HIST-ACTOR                  PIC X(30).
002900     05  HIST-NOTE                   PIC X(60).
003000     05  HIST-CHANGED.
003100         10  HIST-CHANGED-CCYY       PIC 9(04).
003200         10  HIST-CHANGED-MM         PIC 9(02).
003300         10  HIST-CHANGED-DD         PIC 9(02).
003400     05  FILLER                      PIC X(18).
003500*
003600 01  HIST-CHANGED-R REDEFINES ORDR-HISTORY-RECORD.
003700     05  FILLER                      PIC X(126).
003800     05  HIST-CHANGED-FULL           PIC 9(08).
003900     05  FILLER                      PIC X(18).
004000 
