000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* COPYBOOK:  CATGMAST
000400* TITLE:     PRODUCT CATEGORY MASTER RECORD LAYOUT
000500*
000600* Reference-only master - read by PRODLOAD (to resolve a CSV
000700* category name to CAT-ID/CAT-NAME at import time) and by
000800* RPTSALES/RPTSTOCK for the category-keyed report breaks.
000900* Copy into the FD of the owning program with
001000* COPY "CATGMAST.CPY".
001100*
001200* CHANGE LOG.
001300*    04/19/1988  RLM  ORIGINAL LAYOUT, SPLIT OUT OF THE PRODUCT
001400*                     MASTER SO CATEGORY NAME COULD BE MAINTAINED
001500*                     IN ONE PLACE (REQ IM-114).
001600******************************************************************
001700 01  CATG-MASTER-RECORD.
001800     05  CAT-ID                      PIC 9(09).
001900     05  CAT-NAME                    PIC X(40).
002000     05  FILLER                      PIC X(11).
002100 
