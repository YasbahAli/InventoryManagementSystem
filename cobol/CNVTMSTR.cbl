000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM IS TO CONVERT THE FOUR FLAT SEQUENTIAL EXTRACT
000400*    FILES DROPPED NIGHTLY BY THE ORDER ENTRY SYSTEM INTO THE
000500*    INDEXED MASTER FILES USED BY EVERY OTHER JOB IN THIS SYSTEM.
000600*
000700* THE FOUR CONVERSIONS ARE INDEPENDENT OF ONE ANOTHER - A BAD
000800*    RECORD ON ONE EXTRACT ONLY COSTS THAT ONE MASTER ITS ROW, IT
000900*    DOES NOT STOP THE OTHER THREE FROM BUILDING.  A RECORD
001000*    REJECTED ON THE WRITE (BAD OR DUPLICATE KEY) IS LOGGED TO
001100*    THE CONSOLE AND SKIPPED - THIS PROGRAM DOES NOT MAINTAIN AN
001200*    ERROR FILE OF ITS OWN, SINCE BY DESIGN THE EXTRACT IS ALREADY
001300*    A RE-RUNNABLE SNAPSHOT FROM THE ORDER ENTRY SYSTEM.
001400*
001500* Used File
001600*    - Product Extract  (Line Sequential): PRODSEQ.TXT
001700*    - Product Master   (Indexed)        : PRODMAST.DAT
001800*    - Order Extract    (Line Sequential): ORDRSEQ.TXT
001900*    - Order Master     (Indexed)        : ORDRMAST.DAT
002000*    - Supplier Extract (Line Sequential): SUPPSEQ.TXT
002100*    - Supplier Master  (Indexed)        : SUPPMAST.DAT
002200*    - Category Extract (Line Sequential): CATGSEQ.TXT
002300*    - Category Master  (Indexed)        : CATGMAST.DAT
002400*
002500******************************************************************
002600 IDENTIFICATION              DIVISION.
002700*-----------------------------------------------------------------
002800 PROGRAM-ID.                 CNVTMSTR.
002900 AUTHOR.                     R. L. MASTERS.
003000 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
003100 DATE-WRITTEN.               NOVEMBER 24, 1987.
003200 DATE-COMPILED.
003300 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
003400                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
003500                             THE DATA PROCESSING DEPARTMENT.
003600*-----------------------------------------------------------------
003700* CHANGE LOG.
003800*    11/24/1987  RLM  ORIGINAL VERSION, CALLED "CONVERT-FILE",
003900*                     BUILT THE INVENTORY AND SUPPLIER INDEXED
004000*                     FILES ONLY.
004100*    04/19/1988  RLM  ADDED THE CATEGORY MASTER CONVERSION
004200*                     (REQ IM-114).
004300*    06/11/1990  BSK  ADDED THE ORDER MASTER CONVERSION FOR THE
004400*                     NEW ORDER SYSTEM; RENAMED THE PROGRAM
004500*                     CNVTMSTR TO REFLECT ALL FOUR MASTERS
004600*                     (REQ IM-141).
004700*    02/14/1994  ESV  SWITCHED THE FOUR FDS TO COPY THE SHARED
004800*                     MASTER-RECORD COPYBOOKS INSTEAD OF REPEATING
004900*                     THE FIELD LIST IN EACH PROGRAM (REQ IM-203).
005000*    07/08/1998  KJD  Y2K REVIEW - ALL FOUR MASTERS CARRY CCYYMMDD
005100*                     DATES ALREADY, NO CHANGE REQUIRED.  SIGNED
005200*                     OFF.
005300*    05/03/2002  NCH  ADDED WS-REC-COUNT CONTROL TOTALS AND THE
005400*                     END-OF-JOB SUMMARY DISPLAY (REQ IM-277) -
005500*                     OPERATIONS HAD NO WAY TO TELL IF A MASTER
005600*                     HAD SILENTLY COME UP EMPTY.
005700*    03/02/2012  NCH  ADDED THE RUN-DATE BANNER AND THE GRAND
005800*                     TOTAL LINE ACROSS ALL FOUR MASTERS -
005900*                     OPERATIONS WANTED ONE NUMBER TO RECONCILE
006000*                     AGAINST THE NIGHTLY EXTRACT COUNTS
006100*                     (TICKET HD-4502).
006200*    08/10/2026  NCH  SPLIT EOF-SW OFF SWITCHES-AND-COUNTERS INTO A
006300*                     STANDALONE 77-LEVEL ITEM - ALL FOUR CONVERT
006400*                     LOOPS SHARE THE ONE SWITCH IN TURN, SO IT IS
006500*                     TESTED FAR MORE OFTEN THAN IT IS EVER GROUPED
006600*                     WITH THE READ/WRITE COUNTERS (TICKET HD-4559).
006700*    08/10/2026  NCH  SPLIT 400-WRITE-PRODUCT-MASTER'S COUNT-UP OFF
006800*                     INTO ITS OWN PARAGRAPH AND RUN THE PAIR AS ONE
006900*                     PERFORM THRU RANGE, WITH A GO TO SKIPPING THE
007000*                     COUNT STEP ON A BAD KEY - MATCHES THE RANGE
007100*                     STYLE ORDRUPDT USES FOR ITS INVENTORY RULE
007200*                     (TICKET HD-4559).
007300******************************************************************
007400 ENVIRONMENT                 DIVISION.
007500*-----------------------------------------------------------------
007600 CONFIGURATION               SECTION.
007700 SOURCE-COMPUTER.            ASUS X751.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000*-----------------------------------------------------------------
008100 INPUT-OUTPUT                SECTION.
008200 FILE-CONTROL.
008300* Product extract/master pair.
008400     SELECT  PRODUCT-EXTRACT-IN
008500             ASSIGN TO "PRODSEQ.TXT"
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700 
008800     SELECT  PRODUCT-MASTER-OUT
008900             ASSIGN TO "PRODMAST.DAT"
009000             ORGANIZATION IS INDEXED
009100             ACCESS MODE IS SEQUENTIAL
009200             RECORD KEY IS PROD-ID
009300             FILE STATUS IS PRODUCT-FILE-STAT.
009400 
009500* Order extract/master pair.
009600     SELECT  ORDER-EXTRACT-IN
009700             ASSIGN TO "ORDRSEQ.TXT"
009800             ORGANIZATION IS LINE SEQUENTIAL.
009900 
010000     SELECT  ORDER-MASTER-OUT
010100             ASSIGN TO "ORDRMAST.DAT"
010200             ORGANIZATION IS INDEXED
010300             ACCESS MODE IS SEQUENTIAL
010400             RECORD KEY IS ORD-ID
010500             FILE STATUS IS ORDER-FILE-STAT.
010600 
010700* Supplier extract/master pair.
010800     SELECT  SUPPLIER-EXTRACT-IN
010900             ASSIGN TO "SUPPSEQ.TXT"
011000             ORGANIZATION IS LINE SEQUENTIAL.
011100 
011200     SELECT  SUPPLIER-MASTER-OUT
011300             ASSIGN TO "SUPPMAST.DAT"
011400             ORGANIZATION IS INDEXED
011500             ACCESS MODE IS SEQUENTIAL
011600             RECORD KEY IS SUPP-ID
011700             FILE STATUS IS SUPPLIER-FILE-STAT.
011800 
011900* Category extract/master pair.
012000     SELECT  CATEGORY-EXTRACT-IN
012100             ASSIGN TO "CATGSEQ.TXT"
012200             ORGANIZATION IS LINE SEQUENTIAL.
012300 
012400     SELECT  CATEGORY-MASTER-OUT
012500             ASSIGN TO "CATGMAST.DAT"
012600             ORGANIZATION IS INDEXED
012700             ACCESS MODE IS SEQUENTIAL
012800             RECORD KEY IS CAT-ID
012900             FILE STATUS IS CATEGORY-FILE-STAT.
013000*-----------------------------------------------------------------
013100 DATA                        DIVISION.
013200*-----------------------------------------------------------------
013300 FILE                        SECTION.
013400* The extract record is carried as one unedited PIC X buffer and
013500* moved straight across to the master - the extract and master
013600* layouts are defined to line up field-for-field, so there is no
013700* field-by-field MOVE to maintain here (see REQ IM-203).
013800 FD  PRODUCT-EXTRACT-IN
013900     RECORD CONTAINS 400 CHARACTERS.
014000 01  PRODUCT-EXTRACT-RECORD          PIC X(400).
014100 
014200 FD  PRODUCT-MASTER-OUT
014300     RECORD CONTAINS 400 CHARACTERS.
014400     COPY "PRODMAST.CPY".
014500 
014600 FD  ORDER-EXTRACT-IN
014700     RECORD CONTAINS 104 CHARACTERS.
014800 01  ORDER-EXTRACT-RECORD            PIC X(104).
014900 
015000 FD  ORDER-MASTER-OUT
015100     RECORD CONTAINS 104 CHARACTERS.
015200     COPY "ORDRMAST.CPY".
015300 
015400 FD  SUPPLIER-EXTRACT-IN
015500     RECORD CONTAINS 100 CHARACTERS.
015600 01  SUPPLIER-EXTRACT-RECORD         PIC X(100).
015700 
015800 FD  SUPPLIER-MASTER-OUT
015900     RECORD CONTAINS 100 CHARACTERS.
016000     COPY "SUPPMAST.CPY".
016100 
016200 FD  CATEGORY-EXTRACT-IN
016300     RECORD CONTAINS 60 CHARACTERS.
016400 01  CATEGORY-EXTRACT-RECORD         PIC X(60).
016500 
016600 FD  CATEGORY-MASTER-OUT
016700     RECORD CONTAINS 60 CHARACTERS.
016800     COPY "CATGMAST.CPY".
016900*-----------------------------------------------------------------
017000 WORKING-STORAGE             SECTION.
017100*-----------------------------------------------------------------
017200* End-of-file switch, shared in turn by all four convert loops -
017300* standalone 77-level item, see the change log entry of
017400* 08/10/2026.
017500 77  EOF-SW                      PIC X(01).
017600     88  NOMORE-RECORD                 VALUE "Y".
017700*
017800 01  WS-RUN-COUNTERS.
017900     05  WS-READ-COUNT                PIC 9(07) COMP VALUE ZERO.
018000     05  WS-WRITE-COUNT                PIC 9(07) COMP VALUE ZERO.
018100*
018200 01  FILE-STATUS-FIELDS.
018300     05  PRODUCT-FILE-STAT            PIC X(02).
018400     05  ORDER-FILE-STAT              PIC X(02).
018500     05  SUPPLIER-FILE-STAT           PIC X(02).
018600     05  CATEGORY-FILE-STAT           PIC X(02).
018700*
018800* One summary line per master, reused across all four conversions
018900* - WS-READ-COUNT/WS-WRITE-COUNT are re-edited into it fresh each
019000* time 400-DISPLAY-JOB-SUMMARY runs.
019100 01  WS-JOB-SUMMARY.
019200     05  WS-SUMMARY-NAME              PIC X(20).
019300     05  WS-SUMMARY-READ               PIC ZZZ,ZZ9.
019400     05  FILLER                        PIC X(03) VALUE " / ".
019500     05  WS-SUMMARY-WRITTEN            PIC ZZZ,ZZ9.
019600*
019700 01  WS-SUMMARY-R REDEFINES WS-JOB-SUMMARY.
019800     05  FILLER                       PIC X(20).
019900     05  WS-SUMMARY-COUNTS            PIC X(16).
020000*
020100* Run-date banner, broken out into CCYY/MM/DD so the DISPLAY can
020200* carry the same eight-digit form the operator is used to seeing
020300* on every other batch job's opening line.
020400 01  WS-RUN-DATE.
020500     05  WS-RUN-DATE-CCYY             PIC 9(04).
020600     05  WS-RUN-DATE-MM               PIC 9(02).
020700     05  WS-RUN-DATE-DD               PIC 9(02).
020800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE PIC 9(08).
020900*
021000* Grand totals across all four masters - accumulated one master
021100* at a time in 400-DISPLAY-JOB-SUMMARY, printed once at the very
021200* end by 400-DISPLAY-GRAND-SUMMARY (see change log 03/02/2012).
021300 01  WS-GRAND-TOTAL-READ              PIC 9(07) COMP VALUE ZERO.
021400 01  WS-GRAND-TOTAL-WRITE             PIC 9(07) COMP VALUE ZERO.
021500 01  WS-GRAND-EDIT                    PIC Z(06)9.
021600 01  WS-GRAND-EDIT-R REDEFINES WS-GRAND-EDIT.
021700     05  FILLER                       PIC X(07).
021800*-----------------------------------------------------------------
021900 PROCEDURE                   DIVISION.
022000*-----------------------------------------------------------------
022100* Main procedure - convert each of the four masters in turn, then
022200* roll up and display the grand total across all of them.
022300*-----------------------------------------------------------------
022400 100-CONVERT-ALL-MASTERS.
022500     ACCEPT   WS-RUN-DATE-R            FROM DATE YYYYMMDD.
022600     DISPLAY  "CNVTMSTR: MASTER CONVERSION RUN " WS-RUN-DATE-R.
022700     PERFORM 200-CONVERT-PRODUCT-MASTER.
022800     PERFORM 200-CONVERT-ORDER-MASTER.
022900     PERFORM 200-CONVERT-SUPPLIER-MASTER.
023000     PERFORM 200-CONVERT-CATEGORY-MASTER.
023100     PERFORM 400-DISPLAY-GRAND-SUMMARY.
023200     STOP RUN.
023300*
023400******************************************************************
023500* Product master conversion - open the extract and the master,
023600* convert every extract record to a master row, close, and
023700* display this master's line of the job summary.
023800*-----------------------------------------------------------------
023900 200-CONVERT-PRODUCT-MASTER.
024000     PERFORM 300-INITIATE-PRODUCT-CONVERT.
024100     PERFORM 300-PROCEED-PRODUCT-CONVERT UNTIL NOMORE-RECORD.
024200     PERFORM 300-TERMINATE-PRODUCT-CONVERT.
024300*
024400*-----------------------------------------------------------------
024500* Order master conversion - same three-paragraph shape as the
024600* product conversion above.
024700*-----------------------------------------------------------------
024800 200-CONVERT-ORDER-MASTER.
024900     PERFORM 300-INITIATE-ORDER-CONVERT.
025000     PERFORM 300-PROCEED-ORDER-CONVERT UNTIL NOMORE-RECORD.
025100     PERFORM 300-TERMINATE-ORDER-CONVERT.
025200*
025300*-----------------------------------------------------------------
025400* Supplier master conversion.
025500*-----------------------------------------------------------------
025600 200-CONVERT-SUPPLIER-MASTER.
025700     PERFORM 300-INITIATE-SUPPLIER-CONVERT.
025800     PERFORM 300-PROCEED-SUPPLIER-CONVERT UNTIL NOMORE-RECORD.
025900     PERFORM 300-TERMINATE-SUPPLIER-CONVERT.
026000*
026100*-----------------------------------------------------------------
026200* Category master conversion.
026300*-----------------------------------------------------------------
026400 200-CONVERT-CATEGORY-MASTER.
026500     PERFORM 300-INITIATE-CATEGORY-CONVERT.
026600     PERFORM 300-PROCEED-CATEGORY-CONVERT UNTIL NOMORE-RECORD.
026700     PERFORM 300-TERMINATE-CATEGORY-CONVERT.
026800*
026900******************************************************************
027000* Open the product pair, clear the switch/counters, and prime the
027100* loop with the first extract record.
027200*-----------------------------------------------------------------
027300 300-INITIATE-PRODUCT-CONVERT.
027400     OPEN    INPUT   PRODUCT-EXTRACT-IN
027500             OUTPUT  PRODUCT-MASTER-OUT.
027600     INITIALIZE WS-RUN-COUNTERS.
027700     MOVE    SPACES                  TO  EOF-SW.
027800     PERFORM 400-READ-PRODUCT-EXTRACT.
027900*
028000*-----------------------------------------------------------------
028100* Write one master row, then read the next extract record.
028200*-----------------------------------------------------------------
028300 300-PROCEED-PRODUCT-CONVERT.
028400     PERFORM 400-WRITE-PRODUCT-MASTER
028500             THRU    400-WRITE-PRODUCT-MASTER-EXIT.
028600     PERFORM 400-READ-PRODUCT-EXTRACT.
028700*
028800*-----------------------------------------------------------------
028900* Close the product pair and roll this master's counts into the
029000* job summary display and the grand total.
029100*-----------------------------------------------------------------
029200 300-TERMINATE-PRODUCT-CONVERT.
029300     CLOSE   PRODUCT-EXTRACT-IN
029400             PRODUCT-MASTER-OUT.
029500     MOVE    "PRODUCT-MASTER"         TO  WS-SUMMARY-NAME.
029600     PERFORM 400-DISPLAY-JOB-SUMMARY.
029700*
029800******************************************************************
029900* Open the order pair, clear the switch/counters, and prime the
030000* loop with the first extract record.
030100*-----------------------------------------------------------------
030200 300-INITIATE-ORDER-CONVERT.
030300     OPEN    INPUT   ORDER-EXTRACT-IN
030400             OUTPUT  ORDER-MASTER-OUT.
030500     INITIALIZE WS-RUN-COUNTERS.
030600     MOVE    SPACES                  TO  EOF-SW.
030700     PERFORM 400-READ-ORDER-EXTRACT.
030800*
030900*-----------------------------------------------------------------
031000* Write one master row, then read the next extract record.
031100*-----------------------------------------------------------------
031200 300-PROCEED-ORDER-CONVERT.
031300     PERFORM 400-WRITE-ORDER-MASTER.
031400     PERFORM 400-READ-ORDER-EXTRACT.
031500*
031600*-----------------------------------------------------------------
031700* Close the order pair and roll this master's counts forward.
031800*-----------------------------------------------------------------
031900 300-TERMINATE-ORDER-CONVERT.
032000     CLOSE   ORDER-EXTRACT-IN
032100             ORDER-MASTER-OUT.
032200     MOVE    "ORDER-MASTER"           TO  WS-SUMMARY-NAME.
032300     PERFORM 400-DISPLAY-JOB-SUMMARY.
032400*
032500******************************************************************
032600* Open the supplier pair, clear the switch/counters, and prime
032700* the loop with the first extract record.
032800*-----------------------------------------------------------------
032900 300-INITIATE-SUPPLIER-CONVERT.
033000     OPEN    INPUT   SUPPLIER-EXTRACT-IN
033100             OUTPUT  SUPPLIER-MASTER-OUT.
033200     INITIALIZE WS-RUN-COUNTERS.
033300     MOVE    SPACES                  TO  EOF-SW.
033400     PERFORM 400-READ-SUPPLIER-EXTRACT.
033500*
033600*-----------------------------------------------------------------
033700* Write one master row, then read the next extract record.
033800*-----------------------------------------------------------------
033900 300-PROCEED-SUPPLIER-CONVERT.
034000     PERFORM 400-WRITE-SUPPLIER-MASTER.
034100     PERFORM 400-READ-SUPPLIER-EXTRACT.
034200*
034300*-----------------------------------------------------------------
034400* Close the supplier pair and roll this master's counts forward.
034500*-----------------------------------------------------------------
034600 300-TERMINATE-SUPPLIER-CONVERT.
034700     CLOSE   SUPPLIER-EXTRACT-IN
034800             SUPPLIER-MASTER-OUT.
034900     MOVE    "SUPPLIER-MASTER"        TO  WS-SUMMARY-NAME.
035000     PERFORM 400-DISPLAY-JOB-SUMMARY.
035100*
035200******************************************************************
035300* Open the category pair, clear the switch/counters, and prime
035400* the loop with the first extract record.
035500*-----------------------------------------------------------------
035600 300-INITIATE-CATEGORY-CONVERT.
035700     OPEN    INPUT   CATEGORY-EXTRACT-IN
035800             OUTPUT  CATEGORY-MASTER-OUT.
035900     INITIALIZE WS-RUN-COUNTERS.
036000     MOVE    SPACES                  TO  EOF-SW.
036100     PERFORM 400-READ-CATEGORY-EXTRACT.
036200*
036300*-----------------------------------------------------------------
036400* Write one master row, then read the next extract record.
036500*-----------------------------------------------------------------
036600 300-PROCEED-CATEGORY-CONVERT.
036700     PERFORM 400-WRITE-CATEGORY-MASTER.
036800     PERFORM 400-READ-CATEGORY-EXTRACT.
036900*
037000*-----------------------------------------------------------------
037100* Close the category pair and roll this master's counts forward.
037200*-----------------------------------------------------------------
037300 300-TERMINATE-CATEGORY-CONVERT.
037400     CLOSE   CATEGORY-EXTRACT-IN
037500             CATEGORY-MASTER-OUT.
037600     MOVE    "CATEGORY-MASTER"        TO  WS-SUMMARY-NAME.
037700     PERFORM 400-DISPLAY-JOB-SUMMARY.
037800*
037900******************************************************************
038000* Pull the next product extract record, or set the shared
038100* end-of-file switch when the extract is exhausted.
038200*-----------------------------------------------------------------
038300 400-READ-PRODUCT-EXTRACT.
038400     READ    PRODUCT-EXTRACT-IN
038500             AT END      MOVE "Y" TO EOF-SW
038600             NOT AT END  ADD 1    TO WS-READ-COUNT.
038700*
038800*-----------------------------------------------------------------
038900* Write the extract buffer straight across into the product
039000* master, THRU the count-up below - a bad or duplicate key logs
039100* to the console and GOES TO the range exit directly, so the
039200* rejected row never reaches WS-WRITE-COUNT (see change log
039300* 08/10/2026).
039400*-----------------------------------------------------------------
039500 400-WRITE-PRODUCT-MASTER.
039600     WRITE   PROD-MASTER-RECORD  FROM PRODUCT-EXTRACT-RECORD
039700             INVALID KEY
039800                 DISPLAY "CNVTMSTR: BAD PRODUCT KEY - "
039900                         PRODUCT-EXTRACT-RECORD (1:9)
040000                 GO TO   400-WRITE-PRODUCT-MASTER-EXIT
040100     END-WRITE.
040200*
040300 400-COUNT-PRODUCT-WRITE.
040400     ADD     1                        TO  WS-WRITE-COUNT.
040500*-----------------------------------------------------------------
040600* Exit paragraph for the 400-WRITE-PRODUCT-MASTER THRU range -
040700* reached either by falling through normally or by the GO TO
040800* above.
040900*-----------------------------------------------------------------
041000 400-WRITE-PRODUCT-MASTER-EXIT.
041100     EXIT.
041200*
041300*-----------------------------------------------------------------
041400* Pull the next order extract record, or set the end-of-file
041500* switch when the extract is exhausted.
041600*-----------------------------------------------------------------
041700 400-READ-ORDER-EXTRACT.
041800     READ    ORDER-EXTRACT-IN
041900             AT END      MOVE "Y" TO EOF-SW
042000             NOT AT END  ADD 1    TO WS-READ-COUNT.
042100*
042200*-----------------------------------------------------------------
042300* Write the extract buffer straight across into the order
042400* master.
042500*-----------------------------------------------------------------
042600 400-WRITE-ORDER-MASTER.
042700     WRITE   ORDR-MASTER-RECORD  FROM ORDER-EXTRACT-RECORD
042800             INVALID KEY
042900                 DISPLAY "CNVTMSTR: BAD ORDER KEY - "
043000                         ORDER-EXTRACT-RECORD (1:9)
043100             NOT INVALID KEY
043200                 ADD 1 TO WS-WRITE-COUNT.
043300*
043400*-----------------------------------------------------------------
043500* Pull the next supplier extract record, or set the end-of-file
043600* switch when the extract is exhausted.
043700*-----------------------------------------------------------------
043800 400-READ-SUPPLIER-EXTRACT.
043900     READ    SUPPLIER-EXTRACT-IN
044000             AT END      MOVE "Y" TO EOF-SW
044100             NOT AT END  ADD 1    TO WS-READ-COUNT.
044200*
044300*-----------------------------------------------------------------
044400* Write the extract buffer straight across into the supplier
044500* master.
044600*-----------------------------------------------------------------
044700 400-WRITE-SUPPLIER-MASTER.
044800     WRITE   SUPP-MASTER-RECORD  FROM SUPPLIER-EXTRACT-RECORD
044900             INVALID KEY
045000                 DISPLAY "CNVTMSTR: BAD SUPPLIER KEY - "
045100                         SUPPLIER-EXTRACT-RECORD (1:9)
045200             NOT INVALID KEY
045300                 ADD 1 TO WS-WRITE-COUNT.
045400*
045500*-----------------------------------------------------------------
045600* Pull the next category extract record, or set the end-of-file
045700* switch when the extract is exhausted.
045800*-----------------------------------------------------------------
045900 400-READ-CATEGORY-EXTRACT.
046000     READ    CATEGORY-EXTRACT-IN
046100             AT END      MOVE "Y" TO EOF-SW
046200             NOT AT END  ADD 1    TO WS-READ-COUNT.
046300*
046400*-----------------------------------------------------------------
046500* Write the extract buffer straight across into the category
046600* master.
046700*-----------------------------------------------------------------
046800 400-WRITE-CATEGORY-MASTER.
046900     WRITE   CATG-MASTER-RECORD  FROM CATEGORY-EXTRACT-RECORD
047000             INVALID KEY
047100                 DISPLAY "CNVTMSTR: BAD CATEGORY KEY - "
047200                         CATEGORY-EXTRACT-RECORD (1:9)
047300             NOT INVALID KEY
047400                 ADD 1 TO WS-WRITE-COUNT.
047500*
047600*-----------------------------------------------------------------
047700* Edit this master's read/write counts into the summary line and
047800* display it, then fold the counts into the all-masters grand
047900* total (see change log 05/03/2002 and 03/02/2012).
048000*-----------------------------------------------------------------
048100 400-DISPLAY-JOB-SUMMARY.
048200     MOVE    WS-READ-COUNT            TO  WS-SUMMARY-READ.
048300     MOVE    WS-WRITE-COUNT           TO  WS-SUMMARY-WRITTEN.
048400     DISPLAY WS-JOB-SUMMARY.
048500     ADD     WS-READ-COUNT            TO  WS-GRAND-TOTAL-READ.
048600     ADD     WS-WRITE-COUNT           TO  WS-GRAND-TOTAL-WRITE.
048700*
048800*-----------------------------------------------------------------
048900* Display the grand total across all four masters - the one
049000* number operations reconciles against the nightly extract
049100* counts (TICKET HD-4502).
049200*-----------------------------------------------------------------
049300 400-DISPLAY-GRAND-SUMMARY.
049400     MOVE    WS-GRAND-TOTAL-READ      TO  WS-GRAND-EDIT.
049500     DISPLAY "CNVTMSTR: GRAND TOTAL RECORDS READ    " WS-GRAND-EDIT.
049600     MOVE    WS-GRAND-TOTAL-WRITE     TO  WS-GRAND-EDIT.
049700     DISPLAY "CNVTMSTR: GRAND TOTAL RECORDS WRITTEN " WS-GRAND-EDIT.
049800 
049900 
