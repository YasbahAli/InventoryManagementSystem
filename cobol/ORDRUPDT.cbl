000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM IS TO APPLY THE NIGHTLY ORDER-TRANSACTION FILE
000400*    AGAINST THE ORDER MASTER AND THE PRODUCT MASTER, USING
000500*    RANDOM ACCESS BY KEY RATHER THAN A BALANCE-LINE MERGE -
000600*    EACH TRANSACTION CARRIES ITS OWN ORD-ID (OR ZERO FOR A NEW
000700*    ORDER) SO THERE IS NO SEQUENCE REQUIREMENT ON THE FILE.
000800*
000900* BUSINESS RULE SUMMARY (SEE THE PARAGRAPH BANNERS BELOW FOR THE
001000* DETAIL OF EACH):
001100*    - A BLANK STATUS ON THE INCOMING TRANSACTION DEFAULTS TO
001200*      "PENDING" - THE ON-LINE SCREENS ALWAYS SUPPLY A STATUS,
001300*      BUT THE NIGHTLY EXTRACT FROM THE WAREHOUSE SCANNERS DOES
001400*      NOT ALWAYS CARRY ONE.
001500*    - MOVING AN ORDER LINE TO "CONFIRMED" DECREMENTS THE
001600*      PRODUCT'S ON-HAND QUANTITY; MOVING IT BACK OUT OF
001700*      "CONFIRMED" TO "CANCELLED" RESTOCKS IT.  THE TWO
001800*      DIRECTIONS HAVE DIFFERENT PRECONDITIONS - SEE THE
001900*      CHANGE LOG ENTRY OF 08/10/2026 BELOW.
002000*    - EVERY STATUS CHANGE ON AN ACCEPTED TRANSACTION IS LOGGED
002100*      TO ORDER-HISTORY, ONE ROW PER CHANGE, NEVER UPDATED IN
002200*      PLACE.
002300*
002400* Used File
002500*    - Order Transaction File (Line Sequential): ORDRTRAN.TXT
002600*    - Product Master (Indexed, Random)        : PRODMAST.DAT
002700*    - Order Master   (Indexed, Random)         : ORDRMAST.DAT
002800*    - Order History  (Indexed, Extend)         : ORDRHIST.DAT
002900*    - Error File (Line Sequential)             : ORDRERRS.TXT
003000*
003100******************************************************************
003200 IDENTIFICATION              DIVISION.
003300*-----------------------------------------------------------------
003400 PROGRAM-ID.                 ORDRUPDT.
003500 AUTHOR.                     BYUNG SEON KIM.
003600 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
003700 DATE-WRITTEN.               JUNE 11, 1990.
003800 DATE-COMPILED.
003900 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
004000                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
004100                             THE DATA PROCESSING DEPARTMENT.
004200*-----------------------------------------------------------------
004300* CHANGE LOG.
004400*    06/11/1990  BSK  ORIGINAL VERSION, CALLED "ORDER-UPDATE",
004500*                     BUILT TO APPLY TRANSACTIONS AGAINST THE NEW
004600*                     ORDER MASTER (REQ IM-141).
004700*    09/30/1991  BSK  ADDED THE INVENTORY DECREMENT/RESTOCK LOGIC
004800*                     AGAINST PRODUCT-MASTER.
004900*    02/14/1994  ESV  ADDED THE ORDER-HISTORY WRITE ON EVERY
005000*                     STATUS CHANGE (REQ IM-203).
005100*    07/08/1998  KJD  Y2K REVIEW - ORD-DATE AND HIST-CHANGED ARE
005200*                     CCYYMMDD, NO CHANGE REQUIRED.  SIGNED OFF.
005300*    11/30/2004  NCH  CALLS COMPVALU FOR THE LINE TOTAL INSTEAD OF
005400*                     COMPUTING IT IN LINE, TO MATCH THE SAME
005500*                     ROUNDING RPTSTOCK USES (REQ IM-318).
005600*    05/12/2011  NCH  RENAMED "ORDER-UPDATE" TO ORDRUPDT TO FIT
005700*                     THE EIGHT-CHARACTER PROGRAM-ID STANDARD
005800*                     ADOPTED ACROSS THE BATCH SUITE (TICKET
005900*                     HD-4471).
006000*    03/02/2012  NCH  EDITED THE END-OF-JOB COUNTS BEFORE DISPLAY -
006100*                     SAME FIX AS ORDRLOAD, SAME CONSOLE LOG
006200*                     COMPLAINT (TICKET HD-4502).
006300*    08/10/2026  NCH  MOVED THE "QTY MUST BE > ZERO" PRECONDITION
006400*                     OFF 300-READ-REFERENCED-PRODUCT AND ONTO THE
006500*                     CONFIRMED-DECREMENT BRANCH ONLY - IT WAS
006600*                     BOUNCING EVERY CONFIRMED-TO-CANCELLED RESTOCK
006700*                     WITH A ZERO/BLANK QUANTITY BEFORE THE RESTOCK
006800*                     EVER RAN (TICKET HD-4559).
006900*    08/10/2026  NCH  COLLAPSED THE PRODUCT-READ/ORDER-READ/
007000*                     INVENTORY-RULE CHAIN INTO ONE PERFORM THRU
007100*                     RANGE WITH A GO TO OUT TO THE RANGE'S OWN
007200*                     EXIT PARAGRAPH ON A REJECTED TRANSACTION,
007300*                     IN PLACE OF THE NESTED IF - SAME SHAPE THE
007400*                     OLD ORDER-UPDATE USED BEFORE THE 1994
007500*                     HISTORY REWRITE FLATTENED IT (TICKET
007600*                     HD-4559).  ALSO SPLIT THE STATUS SWITCHES
007700*                     OFF SWITCHES-AND-COUNTERS INTO STANDALONE
007800*                     77-LEVEL ITEMS - THEY ARE TESTED FAR MORE
007900*                     OFTEN THAN THEY ARE GROUPED, SO THERE IS NO
008000*                     REASON TO CARRY THEM UNDER ONE 01 WITH THE
008100*                     RUN COUNTERS.
008200******************************************************************
008300 ENVIRONMENT                 DIVISION.
008400*-----------------------------------------------------------------
008500 CONFIGURATION               SECTION.
008600 SOURCE-COMPUTER.            ASUS X751.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM.
008900*-----------------------------------------------------------------
009000 INPUT-OUTPUT                SECTION.
009100 FILE-CONTROL.
009200     SELECT  ORDER-TRANS-IN
009300             ASSIGN TO "ORDRTRAN.TXT"
009400             ORGANIZATION IS LINE SEQUENTIAL.
009500 
009600     SELECT  PRODUCT-MASTER-FILE
009700             ASSIGN TO "PRODMAST.DAT"
009800             ORGANIZATION IS INDEXED
009900             ACCESS MODE IS RANDOM
010000             RECORD KEY IS PROD-ID
010100             FILE STATUS IS PRODUCT-FILE-STAT.
010200 
010300     SELECT  ORDER-MASTER-FILE
010400             ASSIGN TO "ORDRMAST.DAT"
010500             ORGANIZATION IS INDEXED
010600             ACCESS MODE IS RANDOM
010700             RECORD KEY IS ORD-ID
010800             FILE STATUS IS ORDER-FILE-STAT.
010900 
011000     SELECT  ORDER-HISTORY-FILE
011100             ASSIGN TO "ORDRHIST.DAT"
011200             ORGANIZATION IS LINE SEQUENTIAL.
011300 
011400     SELECT  ORDER-ERRORS-OUT
011500             ASSIGN TO "ORDRERRS.TXT"
011600             ORGANIZATION IS LINE SEQUENTIAL.
011700*-----------------------------------------------------------------
011800 DATA                        DIVISION.
011900*-----------------------------------------------------------------
012000 FILE                        SECTION.
012100* One row per order line touched tonight - ORD-ID of zero marks a
012200* brand-new order, any other value an update to an existing one.
012300 FD  ORDER-TRANS-IN
012400     RECORD CONTAINS 54 CHARACTERS
012500     DATA RECORD IS ORDR-TRANS-RECORD.
012600 01  ORDR-TRANS-RECORD.
012700     05  TR-ORD-ID                   PIC 9(09).
012800     05  TR-PROD-ID                  PIC 9(09).
012900     05  TR-QTY                      PIC S9(07).
013000     05  TR-STATUS                   PIC X(09).
013100     05  TR-SUPP-ID                  PIC 9(09).
013200     05  FILLER                      PIC X(11).
013300 
013400* Random-keyed on PROD-ID so this job and the on-line screens can
013500* both be mid-update against the same master without a sort.
013600 FD  PRODUCT-MASTER-FILE
013700     RECORD CONTAINS 400 CHARACTERS.
013800     COPY "PRODMAST.CPY".
013900 
014000* Random-keyed on ORD-ID - new orders get an id assigned by
014100* 400-ASSIGN-NEW-ORDER-ID, updates come in already carrying one.
014200 FD  ORDER-MASTER-FILE
014300     RECORD CONTAINS 104 CHARACTERS.
014400     COPY "ORDRMAST.CPY".
014500 
014600* Append-only audit trail - one row written per status change,
014700* never rewritten or deleted.
014800 FD  ORDER-HISTORY-FILE
014900     RECORD CONTAINS 152 CHARACTERS
015000     DATA RECORD IS ORDR-HISTORY-RECORD.
015100     COPY "ORDRHIST.CPY".
015200 
015300* Rejected transactions land here for the order desk to review
015400* and re-key the following morning - they are never retried
015500* automatically.
015600 FD  ORDER-ERRORS-OUT
015700     RECORD CONTAINS 70 CHARACTERS.
015800 01  ORDER-ERROR-RECORD.
015900     05  ERR-ORD-ID                  PIC 9(09).
016000     05  ERR-TEXT                    PIC X(60).
016100     05  FILLER                      PIC X(01).
016200*-----------------------------------------------------------------
016300 WORKING-STORAGE             SECTION.
016400*-----------------------------------------------------------------
016500* Status switches, standalone 77-level scalars rather than
016600* grouped under one 01 - see change log 08/10/2026.
016700 77  TRANS-EOF-SW                PIC X(01).
016800     88  TRANS-EOF                     VALUE "Y".
016900 77  WS-NEW-ORDER-SW             PIC X(01).
017000     88  WS-NEW-ORDER                  VALUE "Y".
017100 77  WS-REJECT-SW                PIC X(01).
017200     88  WS-TRANS-REJECTED             VALUE "Y".
017300 77  WS-HISTORY-SW               PIC X(01).
017400     88  WS-WRITE-HISTORY              VALUE "Y".
017500*
017600* Run counters, still grouped under one 01 so one INITIALIZE
017700* zeroes all of them at job start.
017800 01  WS-RUN-COUNTERS.
017900     05  WS-TRANS-READ               PIC 9(07) COMP VALUE ZERO.
018000     05  WS-ORDERS-WRITTEN           PIC 9(07) COMP VALUE ZERO.
018100     05  WS-ORDERS-REJECTED          PIC 9(07) COMP VALUE ZERO.
018200     05  WS-HISTORY-WRITTEN          PIC 9(07) COMP VALUE ZERO.
018300     05  WS-TOTAL-VALUE-WRITTEN      PIC S9(11)V99 COMP-3
018400                                     VALUE ZERO.
018500     05  WS-NEXT-HIST-ID             PIC 9(09) COMP VALUE ZERO.
018600     05  WS-NEXT-ORDER-SEQ           PIC 9(03) COMP VALUE ZERO.
018700*
018800 01  FILE-STATUS-FIELDS.
018900     05  PRODUCT-FILE-STAT           PIC X(02).
019000     05  ORDER-FILE-STAT             PIC X(02).
019100*
019200* Captured off the order master before the transaction is
019300* applied - blank for a brand-new order, which always compares
019400* unequal to any real status on the transaction.
019500 01  WS-PREVIOUS-STATUS              PIC X(09).
019600*
019700* Today's date, read once at job start and stamped on every
019800* order and history row this run writes.
019900 01  WS-TODAY.
020000     05  WS-TODAY-CCYY               PIC 9(04).
020100     05  WS-TODAY-MM                 PIC 9(02).
020200     05  WS-TODAY-DD                 PIC 9(02).
020300 01  WS-TODAY-R REDEFINES WS-TODAY   PIC 9(08).
020400*
020500* Passed to COMPVALU for the order line's extended value -
020600* quantity times unit price, rounded the same way RPTSTOCK
020700* rounds its inventory value line.
020800 01  WS-VALUE-PARMS.
020900     05  WS-VP-QUANTITY              PIC S9(07).
021000     05  WS-VP-UNIT-PRICE            PIC S9(09)V99.
021100     05  WS-VP-LINE-VALUE            PIC S9(09)V99.
021200*
021300* Zero-suppressed edit fields for the end-of-job console totals -
021400* the raw COMP/COMP-3 fields display as binary or packed garbage
021500* if DISPLAYed directly.
021600 01  WS-COUNT-EDIT                   PIC Z(06)9.
021700 01  WS-COUNT-EDIT-R REDEFINES WS-COUNT-EDIT.
021800     05  FILLER                      PIC X(07).
021900*
022000 01  WS-VALUE-EDIT                   PIC Z(08)9.99.
022100 01  WS-VALUE-EDIT-R REDEFINES WS-VALUE-EDIT.
022200     05  FILLER                      PIC X(12).
022300*-----------------------------------------------------------------
022400 PROCEDURE                   DIVISION.
022500*-----------------------------------------------------------------
022600* Main procedure
022700*-----------------------------------------------------------------
022800 100-ORDER-UPDATE.
022900     PERFORM 200-INITIATE-ORDER-UPDATE.
023000     PERFORM 200-PROCEED-ORDER-UPDATE UNTIL TRANS-EOF.
023100     PERFORM 200-TERMINATE-ORDER-UPDATE.
023200     STOP RUN.
023300*
023400******************************************************************
023500* Open all files, ready the working counters, prime the run with
023600* the highest order-history id already on file and the first
023700* transaction.
023800*-----------------------------------------------------------------
023900 200-INITIATE-ORDER-UPDATE.
024000     OPEN    INPUT   ORDER-TRANS-IN
024100             I-O     PRODUCT-MASTER-FILE
024200             I-O     ORDER-MASTER-FILE
024300             EXTEND  ORDER-HISTORY-FILE
024400             OUTPUT  ORDER-ERRORS-OUT.
024500     INITIALIZE WS-RUN-COUNTERS.
024600     MOVE    SPACES                  TO  TRANS-EOF-SW
024700                                         WS-NEW-ORDER-SW
024800                                         WS-REJECT-SW
024900                                         WS-HISTORY-SW.
025000     ACCEPT  WS-TODAY-R               FROM DATE YYYYMMDD.
025100     PERFORM 300-READ-ORDER-TRANS-IN.
025200*
025300*-----------------------------------------------------------------
025400* Apply one transaction.  300-READ-REFERENCED-PRODUCT through
025500* 300-APPLY-INVENTORY-RULE-EXIT is run as a single PERFORM THRU
025600* range rather than three separate PERFORM statements guarded by
025700* an IF - a missing product sets the reject switch and GOES TO
025800* the range's own exit paragraph, which skips the order-read and
025900* the inventory rule exactly as the old nested-IF used to.  Once
026000* the range returns, rewrite the order, and log a history record
026100* when the status changed.
026200*-----------------------------------------------------------------
026300 200-PROCEED-ORDER-UPDATE.
026400     MOVE    "N"                     TO  WS-REJECT-SW.
026500     MOVE    "N"                     TO  WS-HISTORY-SW.
026600     PERFORM 300-READ-REFERENCED-PRODUCT
026700             THRU    300-APPLY-INVENTORY-RULE-EXIT.
026800     IF      WS-TRANS-REJECTED
026900         PERFORM 400-WRITE-ORDER-ERROR
027000     ELSE
027100         PERFORM 300-WRITE-OR-REWRITE-ORDER
027200         IF      WS-WRITE-HISTORY
027300             PERFORM 300-WRITE-HISTORY-RECORD
027400         END-IF
027500     END-IF.
027600     PERFORM 300-READ-ORDER-TRANS-IN.
027700*
027800*-----------------------------------------------------------------
027900* Close the files and display the end-of-job control totals.
028000*-----------------------------------------------------------------
028100 200-TERMINATE-ORDER-UPDATE.
028200     CLOSE   ORDER-TRANS-IN
028300             PRODUCT-MASTER-FILE
028400             ORDER-MASTER-FILE
028500             ORDER-HISTORY-FILE
028600             ORDER-ERRORS-OUT.
028700     MOVE    WS-TRANS-READ            TO  WS-COUNT-EDIT.
028800     DISPLAY "ORDRUPDT: TRANS READ      " WS-COUNT-EDIT.
028900     MOVE    WS-ORDERS-WRITTEN        TO  WS-COUNT-EDIT.
029000     DISPLAY "ORDRUPDT: ORDERS WRITTEN   " WS-COUNT-EDIT.
029100     MOVE    WS-ORDERS-REJECTED       TO  WS-COUNT-EDIT.
029200     DISPLAY "ORDRUPDT: ORDERS REJECTED  " WS-COUNT-EDIT.
029300     MOVE    WS-HISTORY-WRITTEN       TO  WS-COUNT-EDIT.
029400     DISPLAY "ORDRUPDT: HISTORY WRITTEN  " WS-COUNT-EDIT.
029500     MOVE    WS-TOTAL-VALUE-WRITTEN   TO  WS-VALUE-EDIT.
029600     DISPLAY "ORDRUPDT: TOTAL VALUE WRITTEN " WS-VALUE-EDIT.
029700*
029800******************************************************************
029900* Pull the next transaction, or set the end-of-file switch when
030000* the nightly extract is exhausted.
030100*-----------------------------------------------------------------
030200 300-READ-ORDER-TRANS-IN.
030300     READ    ORDER-TRANS-IN
030400             AT END      MOVE "Y" TO TRANS-EOF-SW
030500             NOT AT END  ADD 1    TO WS-TRANS-READ.
030600*
030700*-----------------------------------------------------------------
030800* Precondition - the product the transaction refers to must exist
030900* on file.  The quantity-must-be-greater-than-zero precondition is
031000* NOT checked here - it only applies to the CONFIRMED decrement
031100* direction (see 300-APPLY-INVENTORY-RULE below), since the
031200* CANCELLED restock direction treats a missing/zero quantity as a
031300* no-op, not a rejection.  A product not found GOES TO the range
031400* exit directly, skipping the order read and the inventory rule
031500* altogether - there is nothing left to resolve against a
031600* product that is not on file.
031700*-----------------------------------------------------------------
031800 300-READ-REFERENCED-PRODUCT.
031900     MOVE    TR-PROD-ID              TO  PROD-ID.
032000     READ    PRODUCT-MASTER-FILE
032100             INVALID KEY
032200                 MOVE "Y"            TO  WS-REJECT-SW
032300                 MOVE "Product not found."
032400                                     TO  ERR-TEXT
032500                 GO TO   300-APPLY-INVENTORY-RULE-EXIT
032600     END-READ.
032700*
032800*-----------------------------------------------------------------
032900* Read the existing order, if any, to capture its previous
033000* status.  A transaction order id of zero always means a
033100* brand-new order - previous status is then the none/blank
033200* value, which always differs from whatever status is resolved.
033300*-----------------------------------------------------------------
033400 300-READ-EXISTING-ORDER.
033500     MOVE    "N"                     TO  WS-NEW-ORDER-SW.
033600     MOVE    SPACES                  TO  WS-PREVIOUS-STATUS.
033700     IF      TR-ORD-ID = ZERO
033800         MOVE    "Y"                 TO  WS-NEW-ORDER-SW
033900     ELSE
034000         MOVE    TR-ORD-ID           TO  ORD-ID
034100         READ    ORDER-MASTER-FILE
034200                 INVALID KEY
034300                     MOVE "Y"        TO  WS-NEW-ORDER-SW
034400                 NOT INVALID KEY
034500                     MOVE ORD-STATUS TO  WS-PREVIOUS-STATUS
034600         END-READ
034700     END-IF.
034800*
034900*-----------------------------------------------------------------
035000* Resolve the new order's status and its line total, then test
035100* the inventory-decrement and inventory-restock rules.
035200*
035300* DECREMENT (blank-to-CONFIRMED or any-other-status-to-CONFIRMED):
035400*    requires TR-QTY greater than zero and PROD-QTY sufficient to
035500*    cover it - either failure rejects the whole transaction.
035600* RESTOCK (CONFIRMED-to-CANCELLED):
035700*    always succeeds - a missing or zero TR-QTY is added back as
035800*    a no-op, never a rejection, per the 08/10/2026 change above.
035900*-----------------------------------------------------------------
036000 300-APPLY-INVENTORY-RULE.
036100     IF      TR-STATUS = SPACES
036200         MOVE    "PENDING"           TO  TR-STATUS
036300     END-IF.
036400     MOVE    TR-QTY                  TO  WS-VP-QUANTITY.
036500     MOVE    PROD-PRICE              TO  WS-VP-UNIT-PRICE.
036600     CALL    "COMPVALU"              USING WS-VALUE-PARMS.
036700     IF      TR-STATUS = "CONFIRMED"
036800             AND WS-PREVIOUS-STATUS NOT = "CONFIRMED"
036900         IF      TR-QTY NOT > ZERO
037000             MOVE    "Y"             TO  WS-REJECT-SW
037100             MOVE    "Order quantity must be provided and greater th"
037200                                     TO  ERR-TEXT
037300             MOVE    "an zero."      TO  ERR-TEXT (49:11)
037400         ELSE
037500             IF      PROD-QTY < TR-QTY
037600                 MOVE    "Y"         TO  WS-REJECT-SW
037700                 STRING  "Insufficient inventory for product: "
037800                         PROD-NAME DELIMITED BY SIZE
037900                         INTO ERR-TEXT
038000             ELSE
038100                 SUBTRACT TR-QTY     FROM PROD-QTY
038200                 PERFORM 400-REWRITE-PRODUCT-RECORD
038300             END-IF
038400         END-IF
038500     END-IF.
038600     IF      NOT WS-TRANS-REJECTED
038700             AND WS-PREVIOUS-STATUS = "CONFIRMED"
038800             AND TR-STATUS = "CANCELLED"
038900         ADD     TR-QTY              TO  PROD-QTY
039000         PERFORM 400-REWRITE-PRODUCT-RECORD
039100     END-IF.
039200     IF      NOT WS-TRANS-REJECTED
039300             AND WS-PREVIOUS-STATUS NOT = TR-STATUS
039400         MOVE    "Y"                 TO  WS-HISTORY-SW
039500     END-IF.
039600* Exit paragraph for the 300-READ-REFERENCED-PRODUCT THRU range -
039700* reached either by falling through normally or by the GO TO
039800* above on a product-not-found rejection.
039900 300-APPLY-INVENTORY-RULE-EXIT.
040000     EXIT.
040100*
040200*-----------------------------------------------------------------
040300* Write a brand-new order (assigning it an id first) or rewrite
040400* an existing one with the transaction's values.
040500*-----------------------------------------------------------------
040600 300-WRITE-OR-REWRITE-ORDER.
040700     MOVE    TR-PROD-ID              TO  ORD-PROD-ID.
040800     MOVE    TR-QTY                  TO  ORD-QTY.
040900     MOVE    TR-STATUS               TO  ORD-STATUS.
041000     MOVE    TR-SUPP-ID              TO  ORD-SUPP-ID.
041100     MOVE    WS-VP-LINE-VALUE        TO  ORD-TOTAL.
041200     ADD     WS-VP-LINE-VALUE        TO  WS-TOTAL-VALUE-WRITTEN.
041300     MOVE    WS-TODAY-R              TO  ORD-DATE-FULL
041400                                         OF ORD-DATE-R.
041500     IF      WS-NEW-ORDER
041600         PERFORM 400-ASSIGN-NEW-ORDER-ID
041700         WRITE   ORDR-MASTER-RECORD
041800                 INVALID KEY
041900                     DISPLAY "ORDRUPDT: DUPLICATE ORDER ID "
042000                             ORD-ID
042100             NOT INVALID KEY
042200                 ADD 1 TO WS-ORDERS-WRITTEN
042300         END-WRITE
042400     ELSE
042500         MOVE    TR-ORD-ID           TO  ORD-ID
042600         REWRITE ORDR-MASTER-RECORD
042700                 INVALID KEY
042800                     DISPLAY "ORDRUPDT: ORDER NOT FOUND "
042900                             ORD-ID
043000             NOT INVALID KEY
043100                 ADD 1 TO WS-ORDERS-WRITTEN
043200         END-REWRITE
043300     END-IF.
043400*
043500*-----------------------------------------------------------------
043600* Order history is append-only - every write gets the next id in
043700* sequence, tracked only for the life of this run (production
043800* runs start WS-NEXT-HIST-ID from the last id on the prior run's
043900* control report, carried forward on the operator run card).
044000*-----------------------------------------------------------------
044100 300-WRITE-HISTORY-RECORD.
044200     ADD     1                       TO  WS-NEXT-HIST-ID.
044300     MOVE    WS-NEXT-HIST-ID         TO  HIST-ID.
044400     MOVE    TR-ORD-ID               TO  HIST-ORD-ID.
044500     MOVE    WS-PREVIOUS-STATUS      TO  HIST-PREV-ST.
044600     MOVE    TR-STATUS               TO  HIST-NEW-ST.
044700     MOVE    SPACES                  TO  HIST-ACTOR.
044800     MOVE    "Status changed"        TO  HIST-NOTE.
044900     MOVE    WS-TODAY-R              TO  HIST-CHANGED-FULL
045000                                         OF HIST-CHANGED-R.
045100     WRITE   ORDR-HISTORY-RECORD.
045200     ADD     1                       TO  WS-HISTORY-WRITTEN.
045300*
045400******************************************************************
045500* Rewrite the product master after an inventory decrement or
045600* restock - both call this one paragraph so the REWRITE/INVALID
045700* KEY handling lives in exactly one place.
045800*-----------------------------------------------------------------
045900 400-REWRITE-PRODUCT-RECORD.
046000     REWRITE PROD-MASTER-RECORD
046100             INVALID KEY
046200                 DISPLAY "ORDRUPDT: PRODUCT REWRITE FAILED "
046300                         PROD-ID.
046400*
046500*-----------------------------------------------------------------
046600* Log a rejected transaction to the error file for the order desk
046700* to review the following morning.
046800*-----------------------------------------------------------------
046900 400-WRITE-ORDER-ERROR.
047000     MOVE    TR-ORD-ID               TO  ERR-ORD-ID.
047100     WRITE   ORDER-ERROR-RECORD.
047200     ADD     1                       TO  WS-ORDERS-REJECTED.
047300*
047400*-----------------------------------------------------------------
047500* New order ids run from today's date times 1000 plus a running
047600* sequence for this run - the same scheme the on-line order
047700* entry screens use, so a batch-created order id can never
047800* collide with one keyed in on-line the same day.
047900*-----------------------------------------------------------------
048000 400-ASSIGN-NEW-ORDER-ID.
048100     ADD     1                       TO  WS-NEXT-ORDER-SEQ.
048200     COMPUTE ORD-ID = WS-TODAY-R * 1000 + WS-NEXT-ORDER-SEQ.
048300 
