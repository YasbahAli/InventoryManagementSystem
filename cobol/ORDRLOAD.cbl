000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM IS TO LOAD ORDERS FROM A COMMA-DELIMITED EXTRACT
000400*    DROPPED BY THE CALL CENTER'S ORDER-ENTRY SPREADSHEET - EVERY
000500*    VALIDATED ROW BECOMES A BRAND-NEW ORDER AND IS RUN THROUGH
000600*    THE SAME INVENTORY-ADJUSTMENT AND HISTORY-LOGGING RULES AS
000700*    THE ON-LINE ORDER UPDATE (SEE ORDRUPDT) - THOSE PARAGRAPHS
000800*    ARE CARRIED HERE AS THEIR OWN 500-LEVEL SET SINCE THIS SUITE
000900*    DOES NOT CALL ACROSS JOB STEPS.
001000*
001100* Used File
001200*    - Order Import CSV (Line Sequential, Header Row): ORDRIMP.CSV
001300*    - Product Master (Indexed, read into table)      : PRODMAST.DAT
001400*    - Supplier Master (Indexed, read into table)      : SUPPMAST.DAT
001500*    - Order Master (Indexed, Random)                  : ORDRMAST.DAT
001600*    - Order History (Indexed, Extend)                 : ORDRHIST.DAT
001700*    - Import Error Log (Line Sequential)               : IMPRERRS.TXT
001800*
001900******************************************************************
002000 IDENTIFICATION              DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.                 ORDRLOAD.
002300 AUTHOR.                     ELENA SVESHNIKOVA.
002400 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
002500 DATE-WRITTEN.               FEBRUARY 14, 1994.
002600 DATE-COMPILED.
002700 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002800                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
002900                             THE DATA PROCESSING DEPARTMENT.
003000*-----------------------------------------------------------------
003100* CHANGE LOG.
003200*    02/14/1994  ESV  ORIGINAL VERSION, CALLED "ORDER-LOAD" - THE
003300*                     CALL CENTER WANTED TO BULK-KEY A BACKLOG OF
003400*                     PHONE ORDERS WITHOUT GOING THROUGH THE
003500*                     ON-LINE SCREENS ONE AT A TIME (REQ IM-203).
003600*    07/08/1998  KJD  Y2K REVIEW - ORD-DATE AND HIST-CHANGED ARE
003700*                     CCYYMMDD, NO CHANGE REQUIRED.  SIGNED OFF.
003800*    11/30/2004  NCH  PRODUCT AND SUPPLIER LOOKUP TABLES WIDENED
003900*                     TO 5000/1000 ENTRIES (REQ IM-318).
004000*    05/12/2011  NCH  RENAMED "ORDER-LOAD" TO ORDRLOAD TO FIT THE
004100*                     EIGHT-CHARACTER PROGRAM-ID STANDARD ADOPTED
004200*                     ACROSS THE BATCH SUITE (TICKET HD-4471).
004300*    03/02/2012  NCH  EDITED THE END-OF-JOB COUNTS BEFORE DISPLAY -
004400*                     THE RAW COMP COUNTERS WERE SHOWING BINARY
004500*                     GARBAGE ON THE CONSOLE LOG (TICKET HD-4502).
004600*    08/10/2026  NCH  NO LOGIC CHANGE - ADDED PARAGRAPH-HEADER
004700*                     COMMENTARY ON THE TABLE-LOAD, VALIDATION AND
004800*                     NAME-RESOLUTION PARAGRAPHS (TICKET HD-4559).
004900*    08/10/2026  NCH  SPLIT 300-VALIDATE-IMPORT-ROW'S FOUR-CHECK
005000*                     CASCADE (PRODUCT, QUANTITY, PRODUCT-RESOLVE,
005100*                     STATUS) INTO ONE PERFORM THRU RANGE WITH A
005200*                     GO TO SHORT-CIRCUITING THE REMAINING CHECKS
005300*                     ONCE A ROW IS REJECTED - MATCHES THE RANGE
005400*                     STYLE ORDRUPDT USES FOR ITS INVENTORY RULE
005500*                     (TICKET HD-4559).
005600******************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION               SECTION.
006000 SOURCE-COMPUTER.            ASUS X751.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*-----------------------------------------------------------------
006400 INPUT-OUTPUT                SECTION.
006500 FILE-CONTROL.
006600     SELECT  ORDER-IMPORT-IN
006700             ASSIGN TO "ORDRIMP.CSV"
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900 
007000     SELECT  PRODUCT-MASTER-FILE
007100             ASSIGN TO "PRODMAST.DAT"
007200             ORGANIZATION IS INDEXED
007300             ACCESS MODE IS DYNAMIC
007400             RECORD KEY IS PROD-ID
007500             FILE STATUS IS PRODUCT-FILE-STAT.
007600 
007700     SELECT  SUPPLIER-MASTER-FILE
007800             ASSIGN TO "SUPPMAST.DAT"
007900             ORGANIZATION IS INDEXED
008000             ACCESS MODE IS SEQUENTIAL
008100             RECORD KEY IS SUPP-ID
008200             FILE STATUS IS SUPPLIER-FILE-STAT.
008300 
008400     SELECT  ORDER-MASTER-FILE
008500             ASSIGN TO "ORDRMAST.DAT"
008600             ORGANIZATION IS INDEXED
008700             ACCESS MODE IS RANDOM
008800             RECORD KEY IS ORD-ID
008900             FILE STATUS IS ORDER-FILE-STAT.
009000 
009100     SELECT  ORDER-HISTORY-FILE
009200             ASSIGN TO "ORDRHIST.DAT"
009300             ORGANIZATION IS LINE SEQUENTIAL.
009400 
009500     SELECT  IMPORT-ERROR-LOG
009600             ASSIGN TO "IMPRERRS.TXT"
009700             ORGANIZATION IS LINE SEQUENTIAL.
009800*-----------------------------------------------------------------
009900 DATA                        DIVISION.
010000*-----------------------------------------------------------------
010100 FILE                        SECTION.
010200 FD  ORDER-IMPORT-IN
010300     RECORD CONTAINS 150 CHARACTERS.
010400 01  ORDER-IMPORT-LINE                PIC X(150).
010500 
010600 FD  PRODUCT-MASTER-FILE
010700     RECORD CONTAINS 400 CHARACTERS.
010800     COPY "PRODMAST.CPY".
010900 
011000 FD  SUPPLIER-MASTER-FILE
011100     RECORD CONTAINS 100 CHARACTERS.
011200     COPY "SUPPMAST.CPY".
011300 
011400 FD  ORDER-MASTER-FILE
011500     RECORD CONTAINS 104 CHARACTERS.
011600     COPY "ORDRMAST.CPY".
011700 
011800 FD  ORDER-HISTORY-FILE
011900     RECORD CONTAINS 152 CHARACTERS
012000     DATA RECORD IS ORDR-HISTORY-RECORD.
012100     COPY "ORDRHIST.CPY".
012200 
012300 FD  IMPORT-ERROR-LOG
012400     RECORD CONTAINS 80 CHARACTERS.
012500 01  IMPORT-ERROR-LINE                PIC X(80).
012600*-----------------------------------------------------------------
012700 WORKING-STORAGE             SECTION.
012800*-----------------------------------------------------------------
012900 01  SWITCHES-AND-COUNTERS.
013000     05  IMPORT-EOF-SW               PIC X(01).
013100         88  IMPORT-EOF                    VALUE "Y".
013200     05  WS-REJECT-SW                PIC X(01).
013300         88  WS-ROW-REJECTED                VALUE "Y".
013400     05  WS-HISTORY-SW               PIC X(01).
013500         88  WS-WRITE-HISTORY               VALUE "Y".
013600     05  WS-ROWS-READ                PIC 9(07) COMP VALUE ZERO.
013700     05  WS-ROWS-WRITTEN             PIC 9(07) COMP VALUE ZERO.
013800     05  WS-ROWS-REJECTED            PIC 9(07) COMP VALUE ZERO.
013900     05  WS-HISTORY-WRITTEN          PIC 9(07) COMP VALUE ZERO.
014000     05  WS-ROW-NUMBER               PIC 9(07) COMP VALUE ZERO.
014100     05  WS-NEXT-ORDER-SEQ           PIC 9(03) COMP VALUE ZERO.
014200     05  WS-NEXT-HIST-ID             PIC 9(09) COMP VALUE ZERO.
014300     05  WS-PROD-TABLE-MAX           PIC 9(04) COMP VALUE ZERO.
014400     05  WS-SUPP-TABLE-MAX           PIC 9(04) COMP VALUE ZERO.
014500*
014600 01  FILE-STATUS-FIELDS.
014700     05  PRODUCT-FILE-STAT           PIC X(02).
014800     05  SUPPLIER-FILE-STAT          PIC X(02).
014900     05  ORDER-FILE-STAT             PIC X(02).
015000*
015100* Product master, name-keyed lookup table - rebuilt once per run
015200* from a sequential pass of PRODUCT-MASTER-FILE (see change log
015300* 11/30/2004 on the table size).
015400 01  WS-PRODUCT-TABLE.
015500     05  WS-PT-ENTRY     OCCURS 1 TO 5000 TIMES
015600                         DEPENDING ON WS-PROD-TABLE-MAX
015700                         INDEXED BY WS-PT-IDX.
015800         10  WS-PT-PROD-ID               PIC 9(09).
015900         10  WS-PT-PROD-NAME-UC          PIC X(60).
016000*
016100 01  WS-SUPPLIER-TABLE.
016200     05  WS-ST-ENTRY     OCCURS 1 TO 1000 TIMES
016300                         DEPENDING ON WS-SUPP-TABLE-MAX
016400                         INDEXED BY WS-ST-IDX.
016500         10  WS-ST-SUPP-ID               PIC 9(09).
016600         10  WS-ST-SUPP-NAME-UC          PIC X(60).
016700*
016800 01  WS-PREVIOUS-STATUS              PIC X(09).
016900*
017000 01  WS-TODAY.
017100     05  WS-TODAY-CCYY               PIC 9(04).
017200     05  WS-TODAY-MM                 PIC 9(02).
017300     05  WS-TODAY-DD                 PIC 9(02).
017400 01  WS-TODAY-R REDEFINES WS-TODAY   PIC 9(08).
017500*
017600 01  WS-VALUE-PARMS.
017700     05  WS-VP-QUANTITY              PIC S9(07).
017800     05  WS-VP-UNIT-PRICE            PIC S9(09)V99.
017900     05  WS-VP-LINE-VALUE            PIC S9(09)V99.
018000*
018100* One CSV row: Product, Quantity, Status, Supplier.
018200 01  WS-CSV-FIELDS.
018300     05  WS-CSV-PRODUCT              PIC X(60).
018400     05  WS-CSV-QTY-X                PIC X(10) JUSTIFIED RIGHT.
018500     05  WS-CSV-STATUS                PIC X(09).
018600     05  WS-CSV-SUPPLIER             PIC X(60).
018700 01  WS-CSV-QTY-R REDEFINES WS-CSV-QTY-X PIC 9(10).
018800*
018900 01  WS-COUNT-EDIT                   PIC Z(06)9.
019000 01  WS-COUNT-EDIT-R REDEFINES WS-COUNT-EDIT.
019100     05  FILLER                      PIC X(07).
019200*
019300 01  WS-UPPER-WORK                   PIC X(60).
019400 01  WS-UPPER-STATUS                 PIC X(09).
019500 01  WS-ROW-NUMBER-OUT               PIC 9(07).
019600*
019700 01  WS-RESOLVED-PROD-ID             PIC 9(09).
019800 01  WS-RESOLVED-SUPP-ID             PIC 9(09).
019900*-----------------------------------------------------------------
020000 PROCEDURE                   DIVISION.
020100*-----------------------------------------------------------------
020200* Main procedure
020300*-----------------------------------------------------------------
020400 100-ORDER-LOAD.
020500     PERFORM 200-INITIATE-ORDER-LOAD.
020600     PERFORM 200-PROCEED-ORDER-LOAD UNTIL IMPORT-EOF.
020700     PERFORM 200-TERMINATE-ORDER-LOAD.
020800     STOP RUN.
020900*
021000******************************************************************
021100* Open every file, build the in-memory product and supplier
021200* lookup tables used to resolve names off the CSV, and read one
021300* row ahead so the first REAL row is sitting in the buffer when
021400* 200-PROCEED-ORDER-LOAD starts (the extra read past the header
021500* line skips the column-heading row the spreadsheet always
021600* exports).
021700 200-INITIATE-ORDER-LOAD.
021800     OPEN    INPUT   ORDER-IMPORT-IN
021900             INPUT   SUPPLIER-MASTER-FILE
022000             I-O     PRODUCT-MASTER-FILE
022100             I-O     ORDER-MASTER-FILE
022200             EXTEND  ORDER-HISTORY-FILE
022300             OUTPUT  IMPORT-ERROR-LOG.
022400     INITIALIZE SWITCHES-AND-COUNTERS.
022500     ACCEPT  WS-TODAY-R               FROM DATE YYYYMMDD.
022600     PERFORM 300-LOAD-PRODUCT-TABLE.
022700     PERFORM 300-LOAD-SUPPLIER-TABLE.
022800     PERFORM 300-READ-IMPORT-LINE.
022900     IF      NOT IMPORT-EOF
023000         PERFORM 300-READ-IMPORT-LINE
023100     END-IF.
023200*
023300*-----------------------------------------------------------------
023400* Parse, validate, and - if the row survives - apply the same
023500* inventory rule and history logging ORDRUPDT uses, then read
023600* the next CSV row.  A rejected row is written to the error log
023700* instead and never reaches the inventory or order master.
023800 200-PROCEED-ORDER-LOAD.
023900     ADD     1                       TO  WS-ROW-NUMBER.
024000     MOVE    "N"                     TO  WS-REJECT-SW.
024100     MOVE    "N"                     TO  WS-HISTORY-SW.
024200     PERFORM 300-PARSE-IMPORT-ROW.
024300     PERFORM 300-VALIDATE-IMPORT-ROW
024400             THRU    300-VALIDATE-IMPORT-ROW-EXIT.
024500     IF      NOT WS-ROW-REJECTED
024600             AND WS-CSV-SUPPLIER NOT = SPACES
024700         PERFORM 300-RESOLVE-SUPPLIER
024800     END-IF.
024900     IF      WS-ROW-REJECTED
025000         PERFORM 400-WRITE-IMPORT-ERROR
025100     ELSE
025200         PERFORM 500-APPLY-INVENTORY-RULE
025300         PERFORM 500-WRITE-NEW-ORDER
025400         IF      WS-WRITE-HISTORY
025500             PERFORM 500-WRITE-HISTORY-RECORD
025600         END-IF
025700     END-IF.
025800     PERFORM 300-READ-IMPORT-LINE.
025900*
026000*-----------------------------------------------------------------
026100* Close every file and display the four end-of-job control
026200* totals operations reconciles the run against.
026300 200-TERMINATE-ORDER-LOAD.
026400     CLOSE   ORDER-IMPORT-IN
026500             SUPPLIER-MASTER-FILE
026600             PRODUCT-MASTER-FILE
026700             ORDER-MASTER-FILE
026800             ORDER-HISTORY-FILE
026900             IMPORT-ERROR-LOG.
027000     MOVE    WS-ROWS-READ             TO  WS-COUNT-EDIT.
027100     DISPLAY "ORDRLOAD: ROWS READ      " WS-COUNT-EDIT.
027200     MOVE    WS-ROWS-WRITTEN          TO  WS-COUNT-EDIT.
027300     DISPLAY "ORDRLOAD: ROWS WRITTEN    " WS-COUNT-EDIT.
027400     MOVE    WS-ROWS-REJECTED         TO  WS-COUNT-EDIT.
027500     DISPLAY "ORDRLOAD: ROWS REJECTED   " WS-COUNT-EDIT.
027600     MOVE    WS-HISTORY-WRITTEN       TO  WS-COUNT-EDIT.
027700     DISPLAY "ORDRLOAD: HISTORY WRITTEN " WS-COUNT-EDIT.
027800*
027900******************************************************************
028000* Drive the product-table load loop below to end of file - the
028100* table is rebuilt fresh every run, there is no attempt to carry
028200* it forward between runs.
028300 300-LOAD-PRODUCT-TABLE.
028400     SET     WS-PT-IDX               TO  1.
028500     PERFORM 400-LOAD-ONE-PRODUCT-ROW
028600             UNTIL PRODUCT-FILE-STAT = "10".
028700*
028800*-----------------------------------------------------------------
028900* Same for the supplier table.
029000 300-LOAD-SUPPLIER-TABLE.
029100     SET     WS-ST-IDX               TO  1.
029200     PERFORM 400-LOAD-ONE-SUPPLIER-ROW
029300             UNTIL SUPPLIER-FILE-STAT = "10".
029400*
029500*-----------------------------------------------------------------
029600* Read one product master row into the table, upper-cased for a
029700* case-insensitive name match against the CSV's product column
029800* (see 300-RESOLVE-PRODUCT).
029900 400-LOAD-ONE-PRODUCT-ROW.
030000     READ    PRODUCT-MASTER-FILE      NEXT RECORD
030100             AT END
030200                 MOVE "10"           TO  PRODUCT-FILE-STAT
030300             NOT AT END
030400                 ADD 1               TO  WS-PROD-TABLE-MAX
030500                 MOVE PROD-ID        TO  WS-PT-PROD-ID (WS-PT-IDX)
030600                 MOVE PROD-NAME      TO
030700                                 WS-PT-PROD-NAME-UC (WS-PT-IDX)
030800                 INSPECT WS-PT-PROD-NAME-UC (WS-PT-IDX)
030900                         CONVERTING
031000                         "abcdefghijklmnopqrstuvwxyz"
031100                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031200                 SET WS-PT-IDX UP BY 1
031300     END-READ.
031400*
031500*-----------------------------------------------------------------
031600* Same for one supplier master row.
031700 400-LOAD-ONE-SUPPLIER-ROW.
031800     READ    SUPPLIER-MASTER-FILE     NEXT RECORD
031900             AT END
032000                 MOVE "10"           TO  SUPPLIER-FILE-STAT
032100             NOT AT END
032200                 ADD 1               TO  WS-SUPP-TABLE-MAX
032300                 MOVE SUPP-ID        TO  WS-ST-SUPP-ID (WS-ST-IDX)
032400                 MOVE SUPP-NAME      TO
032500                                 WS-ST-SUPP-NAME-UC (WS-ST-IDX)
032600                 INSPECT WS-ST-SUPP-NAME-UC (WS-ST-IDX)
032700                         CONVERTING
032800                         "abcdefghijklmnopqrstuvwxyz"
032900                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033000                 SET WS-ST-IDX UP BY 1
033100     END-READ.
033200*
033300*-----------------------------------------------------------------
033400* Pull the next CSV line, or set the import end-of-file switch
033500* when the extract is exhausted - counts every line read,
033600* including the header row 200-INITIATE-ORDER-LOAD skips past.
033700 300-READ-IMPORT-LINE.
033800     READ    ORDER-IMPORT-IN
033900             AT END      MOVE "Y" TO IMPORT-EOF-SW
034000             NOT AT END  ADD 1    TO WS-ROWS-READ.
034100*
034200*-----------------------------------------------------------------
034300* Split the comma-delimited line into its four columns -
034400* Product, Quantity, Status, Supplier, in that fixed order.
034500 300-PARSE-IMPORT-ROW.
034600     INITIALIZE WS-CSV-FIELDS.
034700     UNSTRING ORDER-IMPORT-LINE      DELIMITED BY ","
034800             INTO    WS-CSV-PRODUCT
034900                     WS-CSV-QTY-X
035000                     WS-CSV-STATUS
035100                     WS-CSV-SUPPLIER.
035200*
035300*-----------------------------------------------------------------
035400* Validate product/quantity, resolve product and supplier by
035500* name, and resolve status - any one failure rejects the whole
035600* row (see BUSINESS RULES - Order CSV import).
035700*-----------------------------------------------------------------
035800*-----------------------------------------------------------------
035900* 300-VALIDATE-IMPORT-ROW through 300-VALIDATE-IMPORT-ROW-EXIT is
036000* run as a single PERFORM THRU range spanning the product,
036100* quantity, product-resolve and status checks, rather than four
036200* separate PERFORMs nested under IF NOT WS-ROW-REJECTED - the
036300* first check to fail GOES TO the range's own exit paragraph,
036400* skipping every check still to come exactly as the old nested
036500* IFs used to.  Supplier resolve is not part of the cascade - a
036600* blank supplier column is never a rejection, so it still runs
036700* conditionally after the range returns.
036800*-----------------------------------------------------------------
036900 300-VALIDATE-IMPORT-ROW.
037000* Product is mandatory on the CSV row - a blank product column
037100* rejects before any other check even runs.
037200     MOVE    ZERO                    TO  WS-RESOLVED-PROD-ID.
037300     MOVE    ZERO                    TO  WS-RESOLVED-SUPP-ID.
037400     IF      WS-CSV-PRODUCT = SPACES
037500         MOVE    "Y"                 TO  WS-REJECT-SW
037600         MOVE "Product is required"  TO  IMPORT-ERROR-LINE (12:40)
037700         GO TO   300-VALIDATE-IMPORT-ROW-EXIT
037800     END-IF.
037900*
038000*-----------------------------------------------------------------
038100* Quantity must be present, numeric, and non-zero - zero-fill
038200* the suppressed leading spaces first so a right-justified blank
038300* -padded column tests NUMERIC correctly.  Reached only when the
038400* product column above was not blank.
038500*-----------------------------------------------------------------
038600 300-VALIDATE-IMPORT-QTY.
038700     IF      WS-CSV-QTY-X = SPACES
038800         MOVE    "Y"                 TO  WS-REJECT-SW
038900         MOVE "Quantity is required or invalid"
039000                                     TO  IMPORT-ERROR-LINE (12:40)
039100         GO TO   300-VALIDATE-IMPORT-ROW-EXIT
039200     END-IF.
039300     INSPECT WS-CSV-QTY-X            REPLACING LEADING SPACE
039400                                              BY ZERO.
039500     IF      WS-CSV-QTY-X NOT NUMERIC
039600             OR WS-CSV-QTY-R = ZERO
039700         MOVE    "Y"                 TO  WS-REJECT-SW
039800         MOVE "Quantity is required or invalid"
039900                                     TO  IMPORT-ERROR-LINE (12:40)
040000         GO TO   300-VALIDATE-IMPORT-ROW-EXIT
040100     END-IF.
040200*
040300*-----------------------------------------------------------------
040400* Resolve the product name to an id - 300-RESOLVE-PRODUCT leaves
040500* WS-RESOLVED-PROD-ID at zero on no match, which rejects here.
040600* Reached only when quantity above passed.
040700*-----------------------------------------------------------------
040800 300-VALIDATE-IMPORT-PRODUCT.
040900     PERFORM 300-RESOLVE-PRODUCT.
041000     IF      WS-RESOLVED-PROD-ID = ZERO
041100         MOVE    "Y"                 TO  WS-REJECT-SW
041200         STRING  "Product '" WS-CSV-PRODUCT DELIMITED BY
041300                     SPACE
041400                 "' not found"       DELIMITED BY SIZE
041500                 INTO IMPORT-ERROR-LINE (12:68)
041600         GO TO   300-VALIDATE-IMPORT-ROW-EXIT
041700     END-IF.
041800*
041900*-----------------------------------------------------------------
042000* Status is optional - blank defaults to PENDING, the same
042100* default the on-line screens use - otherwise it must upper-case
042200* to one of the five recognized order statuses.  Reached only
042300* when the product resolve above succeeded.
042400*-----------------------------------------------------------------
042500 300-VALIDATE-IMPORT-STATUS.
042600     IF      WS-CSV-STATUS = SPACES
042700         MOVE    "PENDING"           TO  WS-CSV-STATUS
042800     ELSE
042900         MOVE    WS-CSV-STATUS       TO  WS-UPPER-STATUS
043000         INSPECT WS-UPPER-STATUS     CONVERTING
043100                 "abcdefghijklmnopqrstuvwxyz"
043200              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
043300         IF      WS-UPPER-STATUS = "PENDING"
043400                 OR WS-UPPER-STATUS = "CONFIRMED"
043500                 OR WS-UPPER-STATUS = "SHIPPED"
043600                 OR WS-UPPER-STATUS = "COMPLETED"
043700                 OR WS-UPPER-STATUS = "CANCELLED"
043800             MOVE    WS-UPPER-STATUS TO WS-CSV-STATUS
043900         ELSE
044000             MOVE    "Y"             TO  WS-REJECT-SW
044100             STRING  "Invalid status '" WS-CSV-STATUS
044200                         DELIMITED BY SPACE
044300                     "'"             DELIMITED BY SIZE
044400                     INTO IMPORT-ERROR-LINE (12:68)
044500         END-IF
044600     END-IF.
044700*-----------------------------------------------------------------
044800* Exit paragraph for the 300-VALIDATE-IMPORT-ROW THRU range -
044900* reached either by falling through normally or by any of the
045000* three GO TOs above.
045100*-----------------------------------------------------------------
045200 300-VALIDATE-IMPORT-ROW-EXIT.
045300     EXIT.
045400*
045500*-----------------------------------------------------------------
045600* Upper-case the CSV product name and SEARCH the in-memory
045700* product table for a case-insensitive exact match - WS-RESOLVED
045800* -PROD-ID stays zero (set before this paragraph is called) when
045900* nothing matches, which 300-VALIDATE-IMPORT-ROW treats as a
046000* rejection.
046100 300-RESOLVE-PRODUCT.
046200     MOVE    WS-CSV-PRODUCT          TO  WS-UPPER-WORK.
046300     INSPECT WS-UPPER-WORK           CONVERTING
046400             "abcdefghijklmnopqrstuvwxyz"
046500          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046600     SET     WS-PT-IDX               TO  1.
046700     SEARCH  WS-PT-ENTRY
046800             AT END
046900                 CONTINUE
047000             WHEN WS-PT-PROD-NAME-UC (WS-PT-IDX) = WS-UPPER-WORK
047100                 MOVE WS-PT-PROD-ID (WS-PT-IDX) TO
047200                                 WS-RESOLVED-PROD-ID
047300     END-SEARCH.
047400*
047500*-----------------------------------------------------------------
047600* Same lookup against the supplier table - unlike the product
047700* name, a supplier is optional on the CSV row, so a no-match
047800* here is not itself a rejection (see 300-VALIDATE-IMPORT-ROW's
047900* caller guard).
048000 300-RESOLVE-SUPPLIER.
048100     MOVE    WS-CSV-SUPPLIER         TO  WS-UPPER-WORK.
048200     INSPECT WS-UPPER-WORK           CONVERTING
048300             "abcdefghijklmnopqrstuvwxyz"
048400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048500     SET     WS-ST-IDX               TO  1.
048600     SEARCH  WS-ST-ENTRY
048700             AT END
048800                 CONTINUE
048900             WHEN WS-ST-SUPP-NAME-UC (WS-ST-IDX) = WS-UPPER-WORK
049000                 MOVE WS-ST-SUPP-ID (WS-ST-IDX) TO
049100                                 WS-RESOLVED-SUPP-ID
049200     END-SEARCH.
049300*
049400******************************************************************
049500* Same inventory-decrement / restock rule ORDRUPDT applies - the
049600* order is always brand-new here, so previous status is always
049700* the none/blank value.
049800*-----------------------------------------------------------------
049900 500-APPLY-INVENTORY-RULE.
050000*    Previous status is always blank here - a CSV-loaded row is
050100*    a brand-new order, never a transition on an existing one -
050200*    so PROD-ID is keyed straight off the product the resolve
050300*    step already matched, with no CANCELLED/restock branch for
050400*    ORDRUPDT's style of status change to worry about.
050500     MOVE    SPACES                  TO  WS-PREVIOUS-STATUS.
050600     MOVE    WS-RESOLVED-PROD-ID     TO  PROD-ID.
050700     READ    PRODUCT-MASTER-FILE
050800             INVALID KEY
050900                 DISPLAY "ORDRLOAD: PRODUCT VANISHED "
051000                         PROD-ID.
051100*    Price the line at today's PROD-PRICE through the shared
051200*    COMPVALU subprogram - same quantity-times-price routine
051300*    every program in this system uses, so a price-rounding
051400*    rule only ever has to be changed in the one place.
051500     MOVE    WS-CSV-QTY-R            TO  WS-VP-QUANTITY.
051600     MOVE    PROD-PRICE              TO  WS-VP-UNIT-PRICE.
051700     CALL    "COMPVALU"              USING WS-VALUE-PARMS.
051800*    Only a CONFIRMED row moves stock - PENDING/CANCELLED/
051900*    SHIPPED/DELIVERED rows are recorded but do not touch
052000*    on-hand quantity, since the load file carries no prior
052100*    state for this order to have moved stock under already.
052200     IF      WS-CSV-STATUS = "CONFIRMED"
052300         IF      PROD-QTY < WS-CSV-QTY-R
052400             MOVE    "Y"             TO  WS-REJECT-SW
052500             STRING  "Insufficient inventory for product: "
052600                     PROD-NAME DELIMITED BY SIZE
052700                     INTO IMPORT-ERROR-LINE (12:68)
052800         ELSE
052900             SUBTRACT WS-CSV-QTY-R   FROM PROD-QTY
053000             REWRITE PROD-MASTER-RECORD
053100         END-IF
053200     END-IF.
053300*    A row only earns a history record once it has cleared every
053400*    check in this paragraph, not just validation - the
053500*    inventory shortfall above is as much a rejection as a bad
053600*    quantity field caught earlier.
053700     IF      NOT WS-ROW-REJECTED
053800         MOVE    "Y"                 TO  WS-HISTORY-SW
053900     END-IF.
054000*
054100*-----------------------------------------------------------------
054200* Assign the new order id as today's date times 1000 plus a
054300* daily sequence number, the same scheme 400-ASSIGN-NEW-ORDER-ID
054400* uses in ORDRUPDT, then write the row - a row that was rejected
054500* after all (inventory check above) is logged instead of
054600* written, never both.
054700 500-WRITE-NEW-ORDER.
054800     IF      NOT WS-ROW-REJECTED
054900         ADD     1                   TO  WS-NEXT-ORDER-SEQ
055000         COMPUTE ORD-ID = WS-TODAY-R * 1000 + WS-NEXT-ORDER-SEQ
055100         MOVE    WS-RESOLVED-PROD-ID TO  ORD-PROD-ID
055200         MOVE    WS-CSV-QTY-R        TO  ORD-QTY
055300         MOVE    WS-CSV-STATUS       TO  ORD-STATUS
055400         MOVE    WS-RESOLVED-SUPP-ID TO  ORD-SUPP-ID
055500         MOVE    WS-VP-LINE-VALUE    TO  ORD-TOTAL
055600         MOVE    WS-TODAY-R          TO  ORD-DATE-FULL OF
055700                                         ORD-DATE-R
055800         WRITE   ORDR-MASTER-RECORD
055900                 INVALID KEY
056000                     DISPLAY "ORDRLOAD: DUPLICATE ORDER ID "
056100                             ORD-ID
056200             NOT INVALID KEY
056300                 ADD 1 TO WS-ROWS-WRITTEN
056400         END-WRITE
056500     ELSE
056600         PERFORM 400-WRITE-IMPORT-ERROR
056700     END-IF.
056800*
056900*-----------------------------------------------------------------
057000* Append-only audit trail row - every CSV-loaded order gets one
057100* history row, previous status always blank since the order is
057200* brand new here (see the 500-APPLY-INVENTORY-RULE header note).
057300 500-WRITE-HISTORY-RECORD.
057400     ADD     1                       TO  WS-NEXT-HIST-ID.
057500     MOVE    WS-NEXT-HIST-ID         TO  HIST-ID.
057600     MOVE    ORD-ID                  TO  HIST-ORD-ID.
057700     MOVE    WS-PREVIOUS-STATUS      TO  HIST-PREV-ST.
057800     MOVE    WS-CSV-STATUS           TO  HIST-NEW-ST.
057900     MOVE    SPACES                  TO  HIST-ACTOR.
058000     MOVE    "Status changed"        TO  HIST-NOTE.
058100     MOVE    WS-TODAY-R              TO  HIST-CHANGED-FULL OF
058200                                         HIST-CHANGED-R.
058300     WRITE   ORDR-HISTORY-RECORD.
058400     ADD     1                       TO  WS-HISTORY-WRITTEN.
058500*
058600******************************************************************
058700* Every rejection path - whether caught during validation or
058800* during the inventory check - lands here, so the row-number
058900* prefix and the rejected-row control total are only ever set
059000* in one place.
059100*-----------------------------------------------------------------
059200 400-WRITE-IMPORT-ERROR.
059300     COMPUTE WS-ROW-NUMBER-OUT       =  WS-ROW-NUMBER + 1.
059400     MOVE    WS-ROW-NUMBER-OUT       TO  IMPORT-ERROR-LINE (1:7).
059500     MOVE    " - "                   TO  IMPORT-ERROR-LINE (8:3).
059600     WRITE   IMPORT-ERROR-LINE.
059700     ADD     1                       TO  WS-ROWS-REJECTED.
059800 
059900 
060000 
060100 
060200 
060300 
060400 
060500 
