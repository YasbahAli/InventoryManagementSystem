000100******************************************************************
000200* MERIDIAN WAREHOUSE SUPPLY CO.
000300* THIS PROGRAM IS TO DUMP THE ENTIRE ORDER MASTER TO A COMMA-
000400*    DELIMITED FILE FOR THE CALL CENTER'S REPORTING SPREADSHEET -
000500*    NO SORT OR SELECTION IS APPLIED, RECORDS GO OUT IN WHATEVER
000600*    ORDER THE MASTER IS STORED.  THE PRODUCT AND SUPPLIER NAMES
000700*    ARE DENORMALIZED ONTO EACH LINE FROM THEIR OWN MASTERS.
000800*
000900* Used File
001000*    - Order Master (Indexed, Sequential Read)    : ORDRMAST.DAT
001100*    - Product Master (Indexed, Random Read)      : PRODMAST.DAT
001200*    - Supplier Master (Indexed, Random Read)      : SUPPMAST.DAT
001300*    - Order Export CSV (Line Sequential)          : ORDREXP.CSV
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 ORDRDUMP.
001900 AUTHOR.                     ELENA SVESHNIKOVA.
002000 INSTALLATION.               MERIDIAN WAREHOUSE SUPPLY CO.
002100 DATE-WRITTEN.               FEBRUARY 14, 1994.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002400                             ONLY.  NOT FOR DISTRIBUTION OUTSIDE
002500                             THE DATA PROCESSING DEPARTMENT.
002600*-----------------------------------------------------------------
002700* CHANGE LOG.
002800*    02/14/1994  ESV  ORIGINAL VERSION, CALLED "ORDER-DUMP",
002900*                     WRITTEN ALONGSIDE ORDER-LOAD SO THE CALL
003000*                     CENTER COULD ROUND-TRIP THE ORDER MASTER
003100*                     THROUGH THEIR SPREADSHEET (REQ IM-203).
003200*    07/08/1998  KJD  Y2K REVIEW - ORD-DATE EXPORTS AS CCYYMMDD
003300*                     ALREADY, NO CHANGE REQUIRED.  SIGNED OFF.
003400*    05/12/2011  NCH  RENAMED "ORDER-DUMP" TO ORDRDUMP TO FIT THE
003500*                     EIGHT-CHARACTER PROGRAM-ID STANDARD ADOPTED
003600*                     ACROSS THE BATCH SUITE (TICKET HD-4471).
003700*    08/10/2026  NCH  NO LOGIC CHANGE - ADDED PARAGRAPH-HEADER
003800*                     COMMENTARY EXPLAINING THE NAME LOOKUP AND
003900*                     THE ZERO-SUPPRESS/ZERO-FILL EDIT PATTERN SO
004000*                     THE NEXT MAINTAINER DOES NOT HAVE TO
004100*                     RE-DERIVE THEM FROM THE CODE (TICKET
004200*                     HD-4559).
004300*    08/10/2026  NCH  SPLIT THE PRODUCT-NAME LOOKUP OUT OF
004400*                     300-BUILD-EXPORT-LINE AND RUN THE PAIR AS ONE
004500*                     PERFORM THRU RANGE, WITH A GO TO SKIPPING THE
004600*                     READ WHEN THE ORDER CARRIES NO PRODUCT ID -
004700*                     MATCHES THE RANGE STYLE ORDRUPDT USES FOR ITS
004800*                     INVENTORY RULE (TICKET HD-4559).
004900******************************************************************
005000 ENVIRONMENT                 DIVISION.
005100*-----------------------------------------------------------------
005200 CONFIGURATION               SECTION.
005300 SOURCE-COMPUTER.            ASUS X751.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  ORDER-MASTER-FILE
006000             ASSIGN TO "ORDRMAST.DAT"
006100             ORGANIZATION IS INDEXED
006200             ACCESS MODE IS SEQUENTIAL
006300             RECORD KEY IS ORD-ID
006400             FILE STATUS IS ORDER-FILE-STAT.
006500 
006600     SELECT  PRODUCT-MASTER-FILE
006700             ASSIGN TO "PRODMAST.DAT"
006800             ORGANIZATION IS INDEXED
006900             ACCESS MODE IS RANDOM
007000             RECORD KEY IS PROD-ID
007100             FILE STATUS IS PRODUCT-FILE-STAT.
007200 
007300     SELECT  SUPPLIER-MASTER-FILE
007400             ASSIGN TO "SUPPMAST.DAT"
007500             ORGANIZATION IS INDEXED
007600             ACCESS MODE IS RANDOM
007700             RECORD KEY IS SUPP-ID
007800             FILE STATUS IS SUPPLIER-FILE-STAT.
007900 
008000     SELECT  ORDER-EXPORT-OUT
008100             ASSIGN TO "ORDREXP.CSV"
008200             ORGANIZATION IS LINE SEQUENTIAL.
008300*-----------------------------------------------------------------
008400 DATA                        DIVISION.
008500*-----------------------------------------------------------------
008600 FILE                        SECTION.
008700 FD  ORDER-MASTER-FILE
008800     RECORD CONTAINS 104 CHARACTERS.
008900     COPY "ORDRMAST.CPY".
009000 
009100 FD  PRODUCT-MASTER-FILE
009200     RECORD CONTAINS 400 CHARACTERS.
009300     COPY "PRODMAST.CPY".
009400 
009500 FD  SUPPLIER-MASTER-FILE
009600     RECORD CONTAINS 100 CHARACTERS.
009700     COPY "SUPPMAST.CPY".
009800 
009900 FD  ORDER-EXPORT-OUT
010000     RECORD CONTAINS 200 CHARACTERS.
010100 01  ORDER-EXPORT-LINE                PIC X(200).
010200*-----------------------------------------------------------------
010300 WORKING-STORAGE             SECTION.
010400*-----------------------------------------------------------------
010500 01  SWITCHES-AND-COUNTERS.
010600     05  ORDER-EOF-SW                PIC X(01).
010700         88  ORDER-EOF                     VALUE "Y".
010800     05  WS-ROWS-WRITTEN             PIC 9(07) COMP VALUE ZERO.
010900*
011000 01  FILE-STATUS-FIELDS.
011100     05  ORDER-FILE-STAT             PIC X(02).
011200     05  PRODUCT-FILE-STAT           PIC X(02).
011300     05  SUPPLIER-FILE-STAT          PIC X(02).
011400*
011500 01  WS-ID-EDIT                      PIC Z(08)9.
011600 01  WS-ID-EDIT-R REDEFINES WS-ID-EDIT.
011700     05  FILLER                      PIC X(09).
011800*
011900 01  WS-QTY-EDIT                     PIC Z(06)9.
012000 01  WS-QTY-EDIT-R REDEFINES WS-QTY-EDIT.
012100     05  FILLER                      PIC X(07).
012200*
012300 01  WS-PRICE-EDIT                   PIC Z(08)9.99.
012400 01  WS-PRICE-EDIT-R REDEFINES WS-PRICE-EDIT.
012500     05  FILLER                      PIC X(12).
012600*
012700 01  WS-EXPORT-BUILD-AREA.
012800     05  WS-EB-ID                     PIC X(09).
012900     05  WS-EB-PRODUCT-NAME           PIC X(60).
013000     05  WS-EB-QTY                    PIC X(07).
013100     05  WS-EB-STATUS                 PIC X(09).
013200     05  WS-EB-TOTAL                  PIC X(12).
013300     05  WS-EB-SUPPLIER-NAME          PIC X(60).
013400     05  WS-EB-ORDER-DATE             PIC X(08).
013500*-----------------------------------------------------------------
013600 PROCEDURE                   DIVISION.
013700*-----------------------------------------------------------------
013800* Main procedure - walk the order master top to bottom, one export
013900* row per order, no sort and no selection applied (see header note
014000* on why the call center gets the whole file every time).
014100*-----------------------------------------------------------------
014200 100-ORDER-DUMP.
014300     PERFORM 200-INITIATE-ORDER-DUMP.
014400     PERFORM 200-PROCEED-ORDER-DUMP UNTIL ORDER-EOF.
014500     PERFORM 200-TERMINATE-ORDER-DUMP.
014600     STOP RUN.
014700*
014800******************************************************************
014900* Open all four files, clear the switch/counter, write the CSV
015000* header line, and prime the loop with the first order record.
015100*-----------------------------------------------------------------
015200 200-INITIATE-ORDER-DUMP.
015300     OPEN    INPUT   ORDER-MASTER-FILE
015400             INPUT   PRODUCT-MASTER-FILE
015500             INPUT   SUPPLIER-MASTER-FILE
015600             OUTPUT  ORDER-EXPORT-OUT.
015700     INITIALIZE SWITCHES-AND-COUNTERS.
015800     PERFORM 300-WRITE-HEADER-LINE.
015900     PERFORM 300-READ-ORDER-MASTER.
016000*
016100*-----------------------------------------------------------------
016200* Build and write one export row for the current order, then read
016300* the next order record to keep the loop moving.
016400*-----------------------------------------------------------------
016500 200-PROCEED-ORDER-DUMP.
016600     PERFORM 300-BUILD-EXPORT-LINE
016700             THRU    300-RESOLVE-PRODUCT-NAME-EXIT.
016800     PERFORM 300-EDIT-REMAINING-COLUMNS.
016900     PERFORM 300-WRITE-EXPORT-LINE.
017000     PERFORM 300-READ-ORDER-MASTER.
017100*
017200*-----------------------------------------------------------------
017300* Close all four files and display the row count the call center
017400* uses to confirm the export matched the order master's size.
017500*-----------------------------------------------------------------
017600 200-TERMINATE-ORDER-DUMP.
017700     CLOSE   ORDER-MASTER-FILE
017800             PRODUCT-MASTER-FILE
017900             SUPPLIER-MASTER-FILE
018000             ORDER-EXPORT-OUT.
018100     DISPLAY "ORDRDUMP: ROWS WRITTEN   " WS-ROWS-WRITTEN.
018200*
018300******************************************************************
018400* Write the one-time CSV column heading line, in the column order
018500* the call center's spreadsheet macro expects.
018600*-----------------------------------------------------------------
018700 300-WRITE-HEADER-LINE.
018800     MOVE    SPACES                  TO  ORDER-EXPORT-LINE.
018900     STRING  "ID,Product,Quantity,Status,Total Price,Supplier,"
019000             "Order Date"
019100             DELIMITED BY SIZE
019200             INTO ORDER-EXPORT-LINE.
019300     WRITE   ORDER-EXPORT-LINE.
019400*
019500*-----------------------------------------------------------------
019600* Pull the next order record by physical sequence, or set the
019700* end-of-file switch when the master is exhausted.
019800*-----------------------------------------------------------------
019900 300-READ-ORDER-MASTER.
020000     READ    ORDER-MASTER-FILE        NEXT RECORD
020100             AT END      MOVE "Y" TO ORDER-EOF-SW.
020200*
020300*-----------------------------------------------------------------
020400* Look up the product and supplier names off the order's foreign
020500* keys - a blank/zero key leaves the corresponding name blank
020600* rather than reading the master.  300-BUILD-EXPORT-LINE THRU
020700* 300-RESOLVE-PRODUCT-NAME-EXIT is run as one range - a zero
020800* product id has no key to read on, so the GO TO below sends
020900* that order straight to the range exit with the blank name
021000* already moved (see change log 08/10/2026).
021100*-----------------------------------------------------------------
021200 300-BUILD-EXPORT-LINE.
021300* Order id - zero-suppressed PIC Z edit, then INSPECT zero-fills
021400* the suppressed blanks so the spreadsheet column sorts as text
021500* the same way every time, rather than mixing blank-padded and
021600* zero-padded ids.
021700     MOVE    ORD-ID                  TO  WS-ID-EDIT.
021800     MOVE    WS-ID-EDIT              TO  WS-EB-ID.
021900     INSPECT WS-EB-ID                REPLACING LEADING SPACE
022000                                              BY ZERO.
022100* Product name lookup - random read keyed on the order's product
022200* id.  A zero id (no product recorded) or an id the product
022300* master no longer carries both fall through to a blank name;
022400* this export never rejects an order row for a missing product.
022500     MOVE    SPACES                  TO  WS-EB-PRODUCT-NAME.
022600     IF      ORD-PROD-ID = ZERO
022700         GO TO   300-RESOLVE-PRODUCT-NAME-EXIT
022800     END-IF.
022900     MOVE    ORD-PROD-ID             TO  PROD-ID.
023000*
023100 300-RESOLVE-PRODUCT-NAME.
023200     READ    PRODUCT-MASTER-FILE
023300             INVALID KEY
023400                 MOVE SPACES         TO  WS-EB-PRODUCT-NAME
023500             NOT INVALID KEY
023600                 MOVE PROD-NAME      TO  WS-EB-PRODUCT-NAME
023700     END-READ.
023800*-----------------------------------------------------------------
023900* Exit paragraph for the 300-BUILD-EXPORT-LINE THRU range -
024000* reached either by falling through normally or by the GO TO
024100* above.
024200*-----------------------------------------------------------------
024300 300-RESOLVE-PRODUCT-NAME-EXIT.
024400     EXIT.
024500*
024600*-----------------------------------------------------------------
024700* Edit the remaining export columns and assemble the CSV line.
024800*-----------------------------------------------------------------
024900 300-EDIT-REMAINING-COLUMNS.
025000* Quantity and total price edit the same way the id does -
025100* zero-suppressed then zero-filled.  Status is copied verbatim,
025200* it is already the business-vocabulary word the spreadsheet
025300* wants (CONFIRMED, PENDING, CANCELLED).
025400     MOVE    ORD-QTY                 TO  WS-QTY-EDIT.
025500     MOVE    WS-QTY-EDIT             TO  WS-EB-QTY.
025600     INSPECT WS-EB-QTY                REPLACING LEADING SPACE
025700                                              BY ZERO.
025800     MOVE    ORD-STATUS              TO  WS-EB-STATUS.
025900     MOVE    ORD-TOTAL               TO  WS-PRICE-EDIT.
026000     MOVE    WS-PRICE-EDIT           TO  WS-EB-TOTAL.
026100     INSPECT WS-EB-TOTAL             REPLACING LEADING SPACE
026200                                              BY ZERO.
026300* Supplier name lookup - same zero-id/not-on-file fallback to
026400* blank as the product lookup above, for the same reason.
026500     MOVE    SPACES                  TO  WS-EB-SUPPLIER-NAME.
026600     IF      ORD-SUPP-ID NOT = ZERO
026700         MOVE    ORD-SUPP-ID         TO  SUPP-ID
026800         READ    SUPPLIER-MASTER-FILE
026900                 INVALID KEY
027000                     MOVE SPACES     TO  WS-EB-SUPPLIER-NAME
027100                 NOT INVALID KEY
027200                     MOVE SUPP-NAME  TO  WS-EB-SUPPLIER-NAME
027300         END-READ
027400     END-IF.
027500     MOVE    ORD-DATE-FULL OF ORD-DATE-R
027600                                     TO  WS-EB-ORDER-DATE.
027700     MOVE    SPACES                  TO  ORDER-EXPORT-LINE.
027800     STRING  WS-EB-ID             DELIMITED BY SIZE ","
027900             WS-EB-PRODUCT-NAME   DELIMITED BY SIZE ","
028000             WS-EB-QTY            DELIMITED BY SIZE ","
028100             WS-EB-STATUS         DELIMITED BY SIZE ","
028200             WS-EB-TOTAL          DELIMITED BY SIZE ","
028300             WS-EB-SUPPLIER-NAME  DELIMITED BY SIZE ","
028400             WS-EB-ORDER-DATE     DELIMITED BY SIZE
028500             INTO ORDER-EXPORT-LINE.
028600*
028700*-----------------------------------------------------------------
028800* Write the export row built above and bump the row count - no
028900* INVALID KEY clause, ORDER-EXPORT-OUT is line sequential so a
029000* write only fails on a full device, which this program does not
029100* attempt to trap.
029200*-----------------------------------------------------------------
029300 300-WRITE-EXPORT-LINE.
029400     WRITE   ORDER-EXPORT-LINE.
029500     ADD     1                       TO  WS-ROWS-WRITTEN.
029600 
029700 
029800 
029900 
